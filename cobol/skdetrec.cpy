000100******************************************************************
000200*                 S K D E T R E C   -   C O P Y B O O K         *
000300******************************************************************
000400* SYSTEM........: SK - INDUSTRIAL SAFETY KPI BATCH SUBSYSTEM    *
000500* BOOK..........: SKDETREC                                      *
000600* USED BY.......: SKIMPORT, SKCLOSE1, SKVIOLAT, SKAGGR01        *
000700* PURPOSE.......: ONE DETECTION EVENT AS WRITTEN TO OR READ      *
000800*                 FROM THE DETECTION MASTER (DETMAST).  ALSO     *
000900*                 THE LAYOUT OF THE RAW IMPORT RECORD (DETIN)    *
001000*                 BEFORE VALIDATION.  LRECL = 100 BYTES.         *
001100******************************************************************
001200* FIELD                PIC                 MEANING              *
001300* DET-TRACKING-ID      X(20)      TRACKING ID, E.G. HUMAN_001    *
001400* DET-OBJECT-CLASS     X(12)      HUMAN/VEHICLE/PALLET_TRUCK/AGV *
001500* DET-TIMESTAMP        X(19)      ISO-8601 YYYY-MM-DDTHH:MM:SS   *
001600* DET-TS-MS            9(03)      MILLISECOND PART, 000-999      *
001700* DET-X                S9(05)V99  LOCAL X COORD, METRES          *
001800* DET-Y                S9(05)V99  LOCAL Y COORD, METRES          *
001900* DET-HEADING          9(03)V99   HEADING 0-360 DEGREES          *
002000* DET-HEADING-FLAG     X(01)      Y-PRESENT  N-ABSENT            *
002100* DET-VEST             X(01)      1-WORN  0-NOT WORN  SP-UNKNOWN *
002200* DET-SPEED            9(03)V99   INSTANTANEOUS SPEED, M/S       *
002300* DET-SPEED-FLAG       X(01)      Y-PRESENT  N-ABSENT            *
002400* DET-ZONE             X(10)      ZONE ID, SPACES IF NONE        *
002500* FILLER               X(09)      PAD TO 100-BYTE RECORD         *
002600******************************************************************
002700*
002800 01  DET-DETECTION-RECORD.
002900     05  DET-TRACKING-ID         PIC X(20).
003000     05  DET-OBJECT-CLASS        PIC X(12).
003100     05  DET-TIMESTAMP           PIC X(19).
003200     05  DET-TS-MS               PIC 9(03).
003300     05  DET-X                   PIC S9(05)V99.
003400     05  DET-Y                   PIC S9(05)V99.
003500     05  DET-HEADING             PIC 9(03)V99.
003600     05  DET-HEADING-FLAG        PIC X(01).
003700     05  DET-VEST                PIC X(01).
003800     05  DET-SPEED               PIC 9(03)V99.
003900     05  DET-SPEED-FLAG          PIC X(01).
004000     05  DET-ZONE                PIC X(10).
004100     05  FILLER                  PIC X(09).
004200*
004300******************************************************************
004400* END OF BOOK SKDETREC                                          *
004500******************************************************************
004600