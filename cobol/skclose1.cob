000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SKCLOSE1.
000300 AUTHOR. R T HALVORSEN.
000400 INSTALLATION. PLANT SYSTEMS - SAFETY ENGINEERING.
000500 DATE-WRITTEN. 06/02/1988.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  SKCLOSE1 READS THE NIGHTLY DETECTION MASTER (DETMAST, BUILT   *
001200*  BY SKIMPORT) AND FINDS CLOSE-CALL EVENTS - MOMENTS WHERE A    *
001300*  FLOOR WORKER (OBJECT CLASS HUMAN) AND A POWERED VEHICLE       *
001400*  (VEHICLE/PALLET_TRUCK/AGV) WERE WITHIN THE SITE DISTANCE AND  *
001500*  TIME THRESHOLDS OF EACH OTHER.  EACH QUALIFYING PAIR IS       *
001600*  WRITTEN TO CCOUT AND THE RUN IS SUMMARISED ON KPIRPT WITH     *
001700*  SEVERITY, VEHICLE-CLASS, MINUTE, TOP-OFFENDER, ZONE AND       *
001800*  NEAR-MISS-RATE BREAKDOWNS FOR THE SAFETY OFFICE.              *
001900*                                                                *
002000*J    JCL..                                                      *
002100*                                                                *
002200* //SKCLOSE1 EXEC PGM=SKCLOSE1                                   *
002300* //SYSOUT   DD SYSOUT=*                                         *
002400* //DETMAST  DD DISP=SHR,DSN=PLT.SK.DETECT.MASTER                *
002500* //CCOUT    DD DSN=PLT.SK.CLOSECALL.DETAIL,                     *
002600* //            DISP=(,CATLG,CATLG),                             *
002700* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),              *
002800* //            DCB=(RECFM=FB,LRECL=150,BLKSIZE=0)               *
002900* //KPIRPT   DD SYSOUT=*                                         *
003000* //*                                                            *
003100*                                                                *
003200*P    ENTRY PARAMETERS..                                         *
003300*     NONE.  THRESHOLD/WINDOW/FILTER OVERRIDES COME FROM         *
003400*     SK-RUN-PARAMETERS BELOW; NO OVERRIDE CARD ON THIS RUN.     *
003500*                                                                *
003600*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003700*     I/O ERROR ON FILES.  HUMAN/VEHICLE TABLE OVERFLOW IS       *
003800*     LOGGED AND THE EXCESS DETECTIONS ARE SKIPPED, NOT ABENDED. *
003900*                                                                *
004000*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004100*                                                                *
004200*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
004300*                                                                *
004400*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004500*     SK-MAX-HUMANS, SK-MAX-VEHICLES, SK-MAX-OFFENDERS,          *
004600*     SK-MAX-ZONES, SK-MAX-MINUTE-KEYS - INSTALLATION TABLE      *
004700*     SIZE LIMITS, SEE WORKING-STORAGE.                          *
004800*                                                                *
004900******************************************************************
005000* CHANGE LOG                                                    *
005100******************************************************************
005200* 06/02/88 RTH   ORIGINAL CODING - FIRST CUT, SINGLE THRESHOLD  01
005300* 06/02/88 RTH   NO CLASS OR ZONE FILTER YET                    02
005400* 07/14/88 RTH   ADDED VEHICLE-CLASS NARROWING FILTER           03
005500* 02/09/89 DWK   ADDED SEVERITY CLASSIFICATION (HIGH/MED/LOW)   04
005600* 02/09/89 DWK   TKT PS-0114                                    05
005700* 09/30/89 DWK   ADDED PER-MINUTE TIME SERIES ACCUMULATOR       06
005800* 04/11/90 PJL   ADDED TOP-OFFENDER TABLE AND RANKING           07
005900* 04/11/90 PJL   TKT PS-0188                                    08
006000* 11/02/90 PJL   ADDED ZONE-ANALYSIS TABLE                      09
006100* 05/19/91 MCN   ADDED NEAR-MISS RATE PER 100 VEHICLE-MINUTES   10
006200* 05/19/91 MCN   TKT PS-0241                                    11
006300* 01/08/92 MCN   ADDED SEVERITY-ANALYSIS BLOCK TO KPIRPT        12
006400* 08/30/93 SGV   SWITCHED DISTANCE CALC TO LOCAL NEWTON-RAPHSON 13
006500* 08/30/93 SGV   SQUARE-ROOT PARAGRAPH - NO VENDOR MATH ELEMENT 14
006600* 03/30/98 MCN   Y2K - WIDENED SK-TS-YYYY, REVIEWED CENTURY     15
006700* 03/30/98 MCN   ARITHMETIC IN SKDATEWK, NO 2-DIGIT YEAR HERE   16
006800* 11/09/98 MCN   Y2K - RECHECKED WS-CUM-DAYS TABLE, NO CHANGE   17
006900* 08/02/99 MCN   Y2K - SIGNED OFF, FIELD TEST ON 1999/2000 DATA 18
007000* 06/14/01 BTQ   ADDED WS-MAX-EXPOSURE-SLOTS OVERFLOW COUNTER   19
007100* 06/14/01 BTQ   TKT PS-0355 (TOP OFFENDER TABLE WAS SILENT ON  20
007200* 06/14/01 BTQ   OVERFLOW)                                      21
007300* 08/29/09 BTQ   ADDED NEAR-MISS OBSERVATION-MINUTES FALLBACK   22
007400* 08/29/09 BTQ   WHEN NO FROM/TO FILTER GIVEN - USES MIN/MAX    23
007500* 08/29/09 BTQ   CLOSE-CALL TIMESTAMP INSTEAD. TKT PS-0402      24
007600* 02/11/11 RLK   CC-DISTANCE WAS TRUNCATED, NOT ROUNDED, OFF THE  25
007700* 02/11/11 RLK   SQRT ESTIMATE - NOW COMPUTE ... ROUNDED PER     26
007800* 02/11/11 RLK   SPEC.  SEVERITY TEST ALSO MOVED TO THE          27
007900* 02/11/11 RLK   UNROUNDED ESTIMATE - TKT PS-0421                28
008000******************************************************************
008100*
008200 EJECT
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM
008700     CLASS SK-VEHICLE-CLASS-CLASS IS 'VEHICLE     '
008800                                      'PALLET_TRUCK'
008900                                      'AGV         '
009000     UPSI-0 ON STATUS IS SK-DEBUG-ON
009100            OFF STATUS IS SK-DEBUG-OFF.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400     SELECT DETECTION-MASTER ASSIGN TO DETMAST
009500         FILE STATUS IS WS-FS-DETMAST.
009600     SELECT CLOSE-CALL-OUTPUT ASSIGN TO CCOUT
009700         FILE STATUS IS WS-FS-CCOUT.
009800     SELECT KPI-REPORT ASSIGN TO KPIRPT
009900         FILE STATUS IS WS-FS-KPIRPT.
010000*
010100 EJECT
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  DETECTION-MASTER
010500     RECORDING MODE IS F
010600     BLOCK CONTAINS 0 RECORDS.
010700     COPY SKDETREC.
010800*
010900 FD  CLOSE-CALL-OUTPUT
011000     RECORDING MODE IS F
011100     BLOCK CONTAINS 0 RECORDS.
011200     COPY SKCCOUT.
011300*
011400 FD  KPI-REPORT
011500     RECORDING MODE IS F
011600     BLOCK CONTAINS 0 RECORDS.
011700 01  KPI-REPORT-LINE             PIC X(132).
011800*
011900 EJECT
012000 WORKING-STORAGE SECTION.
012100 01  FILLER PIC X(32)
012200     VALUE 'SKCLOSE1 WORKING STORAGE BEGINS'.
012300*
012400******************************************************************
012500*                      FILE STATUS AREAS                        *
012600******************************************************************
012700 01  WS-FS-DETMAST               PIC X(02).
012800     88  DETMAST-OK               VALUE '00'.
012900     88  DETMAST-EOF              VALUE '10'.
013000 01  WS-FS-CCOUT                 PIC X(02).
013100     88  CCOUT-OK                 VALUE '00'.
013200 01  WS-FS-KPIRPT                PIC X(02).
013300     88  KPIRPT-OK                 VALUE '00'.
013400*
013500******************************************************************
013600*                      SWITCHES                                 *
013700******************************************************************
013800 01  END-OF-FILE-INDICATOR       PIC X(01).
013900     88  END-OF-FILE              VALUE 'Y'.
014000 01  WS-ROW-VALID-INDICATOR      PIC X(01).
014100     88  ROW-IS-VALID             VALUE 'Y'.
014200     88  ROW-IS-INVALID           VALUE 'N'.
014300*
014400     COPY SKCOUNTS.
014500     COPY SKDATEWK.
014600*
014700******************************************************************
014800*                  RUN PARAMETERS (INSTALLATION DEFAULTS)       *
014900******************************************************************
015000 EJECT
015100 01  SK-RUN-PARAMETERS.
015200     05  SK-DISTANCE-THRESHOLD   PIC 9(03)V99 VALUE 2.00.
015300     05  SK-TIME-WINDOW-MS       PIC 9(05)    VALUE 00250.
015400     05  SK-FILTER-FROM-TIME     PIC X(19)    VALUE SPACES.
015500     05  SK-FILTER-TO-TIME       PIC X(19)    VALUE SPACES.
015600     05  SK-FILTER-ZONE          PIC X(10)    VALUE SPACES.
015700     05  SK-FILTER-VEH-CLASS     PIC X(12)    VALUE SPACES.
015800     05  SK-TOP-N                PIC S9(04) COMP VALUE +10.
015900*
016000******************************************************************
016100*         DAY-OF-YEAR LOOKUP - SEE PARA 8000 BELOW              *
016200* THIS MIRRORS THE WAY THIS SHOP HAS ALWAYS BUILT A SMALL HEX   *
016300* OR CONSTANT TABLE - ONE PACKED LITERAL, REDEFINED INTO AN     *
016400* OCCURS TABLE, RATHER THAN TWELVE SEPARATE VALUE CLAUSES.      *
016500******************************************************************
016600     05  FILLER                  PIC X(01).
016700 01  WS-CUM-DAYS-AREA.
016800     05  WS-CUM-DAYS-TEXT PIC X(36) VALUE
016900         '000031059090120151181212243273304334'.
017000     05  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-TEXT.
017100         10  WS-CUM-DAYS-ENTRY   PIC 9(03) OCCURS 12 TIMES.
017200     05  FILLER                  PIC X(01).
017300*
017400 01  WS-TS-MS-AREA.
017500     05  WS-TS-MS-TEXT           PIC X(03).
017600     05  WS-TS-MS-NUM REDEFINES WS-TS-MS-TEXT PIC 9(03).
017700*
017800******************************************************************
017900*                 HUMAN DETECTION TABLE                        *
018000******************************************************************
018100     05  FILLER                  PIC X(01).
018200 EJECT
018300 01  WS-HUMAN-TABLE.
018400     05  WS-HUMAN-ENTRY OCCURS 200 TIMES.
018500         10  HU-TRACKING-ID      PIC X(20).
018600         10  HU-TIMESTAMP        PIC X(19).
018700         10  HU-ABS-MS           PIC S9(11) COMP-3.
018800         10  HU-X                PIC S9(05)V99 COMP-3.
018900         10  HU-Y                PIC S9(05)V99 COMP-3.
019000         10  HU-ZONE             PIC X(10).
019100     05  FILLER                  PIC X(01).
019200 05  SK-MAX-HUMANS               PIC S9(04) COMP VALUE +200.
019300 05  WS-HUMAN-COUNT               PIC S9(04) COMP-3 VALUE 0.
019400 05  WS-HUMAN-SUB                 PIC S9(04) COMP-3 VALUE 0.
019500 05  WS-HUMAN-OVERFLOW-CTR         PIC S9(07) COMP-3 VALUE 0.
019600*
019700******************************************************************
019800*                 VEHICLE DETECTION TABLE                      *
019900******************************************************************
020000 EJECT
020100 01  WS-VEHICLE-TABLE.
020200     05  WS-VEHICLE-ENTRY OCCURS 400 TIMES.
020300         10  VE-TRACKING-ID      PIC X(20).
020400         10  VE-OBJECT-CLASS     PIC X(12).
020500         10  VE-TIMESTAMP        PIC X(19).
020600         10  VE-ABS-MS           PIC S9(11) COMP-3.
020700         10  VE-X                PIC S9(05)V99 COMP-3.
020800         10  VE-Y                PIC S9(05)V99 COMP-3.
020900         10  VE-ZONE             PIC X(10).
021000     05  FILLER                  PIC X(01).
021100 05  SK-MAX-VEHICLES              PIC S9(04) COMP VALUE +400.
021200 05  WS-VEHICLE-COUNT             PIC S9(04) COMP-3 VALUE 0.
021300 05  WS-VEHICLE-SUB               PIC S9(04) COMP-3 VALUE 0.
021400 05  WS-VEHICLE-OVERFLOW-CTR      PIC S9(07) COMP-3 VALUE 0.
021500*
021600******************************************************************
021700*         VEHICLE-CLASS ACCUMULATOR (3 FIXED CLASSES)           *
021800******************************************************************
021900 01  WS-CLASS-TOTAL-TABLE.
022000     05  WS-CLASS-TOTAL-ENTRY OCCURS 3 TIMES.
022100         10  CT-CLASS-NAME       PIC X(12).
022200         10  CT-COUNT            PIC S9(07) COMP-3.
022300*
022400******************************************************************
022500*         SEVERITY ACCUMULATOR (3 FIXED SEVERITIES)             *
022600******************************************************************
022700     05  FILLER                  PIC X(01).
022800 01  WS-SEVERITY-TOTAL-TABLE.
022900     05  WS-SEVERITY-TOTAL-ENTRY OCCURS 3 TIMES.
023000         10  SV-SEVERITY-NAME    PIC X(06).
023100         10  SV-COUNT            PIC S9(07) COMP-3.
023200         10  SV-DISTANCE-SUM     PIC S9(09)V99 COMP-3.
023300*
023400******************************************************************
023500*         PER-MINUTE TIME SERIES TABLE                          *
023600******************************************************************
023700     05  FILLER                  PIC X(01).
023800 EJECT
023900 01  WS-MINUTE-SERIES-TABLE.
024000     05  WS-MINUTE-ENTRY OCCURS 200 TIMES.
024100         10  MS-BUCKET-KEY       PIC X(16).
024200         10  MS-BUCKET-COUNT     PIC S9(07) COMP-3.
024300     05  FILLER                  PIC X(01).
024400 05  SK-MAX-MINUTE-KEYS           PIC S9(04) COMP VALUE +200.
024500 05  WS-MINUTE-KEY-COUNT          PIC S9(04) COMP-3 VALUE 0.
024600 05  WS-MINUTE-SUB                PIC S9(04) COMP-3 VALUE 0.
024700*
024800******************************************************************
024900*         TOP-OFFENDER TABLE (DISTINCT VEHICLES IN CLOSE CALLS) *
025000******************************************************************
025100 01  WS-OFFENDER-TABLE.
025200     05  WS-OFFENDER-ENTRY OCCURS 100 TIMES.
025300         10  OF-VEHICLE-ID       PIC X(20).
025400         10  OF-CLOSE-CALL-COUNT PIC S9(07) COMP-3.
025500         10  OF-MINUTE-KEY-COUNT PIC S9(04) COMP-3.
025600         10  OF-MINUTE-KEYS OCCURS 50 TIMES PIC X(16).
025700         10  OF-RATE-PER-MINUTE  PIC S9(05)V999 COMP-3.
025800     05  FILLER                  PIC X(01).
025900 05  SK-MAX-OFFENDERS              PIC S9(04) COMP VALUE +100.
026000 05  SK-MAX-EXPOSURE-SLOTS         PIC S9(04) COMP VALUE +50.
026100 05  WS-OFFENDER-COUNT             PIC S9(04) COMP-3 VALUE 0.
026200 05  WS-OFFENDER-SUB               PIC S9(04) COMP-3 VALUE 0.
026300 05  WS-EXPOSURE-OVERFLOW-CTR      PIC S9(07) COMP-3 VALUE 0.
026400*
026500******************************************************************
026600*         ZONE ANALYSIS TABLE                                   *
026700******************************************************************
026800 01  WS-ZONE-TABLE.
026900     05  WS-ZONE-ENTRY OCCURS 30 TIMES.
027000         10  ZN-ZONE-NAME        PIC X(10).
027100         10  ZN-COUNT            PIC S9(07) COMP-3.
027200         10  ZN-DISTANCE-SUM     PIC S9(09)V99 COMP-3.
027300         10  ZN-DISTANCE-MIN     PIC S9(03)V99 COMP-3.
027400         10  ZN-DISTANCE-MAX     PIC S9(03)V99 COMP-3.
027500     05  FILLER                  PIC X(01).
027600 05  SK-MAX-ZONES                 PIC S9(04) COMP VALUE +30.
027700 05  WS-ZONE-COUNT                PIC S9(04) COMP-3 VALUE 0.
027800 05  WS-ZONE-SUB                  PIC S9(04) COMP-3 VALUE 0.
027900*
028000******************************************************************
028100*         MATCH / DISTANCE WORK AREAS                           *
028200******************************************************************
028300 EJECT
028400 01  WS-MATCH-WORK-AREA.
028500     05  WS-DX                   PIC S9(05)V99 COMP-3.
028600     05  WS-DY                   PIC S9(05)V99 COMP-3.
028700     05  WS-DIST-SQ               PIC S9(09)V9999 COMP-3.
028800     05  WS-THRESHOLD-SQ          PIC S9(09)V9999 COMP-3.
028900     05  WS-DISTANCE               PIC S9(03)V99 COMP-3.
029000     05  WS-TIME-DIFF-MS           PIC S9(07)V9 COMP-3.
029100     05  WS-ABS-MS-DIFF             PIC S9(11) COMP-3.
029200     05  WS-SEVERITY-WORK           PIC X(06).
029300     05  WS-FOUND-SLOT-IND         PIC X(01).
029400         88  SLOT-FOUND            VALUE 'Y'.
029500         88  SLOT-NOT-FOUND        VALUE 'N'.
029600*
029700******************************************************************
029800*         NEWTON-RAPHSON SQUARE-ROOT WORK AREA                  *
029900* NO VENDOR SQRT ELEMENT IS CALLED - SEE TKT PS-0 PARA 3250.    *
030000******************************************************************
030100     05  FILLER                  PIC X(01).
030200 01  WS-SQRT-WORK-AREA.
030300     05  WS-SQRT-RADICAND         PIC S9(09)V9999 COMP-3.
030400     05  WS-SQRT-ESTIMATE          PIC S9(07)V9999 COMP-3.
030500     05  WS-SQRT-ITER-SUB          PIC S9(02) COMP-3.
030600*
030700******************************************************************
030800*         NEAR-MISS / SORT WORK AREAS                           *
030900******************************************************************
031000     05  FILLER                  PIC X(01).
031100 01  WS-NEARMISS-WORK-AREA.
031200     05  WS-OBSERVATION-MINUTES     PIC S9(09) COMP-3 VALUE 0.
031300     05  WS-VEHICLE-MINUTES          PIC S9(11) COMP-3 VALUE 0.
031400     05  WS-DISTINCT-CC-VEHICLES      PIC S9(05) COMP-3 VALUE 0.
031500     05  WS-NEARMISS-RATE              PIC S9(05)V99 COMP-3 VALUE 0.
031600     05  WS-MIN-CC-TS-ABS-MS           PIC S9(11) COMP-3 VALUE 0.
031700     05  WS-MAX-CC-TS-ABS-MS           PIC S9(11) COMP-3 VALUE 0.
031800     05  FILLER                  PIC X(01).
031900 EJECT
032000 01  WS-SORT-WORK-AREA.
032100     05  WS-SORT-PASS              PIC S9(04) COMP-3.
032200     05  WS-SORT-LIMIT             PIC S9(04) COMP-3.
032300     05  WS-SORT-HOLD-ALPHA        PIC X(20).
032400     05  WS-SORT-HOLD-COUNT        PIC S9(07) COMP-3.
032500     05  WS-SORT-HOLD-KEYCNT       PIC S9(04) COMP-3.
032600     05  WS-SORT-HOLD-KEYS OCCURS 50 TIMES PIC X(16).
032700     05  WS-SORT-HOLD-RATE         PIC S9(05)V999 COMP-3.
032800*
032900******************************************************************
033000*               REPORT PAGE / LINE AREAS                        *
033100******************************************************************
033200     05  FILLER                  PIC X(01).
033300 EJECT
033400 01  WS-RPT-HEADING-1.
033500     05  FILLER                PIC X(40) VALUE
033600         'INDUSTRIAL SAFETY KPI - CLOSE-CALL REPT'.
033700     05  FILLER                PIC X(92) VALUE SPACES.
033800 01  WS-RPT-HEADING-2.
033900     05  FILLER                PIC X(12) VALUE 'THRESHOLD M='.
034000     05  RPT-H2-THRESHOLD      PIC ZZ9.99.
034100     05  FILLER                PIC X(14) VALUE '  WINDOW MS='.
034200     05  RPT-H2-WINDOW          PIC ZZZZ9.
034300     05  FILLER                PIC X(90) VALUE SPACES.
034400 01  WS-RPT-DETAIL-LINE.
034500     05  RPT-DT-TIMESTAMP       PIC X(19).
034600     05  FILLER                 PIC X(02) VALUE SPACES.
034700     05  RPT-DT-HUMAN-ID        PIC X(20).
034800     05  FILLER                 PIC X(02) VALUE SPACES.
034900     05  RPT-DT-VEHICLE-ID      PIC X(20).
035000     05  FILLER                 PIC X(02) VALUE SPACES.
035100     05  RPT-DT-VEHICLE-CLASS   PIC X(12).
035200     05  FILLER                 PIC X(02) VALUE SPACES.
035300     05  RPT-DT-DISTANCE        PIC ZZ9.99.
035400     05  FILLER                 PIC X(02) VALUE SPACES.
035500     05  RPT-DT-SEVERITY        PIC X(06).
035600     05  FILLER                 PIC X(41) VALUE SPACES.
035700 01  WS-RPT-CLASS-LINE.
035800     05  FILLER                 PIC X(04) VALUE SPACES.
035900     05  RPT-CL-CLASS-NAME      PIC X(12).
036000     05  FILLER                 PIC X(04) VALUE SPACES.
036100     05  RPT-CL-COUNT           PIC ZZZ,ZZ9.
036200     05  FILLER                 PIC X(100) VALUE SPACES.
036300 01  WS-RPT-SEVERITY-LINE.
036400     05  FILLER                 PIC X(04) VALUE SPACES.
036500     05  RPT-SV-SEVERITY-NAME   PIC X(06).
036600     05  FILLER                 PIC X(04) VALUE SPACES.
036700     05  RPT-SV-COUNT           PIC ZZZ,ZZ9.
036800     05  FILLER                 PIC X(04) VALUE SPACES.
036900     05  RPT-SV-PCT             PIC ZZ9.9.
037000     05  FILLER                 PIC X(02) VALUE SPACES.
037100     05  RPT-SV-AVG-DIST        PIC ZZ9.99.
037200     05  FILLER                 PIC X(96) VALUE SPACES.
037300 01  WS-RPT-MINUTE-LINE.
037400     05  FILLER                 PIC X(04) VALUE SPACES.
037500     05  RPT-MN-BUCKET-KEY      PIC X(16).
037600     05  FILLER                 PIC X(04) VALUE SPACES.
037700     05  RPT-MN-COUNT           PIC ZZZ,ZZ9.
037800     05  FILLER                 PIC X(102) VALUE SPACES.
037900 01  WS-RPT-OFFENDER-LINE.
038000     05  FILLER                 PIC X(04) VALUE SPACES.
038100     05  RPT-OF-VEHICLE-ID      PIC X(20).
038200     05  FILLER                 PIC X(04) VALUE SPACES.
038300     05  RPT-OF-COUNT           PIC ZZZ,ZZ9.
038400     05  FILLER                 PIC X(04) VALUE SPACES.
038500     05  RPT-OF-EXPOSURE-MIN    PIC ZZZ,ZZ9.
038600     05  FILLER                 PIC X(04) VALUE SPACES.
038700     05  RPT-OF-RATE            PIC ZZ9.999.
038800     05  FILLER                 PIC X(79) VALUE SPACES.
038900 01  WS-RPT-ZONE-LINE.
039000     05  FILLER                 PIC X(04) VALUE SPACES.
039100     05  RPT-ZN-ZONE-NAME       PIC X(10).
039200     05  FILLER                 PIC X(04) VALUE SPACES.
039300     05  RPT-ZN-COUNT           PIC ZZZ,ZZ9.
039400     05  FILLER                 PIC X(04) VALUE SPACES.
039500     05  RPT-ZN-AVG-DIST        PIC ZZ9.99.
039600     05  FILLER                 PIC X(02) VALUE SPACES.
039700     05  RPT-ZN-MIN-DIST        PIC ZZ9.99.
039800     05  FILLER                 PIC X(02) VALUE SPACES.
039900     05  RPT-ZN-MAX-DIST        PIC ZZ9.99.
040000     05  FILLER                 PIC X(86) VALUE SPACES.
040100 01  WS-RPT-NEARMISS-LINE.
040200     05  FILLER                 PIC X(04) VALUE
040300         'NEAR-MISS RATE PER 100 VEH-MIN = '.
040400     05  RPT-NM-RATE            PIC ZZ9.99.
040500     05  FILLER                 PIC X(94) VALUE SPACES.
040600 01  WS-RPT-TOTAL-LINE.
040700     05  FILLER                 PIC X(22) VALUE
040800         'GRAND TOTAL CLOSE CALLS = '.
040900     05  RPT-TOT-COUNT          PIC ZZZ,ZZ9.
041000     05  FILLER                 PIC X(103) VALUE SPACES.
041100*
041200******************************************************************
041300*                   PROCEDURE DIVISION                          *
041400******************************************************************
041500 EJECT
041600 PROCEDURE DIVISION.
041700*
041800 0000-CONTROL-PROCESS.
041900     PERFORM 1000-INITIALIZATION THRU 1099-INITIALIZATION-EXIT.
042000     PERFORM 1100-OPEN-FILES THRU 1199-OPEN-FILES-EXIT.
042100     PERFORM 2000-LOAD-HUMAN-DETECTIONS
042200         THRU 2099-LOAD-HUMAN-EXIT.
042300     PERFORM 2500-LOAD-VEHICLE-DETECTIONS
042400         THRU 2599-LOAD-VEHICLE-EXIT.
042500     PERFORM 3000-MATCH-HUMANS-TO-VEHICLES
042600         THRU 3099-MATCH-EXIT.
042700     PERFORM 4000-CALC-TOP-OFFENDERS THRU 4099-OFFENDERS-EXIT.
042800     PERFORM 4100-CALC-ZONE-ANALYSIS THRU 4199-ZONE-EXIT.
042900     PERFORM 4200-CALC-NEAR-MISS-RATE THRU 4299-NEARMISS-EXIT.
043000     PERFORM 4300-CALC-SEVERITY-ANALYSIS THRU 4399-SEVERITY-EXIT.
043100     PERFORM 9000-PRINT-CLOSE-CALL-REPORT
043200         THRU 9099-PRINT-REPORT-EXIT.
043300     PERFORM EOJ9000-CLOSE-FILES THRU EOJ9999-EXIT.
043400     GOBACK.
043500*
043600******************************************************************
043700*                  1000 - INITIALIZATION                        *
043800******************************************************************
043900 1000-INITIALIZATION.
044000     INITIALIZE SK-RUN-COUNTERS.
044100     SET END-OF-FILE TO FALSE.
044200     PERFORM 1010-INIT-CLASS-TABLE THRU 1019-EXIT.
044300     PERFORM 1020-INIT-SEVERITY-TABLE THRU 1029-EXIT.
044400     GO TO 1099-INITIALIZATION-EXIT.
044500*
044600 1010-INIT-CLASS-TABLE.
044700     MOVE 'VEHICLE     '    TO CT-CLASS-NAME (1).
044800     MOVE 'PALLET_TRUCK'    TO CT-CLASS-NAME (2).
044900     MOVE 'AGV         '    TO CT-CLASS-NAME (3).
045000     MOVE 0 TO CT-COUNT (1) CT-COUNT (2) CT-COUNT (3).
045100 1019-EXIT.
045200     EXIT.
045300*
045400 1020-INIT-SEVERITY-TABLE.
045500     MOVE 'HIGH  '  TO SV-SEVERITY-NAME (1).
045600     MOVE 'MEDIUM'  TO SV-SEVERITY-NAME (2).
045700     MOVE 'LOW   '  TO SV-SEVERITY-NAME (3).
045800     MOVE 0 TO SV-COUNT (1) SV-COUNT (2) SV-COUNT (3).
045900     MOVE 0 TO SV-DISTANCE-SUM (1) SV-DISTANCE-SUM (2)
046000               SV-DISTANCE-SUM (3).
046100 1029-EXIT.
046200     EXIT.
046300*
046400 1099-INITIALIZATION-EXIT.
046500     EXIT.
046600*
046700******************************************************************
046800*                  1100 - OPEN FILES                             *
046900******************************************************************
047000 1100-OPEN-FILES.
047100     OPEN INPUT DETECTION-MASTER.
047200     IF NOT DETMAST-OK
047300         DISPLAY 'ERROR OPENING DETMAST: ' WS-FS-DETMAST
047400         GO TO EOJ9900-ABEND
047500     END-IF.
047600     OPEN OUTPUT CLOSE-CALL-OUTPUT.
047700     IF NOT CCOUT-OK
047800         DISPLAY 'ERROR OPENING CCOUT: ' WS-FS-CCOUT
047900         GO TO EOJ9900-ABEND
048000     END-IF.
048100     OPEN OUTPUT KPI-REPORT.
048200     IF NOT KPIRPT-OK
048300         DISPLAY 'ERROR OPENING KPIRPT: ' WS-FS-KPIRPT
048400         GO TO EOJ9900-ABEND
048500     END-IF.
048600     GO TO 1199-OPEN-FILES-EXIT.
048700 1199-OPEN-FILES-EXIT.
048800     EXIT.
048900*
049000******************************************************************
049100*      2000 - LOAD HUMAN DETECTIONS (FIRST PASS OF DETMAST)      *
049200******************************************************************
049300 2000-LOAD-HUMAN-DETECTIONS.
049400     PERFORM 2010-READ-DETECTION-MASTER THRU 2019-READ-EXIT.
049500     PERFORM 2020-TEST-HUMAN-RECORD THRU 2029-TEST-EXIT
049600         UNTIL END-OF-FILE.
049700     GO TO 2099-LOAD-HUMAN-EXIT.
049800*
049900 2010-READ-DETECTION-MASTER.
050000     READ DETECTION-MASTER.
050100     IF DETMAST-EOF
050200         SET END-OF-FILE TO TRUE
050300     ELSE
050400         IF NOT DETMAST-OK
050500             DISPLAY 'ERROR READING DETMAST: ' WS-FS-DETMAST
050600             GO TO EOJ9900-ABEND
050700         ELSE
050800             ADD 1 TO SK-ROWS-PROCESSED
050900         END-IF
051000     END-IF.
051100 2019-READ-EXIT.
051200     EXIT.
051300*
051400 2020-TEST-HUMAN-RECORD.
051500     IF DET-OBJECT-CLASS = 'HUMAN       '
051600         PERFORM 2021-TEST-COMMON-FILTERS THRU 2021-EXIT
051700         IF ROW-IS-VALID
051800             PERFORM 2025-STORE-HUMAN-ENTRY THRU 2025-EXIT
051900         END-IF
052000     END-IF.
052100     PERFORM 2010-READ-DETECTION-MASTER THRU 2019-READ-EXIT.
052200 2029-TEST-EXIT.
052300     EXIT.
052400*
052500******************************************************************
052600* 2021 - COMMON-FILTERS EQUIVALENT: TIME RANGE AND ZONE.         *
052700* RESTATES SPEC'S SHARED COMMON-FILTERS PREDICATES AS A          *
052800* PER-RECORD TEST IN THIS READ LOOP, PER THE DESIGN NOTE.        *
052900******************************************************************
053000 2021-TEST-COMMON-FILTERS.
053100     SET ROW-IS-VALID TO TRUE.
053200     IF SK-FILTER-FROM-TIME NOT = SPACES
053300         IF DET-TIMESTAMP < SK-FILTER-FROM-TIME
053400             SET ROW-IS-INVALID TO TRUE
053500         END-IF
053600     END-IF.
053700     IF ROW-IS-VALID AND SK-FILTER-TO-TIME NOT = SPACES
053800         IF DET-TIMESTAMP > SK-FILTER-TO-TIME
053900             SET ROW-IS-INVALID TO TRUE
054000         END-IF
054100     END-IF.
054200     IF ROW-IS-VALID AND SK-FILTER-ZONE NOT = SPACES
054300         IF DET-ZONE NOT = SK-FILTER-ZONE
054400             SET ROW-IS-INVALID TO TRUE
054500         END-IF
054600     END-IF.
054700 2021-EXIT.
054800     EXIT.
054900*
055000 2025-STORE-HUMAN-ENTRY.
055100     IF WS-HUMAN-COUNT >= SK-MAX-HUMANS
055200         ADD 1 TO WS-HUMAN-OVERFLOW-CTR
055300     ELSE
055400         ADD 1 TO WS-HUMAN-COUNT
055500         MOVE WS-HUMAN-COUNT TO WS-HUMAN-SUB
055600         MOVE DET-TRACKING-ID TO HU-TRACKING-ID (WS-HUMAN-SUB)
055700         MOVE DET-TIMESTAMP   TO HU-TIMESTAMP (WS-HUMAN-SUB)
055800         MOVE DET-X           TO HU-X (WS-HUMAN-SUB)
055900         MOVE DET-Y           TO HU-Y (WS-HUMAN-SUB)
056000         MOVE DET-ZONE        TO HU-ZONE (WS-HUMAN-SUB)
056100         MOVE DET-TIMESTAMP   TO SK-TS-TEXT
056200         MOVE DET-TS-MS       TO WS-TS-MS-NUM
056300         PERFORM 8000-COMPUTE-ABS-MS THRU 8099-EXIT
056400         MOVE SK-TS-ABS-MS TO HU-ABS-MS (WS-HUMAN-SUB)
056500         ADD 1 TO SK-HUMANS-PROCESSED
056600     END-IF.
056700 2025-EXIT.
056800     EXIT.
056900*
057000 2099-LOAD-HUMAN-EXIT.
057100     EXIT.
057200*
057300******************************************************************
057400*   2500 - LOAD VEHICLE DETECTIONS (SECOND PASS OF DETMAST)      *
057500* WINDOWED TO [FIRST-HUMAN-TS - WINDOW, LAST-HUMAN-TS + WINDOW]  *
057600******************************************************************
057700 2500-LOAD-VEHICLE-DETECTIONS.
057800     CLOSE DETECTION-MASTER.
057900     OPEN INPUT DETECTION-MASTER.
058000     IF NOT DETMAST-OK
058100         DISPLAY 'ERROR REOPENING DETMAST: ' WS-FS-DETMAST
058200         GO TO EOJ9900-ABEND
058300     END-IF.
058400     SET END-OF-FILE TO FALSE.
058500     IF WS-HUMAN-COUNT = 0
058600         GO TO 2599-LOAD-VEHICLE-EXIT
058700     END-IF.
058800     PERFORM 2010-READ-DETECTION-MASTER THRU 2019-READ-EXIT.
058900     PERFORM 2520-TEST-VEHICLE-RECORD THRU 2529-TEST-EXIT
059000         UNTIL END-OF-FILE.
059100     GO TO 2599-LOAD-VEHICLE-EXIT.
059200*
059300 2520-TEST-VEHICLE-RECORD.
059400     IF DET-OBJECT-CLASS = 'VEHICLE     ' OR
059500        DET-OBJECT-CLASS = 'PALLET_TRUCK' OR
059600        DET-OBJECT-CLASS = 'AGV         '
059700         PERFORM 2521-TEST-VEHICLE-FILTERS THRU 2521-EXIT
059800         IF ROW-IS-VALID
059900             PERFORM 2525-STORE-VEHICLE-ENTRY THRU 2525-EXIT
060000         END-IF
060100     END-IF.
060200     PERFORM 2010-READ-DETECTION-MASTER THRU 2019-READ-EXIT.
060300 2529-TEST-EXIT.
060400     EXIT.
060500*
060600 2521-TEST-VEHICLE-FILTERS.
060700     SET ROW-IS-VALID TO TRUE.
060800     IF SK-FILTER-VEH-CLASS NOT = SPACES
060900         IF DET-OBJECT-CLASS NOT = SK-FILTER-VEH-CLASS
061000             SET ROW-IS-INVALID TO TRUE
061100         END-IF
061200     END-IF.
061300     IF ROW-IS-VALID AND SK-FILTER-ZONE NOT = SPACES
061400         IF DET-ZONE NOT = SK-FILTER-ZONE
061500             SET ROW-IS-INVALID TO TRUE
061600         END-IF
061700     END-IF.
061800     IF ROW-IS-VALID
061900         MOVE DET-TIMESTAMP TO SK-TS-TEXT
062000         MOVE DET-TS-MS TO WS-TS-MS-NUM
062100         PERFORM 8000-COMPUTE-ABS-MS THRU 8099-EXIT
062200         IF SK-TS-ABS-MS <
062300                 HU-ABS-MS (1) - SK-TIME-WINDOW-MS
062400             SET ROW-IS-INVALID TO TRUE
062500         END-IF
062600         IF ROW-IS-VALID AND SK-TS-ABS-MS >
062700                 HU-ABS-MS (WS-HUMAN-COUNT) + SK-TIME-WINDOW-MS
062800             SET ROW-IS-INVALID TO TRUE
062900         END-IF
063000     END-IF.
063100 2521-EXIT.
063200     EXIT.
063300*
063400 2525-STORE-VEHICLE-ENTRY.
063500     IF WS-VEHICLE-COUNT >= SK-MAX-VEHICLES
063600         ADD 1 TO WS-VEHICLE-OVERFLOW-CTR
063700     ELSE
063800         ADD 1 TO WS-VEHICLE-COUNT
063900         MOVE WS-VEHICLE-COUNT TO WS-VEHICLE-SUB
064000         MOVE DET-TRACKING-ID  TO VE-TRACKING-ID (WS-VEHICLE-SUB)
064100         MOVE DET-OBJECT-CLASS TO VE-OBJECT-CLASS (WS-VEHICLE-SUB)
064200         MOVE DET-TIMESTAMP    TO VE-TIMESTAMP (WS-VEHICLE-SUB)
064300         MOVE SK-TS-ABS-MS     TO VE-ABS-MS (WS-VEHICLE-SUB)
064400         MOVE DET-X            TO VE-X (WS-VEHICLE-SUB)
064500         MOVE DET-Y            TO VE-Y (WS-VEHICLE-SUB)
064600         MOVE DET-ZONE         TO VE-ZONE (WS-VEHICLE-SUB)
064700         ADD 1 TO SK-VEHICLES-PROCESSED
064800     END-IF.
064900 2525-EXIT.
065000     EXIT.
065100*
065200 2599-LOAD-VEHICLE-EXIT.
065300     EXIT.
065400*
065500******************************************************************
065600*   3000 - MATCH EVERY HUMAN AGAINST EVERY VEHICLE IN WINDOW     *
065700******************************************************************
065800 3000-MATCH-HUMANS-TO-VEHICLES.
065900     COMPUTE WS-THRESHOLD-SQ =
066000         SK-DISTANCE-THRESHOLD * SK-DISTANCE-THRESHOLD.
066100     PERFORM 3050-PROCESS-ONE-HUMAN THRU 3059-PROCESS-EXIT
066200         VARYING WS-HUMAN-SUB FROM 1 BY 1
066300         UNTIL WS-HUMAN-SUB > WS-HUMAN-COUNT.
066400     GO TO 3099-MATCH-EXIT.
066500*
066600 3050-PROCESS-ONE-HUMAN.
066700     PERFORM 3100-SCAN-ONE-VEHICLE THRU 3109-SCAN-EXIT
066800         VARYING WS-VEHICLE-SUB FROM 1 BY 1
066900         UNTIL WS-VEHICLE-SUB > WS-VEHICLE-COUNT.
067000 3059-PROCESS-EXIT.
067100     EXIT.
067200*
067300 3100-SCAN-ONE-VEHICLE.
067400     COMPUTE WS-ABS-MS-DIFF =
067500         HU-ABS-MS (WS-HUMAN-SUB) - VE-ABS-MS (WS-VEHICLE-SUB).
067600     IF WS-ABS-MS-DIFF < 0
067700         COMPUTE WS-ABS-MS-DIFF = WS-ABS-MS-DIFF * -1
067800     END-IF.
067900     IF WS-ABS-MS-DIFF <= SK-TIME-WINDOW-MS
068000         PERFORM 3200-TEST-SPATIAL-MATCH THRU 3299-EXIT
068100     END-IF.
068200 3109-SCAN-EXIT.
068300     EXIT.
068400*
068500 3200-TEST-SPATIAL-MATCH.
068600     COMPUTE WS-DX = HU-X (WS-HUMAN-SUB) - VE-X (WS-VEHICLE-SUB).
068700     COMPUTE WS-DY = HU-Y (WS-HUMAN-SUB) - VE-Y (WS-VEHICLE-SUB).
068800     COMPUTE WS-DIST-SQ = (WS-DX * WS-DX) + (WS-DY * WS-DY).
068900     IF WS-DIST-SQ <= WS-THRESHOLD-SQ
069000         MOVE WS-DIST-SQ TO WS-SQRT-RADICAND
069100         PERFORM 3250-COMPUTE-SQUARE-ROOT THRU 3259-SQRT-EXIT
069200*        SEVERITY IS TESTED AGAINST THE UNROUNDED ESTIMATE PER
069300*        SPEC - ONLY THE OUTPUT FIELD GETS ROUNDED TO 2 DECIMALS.
069400         COMPUTE WS-DISTANCE ROUNDED = WS-SQRT-ESTIMATE
069500         COMPUTE WS-TIME-DIFF-MS ROUNDED = WS-ABS-MS-DIFF
069600         PERFORM 3300-CLASSIFY-SEVERITY THRU 3399-EXIT
069700         PERFORM 3400-WRITE-CLOSE-CALL THRU 3499-EXIT
069800     END-IF.
069900 3299-EXIT.
070000     EXIT.
070100*
070200******************************************************************
070300* 3250 - NEWTON-RAPHSON SQUARE ROOT.  THIS SHOP DOES NOT CARRY   *
070400* A VENDOR MATH ELEMENT FOR SQRT SO THE ESTIMATE IS REFINED BY   *
070500* TEN ITERATIONS OF X(N+1) = (X(N) + R / X(N)) / 2, WHICH IS     *
070600* AMPLY ACCURATE FOR THE 2-DECIMAL DISTANCES THIS KPI REPORTS.   *
070700******************************************************************
070800 3250-COMPUTE-SQUARE-ROOT.
070900     IF WS-SQRT-RADICAND <= 0
071000         MOVE 0 TO WS-SQRT-ESTIMATE
071100         GO TO 3259-SQRT-EXIT
071200     END-IF.
071300     COMPUTE WS-SQRT-ESTIMATE = WS-SQRT-RADICAND / 2.
071400     IF WS-SQRT-ESTIMATE = 0
071500         MOVE 1 TO WS-SQRT-ESTIMATE
071600     END-IF.
071700     PERFORM 3251-SQRT-ITERATE THRU 3251-EXIT 10 TIMES.
071800 3259-SQRT-EXIT.
071900     EXIT.
072000*
072100 3251-SQRT-ITERATE.
072200     COMPUTE WS-SQRT-ESTIMATE ROUNDED =
072300         (WS-SQRT-ESTIMATE +
072400            (WS-SQRT-RADICAND / WS-SQRT-ESTIMATE)) / 2.
072500 3251-EXIT.
072600     EXIT.
072700*
072800 3300-CLASSIFY-SEVERITY.
072900*    WS-SQRT-ESTIMATE IS THE UNROUNDED 4-DECIMAL DISTANCE STILL
073000*    SITTING FROM 3250 - COMPARE AGAINST THAT, NOT THE 2-DECIMAL
073100*    WS-DISTANCE, SO A TRUE 0.996 DOESN'T GET BUMPED TO MEDIUM.
073200     IF WS-SQRT-ESTIMATE < 1.00
073300         MOVE 'HIGH  ' TO WS-SEVERITY-WORK
073400     ELSE
073500         IF WS-SQRT-ESTIMATE < 1.50
073600             MOVE 'MEDIUM' TO WS-SEVERITY-WORK
073700         ELSE
073800             MOVE 'LOW   ' TO WS-SEVERITY-WORK
073900         END-IF
074000     END-IF.
074100 3399-EXIT.
074200     EXIT.
074300*
074400 3400-WRITE-CLOSE-CALL.
074500     MOVE HU-TIMESTAMP (WS-HUMAN-SUB)  TO CC-TIMESTAMP.
074600     MOVE HU-TRACKING-ID (WS-HUMAN-SUB) TO CC-HUMAN-ID.
074700     MOVE HU-X (WS-HUMAN-SUB)           TO CC-HUMAN-X.
074800     MOVE HU-Y (WS-HUMAN-SUB)           TO CC-HUMAN-Y.
074900     MOVE HU-ZONE (WS-HUMAN-SUB)        TO CC-HUMAN-ZONE.
075000     MOVE VE-TRACKING-ID (WS-VEHICLE-SUB) TO CC-VEHICLE-ID.
075100     MOVE VE-OBJECT-CLASS (WS-VEHICLE-SUB) TO CC-VEHICLE-CLASS.
075200     MOVE VE-X (WS-VEHICLE-SUB)          TO CC-VEHICLE-X.
075300     MOVE VE-Y (WS-VEHICLE-SUB)          TO CC-VEHICLE-Y.
075400     MOVE VE-ZONE (WS-VEHICLE-SUB)        TO CC-VEHICLE-ZONE.
075500     MOVE WS-DISTANCE                    TO CC-DISTANCE.
075600     MOVE SK-DISTANCE-THRESHOLD           TO CC-THRESHOLD.
075700     MOVE SK-TIME-WINDOW-MS                TO CC-TIME-WINDOW-MS.
075800     MOVE WS-TIME-DIFF-MS                   TO CC-TIME-DIFF-MS.
075900     MOVE WS-SEVERITY-WORK                  TO CC-SEVERITY.
076000     WRITE CC-CLOSE-CALL-RECORD.
076100     IF NOT CCOUT-OK
076200         DISPLAY 'ERROR WRITING CCOUT: ' WS-FS-CCOUT
076300         GO TO EOJ9900-ABEND
076400     END-IF.
076500     ADD 1 TO SK-CLOSE-CALLS-FOUND.
076600     PERFORM 3410-ACCUM-BY-VEHICLE-CLASS THRU 3419-EXIT.
076700     PERFORM 3420-ACCUM-BY-SEVERITY THRU 3429-EXIT.
076800     PERFORM 3430-ACCUM-MINUTE-BUCKET THRU 3439-EXIT.
076900     PERFORM 3440-ACCUM-OFFENDER THRU 3449-EXIT.
077000     PERFORM 3450-ACCUM-ZONE THRU 3459-EXIT.
077100 3499-EXIT.
077200     EXIT.
077300*
077400 3410-ACCUM-BY-VEHICLE-CLASS.
077500     PERFORM 3411-TEST-CLASS-ENTRY THRU 3411-EXIT
077600         VARYING WS-SORT-PASS FROM 1 BY 1
077700         UNTIL WS-SORT-PASS > 3.
077800 3419-EXIT.
077900     EXIT.
078000*
078100 3411-TEST-CLASS-ENTRY.
078200     IF CT-CLASS-NAME (WS-SORT-PASS) =
078300             VE-OBJECT-CLASS (WS-VEHICLE-SUB)
078400         ADD 1 TO CT-COUNT (WS-SORT-PASS)
078500     END-IF.
078600 3411-EXIT.
078700     EXIT.
078800*
078900 3420-ACCUM-BY-SEVERITY.
079000     PERFORM 3421-TEST-SEVERITY-ENTRY THRU 3421-EXIT
079100         VARYING WS-SORT-PASS FROM 1 BY 1
079200         UNTIL WS-SORT-PASS > 3.
079300 3429-EXIT.
079400     EXIT.
079500*
079600 3421-TEST-SEVERITY-ENTRY.
079700     IF SV-SEVERITY-NAME (WS-SORT-PASS) = WS-SEVERITY-WORK
079800         ADD 1 TO SV-COUNT (WS-SORT-PASS)
079900         ADD WS-DISTANCE TO SV-DISTANCE-SUM (WS-SORT-PASS)
080000     END-IF.
080100 3421-EXIT.
080200     EXIT.
080300*
080400******************************************************************
080500* 3430 - ACCUMULATE PER-MINUTE TIME SERIES.  MINUTE KEY IS THE   *
080600* HUMAN TIMESTAMP TRUNCATED TO YYYY-MM-DDTHH:MM.                 *
080700******************************************************************
080800 3430-ACCUM-MINUTE-BUCKET.
080900     MOVE HU-TIMESTAMP (WS-HUMAN-SUB) (1:16) TO SK-BUCKET-KEY.
081000     SET SLOT-NOT-FOUND TO TRUE.
081100     PERFORM 3431-TEST-MINUTE-ENTRY THRU 3431-EXIT
081200         VARYING WS-MINUTE-SUB FROM 1 BY 1
081300         UNTIL WS-MINUTE-SUB > WS-MINUTE-KEY-COUNT
081400             OR SLOT-FOUND.
081500     IF SLOT-NOT-FOUND
081600         IF WS-MINUTE-KEY-COUNT < SK-MAX-MINUTE-KEYS
081700             ADD 1 TO WS-MINUTE-KEY-COUNT
081800             MOVE SK-BUCKET-KEY
081900                 TO MS-BUCKET-KEY (WS-MINUTE-KEY-COUNT)
082000             MOVE 1 TO MS-BUCKET-COUNT (WS-MINUTE-KEY-COUNT)
082100         END-IF
082200     END-IF.
082300 3439-EXIT.
082400     EXIT.
082500*
082600 3431-TEST-MINUTE-ENTRY.
082700     IF MS-BUCKET-KEY (WS-MINUTE-SUB) = SK-BUCKET-KEY
082800         ADD 1 TO MS-BUCKET-COUNT (WS-MINUTE-SUB)
082900         SET SLOT-FOUND TO TRUE
083000     END-IF.
083100 3431-EXIT.
083200     EXIT.
083300*
083400******************************************************************
083500* 3440 - ACCUMULATE DISTINCT-VEHICLE OFFENDER TABLE.             *
083600******************************************************************
083700 3440-ACCUM-OFFENDER.
083800     SET SLOT-NOT-FOUND TO TRUE.
083900     PERFORM 3441-TEST-OFFENDER-ENTRY THRU 3441-EXIT
084000         VARYING WS-OFFENDER-SUB FROM 1 BY 1
084100         UNTIL WS-OFFENDER-SUB > WS-OFFENDER-COUNT
084200             OR SLOT-FOUND.
084300     IF SLOT-NOT-FOUND
084400         IF WS-OFFENDER-COUNT < SK-MAX-OFFENDERS
084500             ADD 1 TO WS-OFFENDER-COUNT
084600             MOVE WS-OFFENDER-COUNT TO WS-OFFENDER-SUB
084700             MOVE VE-TRACKING-ID (WS-VEHICLE-SUB)
084800                 TO OF-VEHICLE-ID (WS-OFFENDER-SUB)
084900             MOVE 1 TO OF-CLOSE-CALL-COUNT (WS-OFFENDER-SUB)
085000             MOVE 0 TO OF-MINUTE-KEY-COUNT (WS-OFFENDER-SUB)
085100             PERFORM 3445-ADD-EXPOSURE-MINUTE THRU 3445-EXIT
085200         END-IF
085300     END-IF.
085400 3449-EXIT.
085500     EXIT.
085600*
085700 3441-TEST-OFFENDER-ENTRY.
085800     IF OF-VEHICLE-ID (WS-OFFENDER-SUB) =
085900             VE-TRACKING-ID (WS-VEHICLE-SUB)
086000         ADD 1 TO OF-CLOSE-CALL-COUNT (WS-OFFENDER-SUB)
086100         PERFORM 3445-ADD-EXPOSURE-MINUTE THRU 3445-EXIT
086200         SET SLOT-FOUND TO TRUE
086300     END-IF.
086400 3441-EXIT.
086500     EXIT.
086600*
086700 3445-ADD-EXPOSURE-MINUTE.
086800     SET SLOT-NOT-FOUND TO TRUE.
086900     PERFORM 3446-TEST-EXPOSURE-SLOT THRU 3446-EXIT
087000         VARYING WS-SORT-PASS FROM 1 BY 1
087100         UNTIL WS-SORT-PASS >
087200                 OF-MINUTE-KEY-COUNT (WS-OFFENDER-SUB)
087300             OR SLOT-FOUND.
087400     IF SLOT-NOT-FOUND
087500         IF OF-MINUTE-KEY-COUNT (WS-OFFENDER-SUB) <
087600                 SK-MAX-EXPOSURE-SLOTS
087700             ADD 1 TO OF-MINUTE-KEY-COUNT (WS-OFFENDER-SUB)
087800             MOVE SK-BUCKET-KEY TO
087900                 OF-MINUTE-KEYS (WS-OFFENDER-SUB, WS-SORT-PASS)
088000         ELSE
088100             ADD 1 TO WS-EXPOSURE-OVERFLOW-CTR
088200         END-IF
088300     END-IF.
088400 3445-EXIT.
088500     EXIT.
088600*
088700 3446-TEST-EXPOSURE-SLOT.
088800     IF OF-MINUTE-KEYS (WS-OFFENDER-SUB, WS-SORT-PASS) =
088900             SK-BUCKET-KEY
089000         SET SLOT-FOUND TO TRUE
089100     END-IF.
089200 3446-EXIT.
089300     EXIT.
089400*
089500******************************************************************
089600* 3450 - ACCUMULATE ZONE ANALYSIS TABLE.  ZONE = VEHICLE ZONE,   *
089700* FALLING BACK TO HUMAN ZONE; SKIP IF BOTH BLANK.                *
089800******************************************************************
089900 3450-ACCUM-ZONE.
090000     IF VE-ZONE (WS-VEHICLE-SUB) NOT = SPACES
090100         MOVE VE-ZONE (WS-VEHICLE-SUB) TO SK-BKT-DATE-PART
090200     ELSE
090300         IF HU-ZONE (WS-HUMAN-SUB) NOT = SPACES
090400             MOVE HU-ZONE (WS-HUMAN-SUB) TO SK-BKT-DATE-PART
090500         ELSE
090600             GO TO 3459-EXIT
090700         END-IF
090800     END-IF.
090900     SET SLOT-NOT-FOUND TO TRUE.
091000     PERFORM 3451-TEST-ZONE-ENTRY THRU 3451-EXIT
091100         VARYING WS-ZONE-SUB FROM 1 BY 1
091200         UNTIL WS-ZONE-SUB > WS-ZONE-COUNT OR SLOT-FOUND.
091300     IF SLOT-NOT-FOUND AND WS-ZONE-COUNT < SK-MAX-ZONES
091400         ADD 1 TO WS-ZONE-COUNT
091500         MOVE WS-ZONE-COUNT TO WS-ZONE-SUB
091600         MOVE SK-BKT-DATE-PART (1:10) TO ZN-ZONE-NAME (WS-ZONE-SUB)
091700         MOVE 1 TO ZN-COUNT (WS-ZONE-SUB)
091800         MOVE WS-DISTANCE TO ZN-DISTANCE-SUM (WS-ZONE-SUB)
091900         MOVE WS-DISTANCE TO ZN-DISTANCE-MIN (WS-ZONE-SUB)
092000         MOVE WS-DISTANCE TO ZN-DISTANCE-MAX (WS-ZONE-SUB)
092100     END-IF.
092200 3459-EXIT.
092300     EXIT.
092400*
092500 3451-TEST-ZONE-ENTRY.
092600     IF ZN-ZONE-NAME (WS-ZONE-SUB) = SK-BKT-DATE-PART (1:10)
092700         ADD 1 TO ZN-COUNT (WS-ZONE-SUB)
092800         ADD WS-DISTANCE TO ZN-DISTANCE-SUM (WS-ZONE-SUB)
092900         IF WS-DISTANCE < ZN-DISTANCE-MIN (WS-ZONE-SUB)
093000             MOVE WS-DISTANCE TO ZN-DISTANCE-MIN (WS-ZONE-SUB)
093100         END-IF
093200         IF WS-DISTANCE > ZN-DISTANCE-MAX (WS-ZONE-SUB)
093300             MOVE WS-DISTANCE TO ZN-DISTANCE-MAX (WS-ZONE-SUB)
093400         END-IF
093500         SET SLOT-FOUND TO TRUE
093600     END-IF.
093700 3451-EXIT.
093800     EXIT.
093900*
094000 3099-MATCH-EXIT.
094100     EXIT.
094200*
094300******************************************************************
094400*    4000 - TOP OFFENDERS: RATE = COUNT / EXPOSURE MINUTES,      *
094500*           OUTPUT IS THE TOP 10 BY COUNT DESCENDING.            *
094600******************************************************************
094700 4000-CALC-TOP-OFFENDERS.
094800     PERFORM 4010-CALC-ONE-RATE THRU 4019-EXIT
094900         VARYING WS-OFFENDER-SUB FROM 1 BY 1
095000         UNTIL WS-OFFENDER-SUB > WS-OFFENDER-COUNT.
095100     PERFORM 4020-SORT-OFFENDERS THRU 4029-EXIT.
095200     GO TO 4099-OFFENDERS-EXIT.
095300*
095400 4010-CALC-ONE-RATE.
095500     IF OF-MINUTE-KEY-COUNT (WS-OFFENDER-SUB) = 0
095600         MOVE 0 TO OF-RATE-PER-MINUTE (WS-OFFENDER-SUB)
095700     ELSE
095800         COMPUTE OF-RATE-PER-MINUTE (WS-OFFENDER-SUB) ROUNDED =
095900             OF-CLOSE-CALL-COUNT (WS-OFFENDER-SUB) /
096000             OF-MINUTE-KEY-COUNT (WS-OFFENDER-SUB)
096100     END-IF.
096200 4019-EXIT.
096300     EXIT.
096400*
096500 4020-SORT-OFFENDERS.
096600     IF WS-OFFENDER-COUNT < 2
096700         GO TO 4029-EXIT
096800     END-IF.
096900     PERFORM 4021-OFFENDER-OUTER-PASS THRU 4021-EXIT
097000         VARYING WS-SORT-PASS FROM 1 BY 1
097100         UNTIL WS-SORT-PASS > WS-OFFENDER-COUNT - 1.
097200 4029-EXIT.
097300     EXIT.
097400*
097500 4021-OFFENDER-OUTER-PASS.
097600     COMPUTE WS-SORT-LIMIT = WS-OFFENDER-COUNT - WS-SORT-PASS.
097700     PERFORM 4022-OFFENDER-INNER-COMPARE THRU 4022-EXIT
097800         VARYING WS-OFFENDER-SUB FROM 1 BY 1
097900         UNTIL WS-OFFENDER-SUB > WS-SORT-LIMIT.
098000 4021-EXIT.
098100     EXIT.
098200*
098300 4022-OFFENDER-INNER-COMPARE.
098400     IF OF-CLOSE-CALL-COUNT (WS-OFFENDER-SUB) <
098500             OF-CLOSE-CALL-COUNT (WS-OFFENDER-SUB + 1)
098600         PERFORM 4023-SWAP-OFFENDERS THRU 4023-EXIT
098700     END-IF.
098800 4022-EXIT.
098900     EXIT.
099000*
099100 4023-SWAP-OFFENDERS.
099200     MOVE OF-VEHICLE-ID (WS-OFFENDER-SUB) TO WS-SORT-HOLD-ALPHA.
099300     MOVE OF-CLOSE-CALL-COUNT (WS-OFFENDER-SUB)
099400         TO WS-SORT-HOLD-COUNT.
099500     MOVE OF-MINUTE-KEY-COUNT (WS-OFFENDER-SUB)
099600         TO WS-SORT-HOLD-KEYCNT.
099700     MOVE OF-RATE-PER-MINUTE (WS-OFFENDER-SUB)
099800         TO WS-SORT-HOLD-RATE.
099900     MOVE OF-VEHICLE-ID (WS-OFFENDER-SUB + 1)
100000         TO OF-VEHICLE-ID (WS-OFFENDER-SUB).
100100     MOVE OF-CLOSE-CALL-COUNT (WS-OFFENDER-SUB + 1)
100200         TO OF-CLOSE-CALL-COUNT (WS-OFFENDER-SUB).
100300     MOVE OF-MINUTE-KEY-COUNT (WS-OFFENDER-SUB + 1)
100400         TO OF-MINUTE-KEY-COUNT (WS-OFFENDER-SUB).
100500     MOVE OF-RATE-PER-MINUTE (WS-OFFENDER-SUB + 1)
100600         TO OF-RATE-PER-MINUTE (WS-OFFENDER-SUB).
100700     MOVE WS-SORT-HOLD-ALPHA TO OF-VEHICLE-ID (WS-OFFENDER-SUB + 1).
100800     MOVE WS-SORT-HOLD-COUNT
100900         TO OF-CLOSE-CALL-COUNT (WS-OFFENDER-SUB + 1).
101000     MOVE WS-SORT-HOLD-KEYCNT
101100         TO OF-MINUTE-KEY-COUNT (WS-OFFENDER-SUB + 1).
101200     MOVE WS-SORT-HOLD-RATE
101300         TO OF-RATE-PER-MINUTE (WS-OFFENDER-SUB + 1).
101400 4023-EXIT.
101500     EXIT.
101600*
101700 4099-OFFENDERS-EXIT.
101800     EXIT.
101900*
102000******************************************************************
102100*    4100 - ZONE ANALYSIS: SORT DESCENDING BY COUNT              *
102200******************************************************************
102300 4100-CALC-ZONE-ANALYSIS.
102400     IF WS-ZONE-COUNT < 2
102500         GO TO 4199-ZONE-EXIT
102600     END-IF.
102700     PERFORM 4110-ZONE-OUTER-PASS THRU 4119-EXIT
102800         VARYING WS-SORT-PASS FROM 1 BY 1
102900         UNTIL WS-SORT-PASS > WS-ZONE-COUNT - 1.
103000     GO TO 4199-ZONE-EXIT.
103100*
103200 4110-ZONE-OUTER-PASS.
103300     COMPUTE WS-SORT-LIMIT = WS-ZONE-COUNT - WS-SORT-PASS.
103400     PERFORM 4111-ZONE-INNER-COMPARE THRU 4119-EXIT
103500         VARYING WS-ZONE-SUB FROM 1 BY 1
103600         UNTIL WS-ZONE-SUB > WS-SORT-LIMIT.
103700 4119-EXIT.
103800     EXIT.
103900*
104000 4111-ZONE-INNER-COMPARE.
104100     IF ZN-COUNT (WS-ZONE-SUB) < ZN-COUNT (WS-ZONE-SUB + 1)
104200         PERFORM 4112-SWAP-ZONES THRU 4112-EXIT
104300     END-IF.
104400*
104500 4112-SWAP-ZONES.
104600     MOVE ZN-ZONE-NAME (WS-ZONE-SUB) TO WS-SORT-HOLD-ALPHA (1:10).
104700     MOVE ZN-COUNT (WS-ZONE-SUB) TO WS-SORT-HOLD-COUNT.
104800     MOVE ZN-DISTANCE-SUM (WS-ZONE-SUB) TO WS-SQRT-RADICAND.
104900     MOVE ZN-ZONE-NAME (WS-ZONE-SUB + 1) TO ZN-ZONE-NAME (WS-ZONE-SUB).
105000     MOVE ZN-COUNT (WS-ZONE-SUB + 1) TO ZN-COUNT (WS-ZONE-SUB).
105100     MOVE ZN-DISTANCE-SUM (WS-ZONE-SUB + 1)
105200         TO ZN-DISTANCE-SUM (WS-ZONE-SUB).
105300     MOVE ZN-DISTANCE-MIN (WS-ZONE-SUB + 1)
105400         TO ZN-DISTANCE-MIN (WS-ZONE-SUB).
105500     MOVE ZN-DISTANCE-MAX (WS-ZONE-SUB + 1)
105600         TO ZN-DISTANCE-MAX (WS-ZONE-SUB).
105700     MOVE WS-SORT-HOLD-ALPHA (1:10) TO ZN-ZONE-NAME (WS-ZONE-SUB + 1).
105800     MOVE WS-SORT-HOLD-COUNT TO ZN-COUNT (WS-ZONE-SUB + 1).
105900     MOVE WS-SQRT-RADICAND TO ZN-DISTANCE-SUM (WS-ZONE-SUB + 1).
106000 4112-EXIT.
106100     EXIT.
106200*
106300 4199-ZONE-EXIT.
106400     EXIT.
106500*
106600******************************************************************
106700*    4200 - NEAR-MISS RATE PER 100 VEHICLE-MINUTES               *
106800******************************************************************
106900 4200-CALC-NEAR-MISS-RATE.
107000     IF SK-FILTER-FROM-TIME NOT = SPACES AND
107100        SK-FILTER-TO-TIME NOT = SPACES
107200         MOVE SK-FILTER-FROM-TIME TO SK-TS-TEXT
107300         MOVE 0 TO WS-TS-MS-NUM
107400         PERFORM 8000-COMPUTE-ABS-MS THRU 8099-EXIT
107500         MOVE SK-TS-ABS-MS TO WS-MIN-CC-TS-ABS-MS
107600         MOVE SK-FILTER-TO-TIME TO SK-TS-TEXT
107700         PERFORM 8000-COMPUTE-ABS-MS THRU 8099-EXIT
107800         MOVE SK-TS-ABS-MS TO WS-MAX-CC-TS-ABS-MS
107900     ELSE
108000         IF SK-CLOSE-CALLS-FOUND = 0
108100             MOVE 0 TO WS-OBSERVATION-MINUTES
108200             GO TO 4210-FINISH-NEARMISS
108300         END-IF
108400         MOVE HU-ABS-MS (1) TO WS-MIN-CC-TS-ABS-MS
108500         MOVE HU-ABS-MS (WS-HUMAN-COUNT) TO WS-MAX-CC-TS-ABS-MS
108600     END-IF.
108700     COMPUTE WS-OBSERVATION-MINUTES =
108800         (WS-MAX-CC-TS-ABS-MS - WS-MIN-CC-TS-ABS-MS) / 60000.
108900 4210-FINISH-NEARMISS.
109000     MOVE WS-OFFENDER-COUNT TO WS-DISTINCT-CC-VEHICLES.
109100     COMPUTE WS-VEHICLE-MINUTES =
109200         WS-DISTINCT-CC-VEHICLES * WS-OBSERVATION-MINUTES.
109300     IF WS-VEHICLE-MINUTES = 0
109400         MOVE 0 TO WS-NEARMISS-RATE
109500     ELSE
109600         COMPUTE WS-NEARMISS-RATE ROUNDED =
109700             (SK-CLOSE-CALLS-FOUND / WS-VEHICLE-MINUTES) * 100
109800     END-IF.
109900 4299-NEARMISS-EXIT.
110000     EXIT.
110100*
110200******************************************************************
110300*    4300 - SEVERITY ANALYSIS: PERCENT OF TOTAL, AVG DISTANCE    *
110400* PERCENTAGES/AVERAGES ARE HELD IN THE REPORT LINE AREA AT       *
110500* PRINT TIME (9030) RATHER THAN A SEPARATE WORK TABLE, SINCE     *
110600* THE SOURCE COUNTS/SUMS ARE ALREADY IN WS-SEVERITY-TOTAL-TABLE. *
110700******************************************************************
110800 4300-CALC-SEVERITY-ANALYSIS.
110900     CONTINUE.
111000 4399-SEVERITY-EXIT.
111100     EXIT.
111200*
111300******************************************************************
111400*   8000 - BUILD ABSOLUTE-MILLISECOND TIMESTAMP FOR COMPARISON   *
111500* EXPECTS SK-TS-TEXT (19 BYTES, MOVED BY THE CALLER) AND         *
111600* WS-TS-MS-NUM (3-DIGIT MS, MOVED BY THE CALLER - DEFAULT 0 IF   *
111700* THE CALLER HAS NO MS PIECE TO OFFER).  ABS-DAYS IS A SIMPLE    *
111800* YEAR*366+DAY-OF-YEAR COUNT, NOT A TRUE CALENDAR DAY NUMBER -   *
111900* IT IS ONLY EVER USED TO DIFFERENCE TWO TIMESTAMPS WITHIN ONE   *
112000* RUN, SO THE OVER-COUNT ON LEAP YEARS CANCELS OUT.              *
112100******************************************************************
112200 8000-COMPUTE-ABS-MS.
112300     COMPUTE SK-TS-ABS-DAYS =
112400         (SK-TS-YYYY * 366) + WS-CUM-DAYS-ENTRY (SK-TS-MM)
112500             + SK-TS-DD.
112600     COMPUTE SK-TS-ABS-MS =
112700         ((SK-TS-ABS-DAYS * 24 + SK-TS-HH) * 60 + SK-TS-MI)
112800             * 60000 + (SK-TS-SS * 1000) + WS-TS-MS-NUM.
112900 8099-EXIT.
113000     EXIT.
113100*
113200******************************************************************
113300*              9000 - PRINT CLOSE-CALL REPORT                   *
113400******************************************************************
113500 9000-PRINT-CLOSE-CALL-REPORT.
113600     WRITE KPI-REPORT-LINE FROM WS-RPT-HEADING-1
113700         AFTER ADVANCING PAGE.
113800     MOVE SK-DISTANCE-THRESHOLD TO RPT-H2-THRESHOLD.
113900     MOVE SK-TIME-WINDOW-MS TO RPT-H2-WINDOW.
114000     WRITE KPI-REPORT-LINE FROM WS-RPT-HEADING-2
114100         AFTER ADVANCING 1 LINE.
114200     PERFORM 9010-PRINT-CLASS-TOTALS THRU 9019-EXIT.
114300     PERFORM 9020-PRINT-SEVERITY-TOTALS THRU 9029-EXIT.
114400     PERFORM 9030-PRINT-MINUTE-SERIES THRU 9039-EXIT.
114500     PERFORM 9040-PRINT-TOP-OFFENDERS THRU 9049-EXIT.
114600     PERFORM 9050-PRINT-ZONE-ANALYSIS THRU 9059-EXIT.
114700     PERFORM 9060-PRINT-NEAR-MISS THRU 9069-EXIT.
114800     PERFORM 9070-PRINT-GRAND-TOTAL THRU 9079-EXIT.
114900     GO TO 9099-PRINT-REPORT-EXIT.
115000*
115100 9010-PRINT-CLASS-TOTALS.
115200     PERFORM 9011-PRINT-ONE-CLASS THRU 9011-EXIT
115300         VARYING WS-SORT-PASS FROM 1 BY 1 UNTIL WS-SORT-PASS > 3.
115400 9019-EXIT.
115500     EXIT.
115600*
115700 9011-PRINT-ONE-CLASS.
115800     MOVE CT-CLASS-NAME (WS-SORT-PASS) TO RPT-CL-CLASS-NAME.
115900     MOVE CT-COUNT (WS-SORT-PASS) TO RPT-CL-COUNT.
116000     WRITE KPI-REPORT-LINE FROM WS-RPT-CLASS-LINE
116100         AFTER ADVANCING 1 LINE.
116200 9011-EXIT.
116300     EXIT.
116400*
116500 9020-PRINT-SEVERITY-TOTALS.
116600     PERFORM 9021-PRINT-ONE-SEVERITY THRU 9021-EXIT
116700         VARYING WS-SORT-PASS FROM 1 BY 1 UNTIL WS-SORT-PASS > 3.
116800 9029-EXIT.
116900     EXIT.
117000*
117100 9021-PRINT-ONE-SEVERITY.
117200     MOVE SV-SEVERITY-NAME (WS-SORT-PASS) TO RPT-SV-SEVERITY-NAME.
117300     MOVE SV-COUNT (WS-SORT-PASS) TO RPT-SV-COUNT.
117400     IF SK-CLOSE-CALLS-FOUND = 0
117500         MOVE 0 TO RPT-SV-PCT
117600     ELSE
117700         COMPUTE RPT-SV-PCT ROUNDED =
117800             (SV-COUNT (WS-SORT-PASS) / SK-CLOSE-CALLS-FOUND) * 100
117900     END-IF.
118000     IF SV-COUNT (WS-SORT-PASS) = 0
118100         MOVE 0 TO RPT-SV-AVG-DIST
118200     ELSE
118300         COMPUTE RPT-SV-AVG-DIST ROUNDED =
118400             SV-DISTANCE-SUM (WS-SORT-PASS) /
118500             SV-COUNT (WS-SORT-PASS)
118600     END-IF.
118700     WRITE KPI-REPORT-LINE FROM WS-RPT-SEVERITY-LINE
118800         AFTER ADVANCING 1 LINE.
118900 9021-EXIT.
119000     EXIT.
119100*
119200 9030-PRINT-MINUTE-SERIES.
119300     PERFORM 9031-PRINT-ONE-MINUTE THRU 9031-EXIT
119400         VARYING WS-MINUTE-SUB FROM 1 BY 1
119500         UNTIL WS-MINUTE-SUB > WS-MINUTE-KEY-COUNT.
119600 9039-EXIT.
119700     EXIT.
119800*
119900 9031-PRINT-ONE-MINUTE.
120000     MOVE MS-BUCKET-KEY (WS-MINUTE-SUB) TO RPT-MN-BUCKET-KEY.
120100     MOVE MS-BUCKET-COUNT (WS-MINUTE-SUB) TO RPT-MN-COUNT.
120200     WRITE KPI-REPORT-LINE FROM WS-RPT-MINUTE-LINE
120300         AFTER ADVANCING 1 LINE.
120400 9031-EXIT.
120500     EXIT.
120600*
120700 9040-PRINT-TOP-OFFENDERS.
120800     IF WS-OFFENDER-COUNT < SK-TOP-N
120900         MOVE WS-OFFENDER-COUNT TO WS-SORT-LIMIT
121000     ELSE
121100         MOVE SK-TOP-N TO WS-SORT-LIMIT
121200     END-IF.
121300     PERFORM 9041-PRINT-ONE-OFFENDER THRU 9041-EXIT
121400         VARYING WS-OFFENDER-SUB FROM 1 BY 1
121500         UNTIL WS-OFFENDER-SUB > WS-SORT-LIMIT.
121600 9049-EXIT.
121700     EXIT.
121800*
121900 9041-PRINT-ONE-OFFENDER.
122000     MOVE OF-VEHICLE-ID (WS-OFFENDER-SUB) TO RPT-OF-VEHICLE-ID.
122100     MOVE OF-CLOSE-CALL-COUNT (WS-OFFENDER-SUB) TO RPT-OF-COUNT.
122200     MOVE OF-MINUTE-KEY-COUNT (WS-OFFENDER-SUB)
122300         TO RPT-OF-EXPOSURE-MIN.
122400     MOVE OF-RATE-PER-MINUTE (WS-OFFENDER-SUB) TO RPT-OF-RATE.
122500     WRITE KPI-REPORT-LINE FROM WS-RPT-OFFENDER-LINE
122600         AFTER ADVANCING 1 LINE.
122700 9041-EXIT.
122800     EXIT.
122900*
123000 9050-PRINT-ZONE-ANALYSIS.
123100     PERFORM 9051-PRINT-ONE-ZONE THRU 9051-EXIT
123200         VARYING WS-ZONE-SUB FROM 1 BY 1
123300         UNTIL WS-ZONE-SUB > WS-ZONE-COUNT.
123400 9059-EXIT.
123500     EXIT.
123600*
123700 9051-PRINT-ONE-ZONE.
123800     MOVE ZN-ZONE-NAME (WS-ZONE-SUB) TO RPT-ZN-ZONE-NAME.
123900     MOVE ZN-COUNT (WS-ZONE-SUB) TO RPT-ZN-COUNT.
124000     COMPUTE RPT-ZN-AVG-DIST ROUNDED =
124100         ZN-DISTANCE-SUM (WS-ZONE-SUB) / ZN-COUNT (WS-ZONE-SUB).
124200     MOVE ZN-DISTANCE-MIN (WS-ZONE-SUB) TO RPT-ZN-MIN-DIST.
124300     MOVE ZN-DISTANCE-MAX (WS-ZONE-SUB) TO RPT-ZN-MAX-DIST.
124400     WRITE KPI-REPORT-LINE FROM WS-RPT-ZONE-LINE
124500         AFTER ADVANCING 1 LINE.
124600 9051-EXIT.
124700     EXIT.
124800*
124900 9060-PRINT-NEAR-MISS.
125000     MOVE WS-NEARMISS-RATE TO RPT-NM-RATE.
125100     WRITE KPI-REPORT-LINE FROM WS-RPT-NEARMISS-LINE
125200         AFTER ADVANCING 1 LINE.
125300 9069-EXIT.
125400     EXIT.
125500*
125600 9070-PRINT-GRAND-TOTAL.
125700     MOVE SK-CLOSE-CALLS-FOUND TO RPT-TOT-COUNT.
125800     WRITE KPI-REPORT-LINE FROM WS-RPT-TOTAL-LINE
125900         AFTER ADVANCING 2 LINES.
126000 9079-EXIT.
126100     EXIT.
126200*
126300 9099-PRINT-REPORT-EXIT.
126400     EXIT.
126500*
126600******************************************************************
126700*                  EOJ9000 - CLOSE FILES                        *
126800******************************************************************
126900 EOJ9000-CLOSE-FILES.
127000     CLOSE DETECTION-MASTER.
127100     CLOSE CLOSE-CALL-OUTPUT.
127200     CLOSE KPI-REPORT.
127300     DISPLAY 'SKCLOSE1 - HUMANS PROCESSED:    '
127400         SK-HUMANS-PROCESSED.
127500     DISPLAY 'SKCLOSE1 - VEHICLES PROCESSED:  '
127600         SK-VEHICLES-PROCESSED.
127700     DISPLAY 'SKCLOSE1 - CLOSE CALLS FOUND:   '
127800         SK-CLOSE-CALLS-FOUND.
127900     IF WS-HUMAN-OVERFLOW-CTR > 0
128000         DISPLAY 'SKCLOSE1 - HUMAN TABLE OVERFLOW: '
128100             WS-HUMAN-OVERFLOW-CTR
128200     END-IF.
128300     IF WS-VEHICLE-OVERFLOW-CTR > 0
128400         DISPLAY 'SKCLOSE1 - VEHICLE TABLE OVERFLOW: '
128500             WS-VEHICLE-OVERFLOW-CTR
128600     END-IF.
128700     GO TO EOJ9999-EXIT.
128800 EOJ9999-EXIT.
128900     EXIT.
129000*
129100******************************************************************
129200*                     EOJ9900 - ABEND                           *
129300******************************************************************
129400 EOJ9900-ABEND.
129500     DISPLAY 'PROGRAM ABENDING - SKCLOSE1'.
129600     CALL 'CKABEND'.
129700     GOBACK.
129800