000100******************************************************************
000200*                 S K C C O U T   -   C O P Y B O O K           *
000300******************************************************************
000400* SYSTEM........: SK - INDUSTRIAL SAFETY KPI BATCH SUBSYSTEM    *
000500* BOOK..........: SKCCOUT                                       *
000600* USED BY.......: SKCLOSE1                                      *
000700* PURPOSE.......: ONE HUMAN/VEHICLE CLOSE-CALL EVENT AS WRITTEN  *
000800*                 TO THE CLOSE-CALL-OUT FILE (CCOUT).            *
000900*                 LRECL = 150 BYTES.                             *
001000******************************************************************
001100* FIELD                PIC                 MEANING              *
001200* CC-TIMESTAMP         X(19)      HUMAN DETECTION TIMESTAMP      *
001300* CC-HUMAN-ID          X(20)      HUMAN TRACKING ID              *
001400* CC-HUMAN-X/Y         S9(05)V99  HUMAN POSITION                 *
001500* CC-HUMAN-ZONE        X(10)      HUMAN ZONE                     *
001600* CC-VEHICLE-ID        X(20)      VEHICLE TRACKING ID            *
001700* CC-VEHICLE-CLASS     X(12)      VEHICLE/PALLET_TRUCK/AGV       *
001800* CC-VEHICLE-X/Y       S9(05)V99  VEHICLE POSITION                *
001900* CC-VEHICLE-ZONE      X(10)      VEHICLE ZONE                   *
002000* CC-DISTANCE          9(03)V99   EUCLIDEAN DISTANCE, METRES     *
002100* CC-THRESHOLD         9(03)V99   DISTANCE THRESHOLD USED        *
002200* CC-TIME-WINDOW-MS    9(05)      TIME WINDOW USED, MS           *
002300* CC-TIME-DIFF-MS      9(05)V9    VEHICLE TS MINUS HUMAN TS, MS  *
002400* CC-SEVERITY          X(06)      HIGH / MEDIUM / LOW            *
002500* FILLER               X(04)      PAD TO 150-BYTE RECORD         *
002600******************************************************************
002700*
002800 01  CC-CLOSE-CALL-RECORD.
002900     05  CC-TIMESTAMP            PIC X(19).
003000     05  CC-HUMAN-ID             PIC X(20).
003100     05  CC-HUMAN-X              PIC S9(05)V99.
003200     05  CC-HUMAN-Y              PIC S9(05)V99.
003300     05  CC-HUMAN-ZONE           PIC X(10).
003400     05  CC-VEHICLE-ID           PIC X(20).
003500     05  CC-VEHICLE-CLASS        PIC X(12).
003600     05  CC-VEHICLE-X            PIC S9(05)V99.
003700     05  CC-VEHICLE-Y            PIC S9(05)V99.
003800     05  CC-VEHICLE-ZONE         PIC X(10).
003900     05  CC-DISTANCE             PIC 9(03)V99.
004000     05  CC-THRESHOLD            PIC 9(03)V99.
004100     05  CC-TIME-WINDOW-MS       PIC 9(05).
004200     05  CC-TIME-DIFF-MS         PIC 9(05)V9.
004300     05  CC-SEVERITY             PIC X(06).
004400     05  FILLER                  PIC X(04).
004500*
004600******************************************************************
004700* END OF BOOK SKCCOUT                                           *
004800******************************************************************
004900