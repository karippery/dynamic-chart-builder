000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SKIMPORT.
000300 AUTHOR. R T HALVORSEN.
000400 INSTALLATION. PLANT SYSTEMS - SAFETY ENGINEERING.
000500 DATE-WRITTEN. 04/12/1988.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*A    ABSTRACT..                                                 *
001200*  NIGHTLY IMPORT OF THE FLOOR-TRACKING DETECTION FEED.  EACH    *
001300*  RAW DETECTION ROW (HUMAN, VEHICLE, PALLET TRUCK OR AGV        *
001400*  SIGHTING) IS EDITED FOR A VALID OBJECT CLASS, A PARSEABLE     *
001500*  ISO TIMESTAMP, A VALID VEST CODE AND NUMERIC X/Y POSITION.    *
001600*  GOOD ROWS ARE WRITTEN TO THE DETECTION MASTER FOR THE         *
001700*  DOWNSTREAM KPI PASSES (SKCLOSE1, SKVIOLAT, SKAGGR01).  BAD    *
001800*  ROWS ARE COUNTED AND NOTED ON THE KPI-REPORT, NOT ABENDED.    *
001900*                                                                *
002000*J    JCL..                                                      *
002100*                                                                *
002200* //SKIMPORT EXEC PGM=SKIMPORT                                  *
002300* //SYSOUT   DD SYSOUT=*                                        *
002400* //DETIN    DD DSN=PLANT.SAFETY.DETECT.RAWFEED,DISP=SHR        *
002500* //DETMAST  DD DSN=PLANT.SAFETY.DETECT.MASTER,                 *
002600* //            DISP=(,CATLG,CATLG),                            *
002700* //            UNIT=SYSDA,SPACE=(CYL,(10,5),RLSE)               *
002800* //KPIRPT   DD SYSOUT=*                                        *
002900* //*                                                            *
003000*                                                                *
003100*P    ENTRY PARAMETERS..                                        *
003200*     NONE.                                                      *
003300*                                                                *
003400*E    ERRORS DETECTED BY THIS ELEMENT..                         *
003500*     I/O ERROR ON FILES - SEE EOJ9900-ABEND.                   *
003600*     BAD ROW IN DETIN   - SKIPPED, COUNTED, LOGGED, NOT ABENDED *
003700*                                                                *
003800*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
003900*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                   *
004000*                                                                *
004100*U    USER CONSTANTS AND TABLES REFERENCED..                    *
004200*     VALID-OBJECT-CLASS TABLE (SEE 2210-EDIT-OBJECT-CLASS)     *
004300*                                                                *
004400******************************************************************
004500*                      C H A N G E   L O G                      *
004600******************************************************************
004700* 04/12/88 RTH  ORIGINAL CODING - FLOOR DETECTION IMPORT.       *
004800* 11/02/88 RTH  ADDED ROW-NUMBER TO SKIPPED-RECORD LOG LINE.    *
004900* 06/19/89 RTH  VEST CODE EDIT WAS REJECTING SPACE (UNKNOWN);   *
005000*               SPACE IS VALID, ONLY NON-0/1/SPACE IS A SKIP.   *
005100* 02/08/90 DWK  HEADING/SPEED MAY BE ABSENT - EDIT FLAG BYTES   *
005200*               INSTEAD OF FORCING A SKIP WHEN BLANK.           *
005300* 09/14/91 DWK  X/Y NUMERIC EDIT TIGHTENED - SIGN BYTE WAS NOT  *
005400*               BEING VALIDATED, BAD SIGN CRASHED SKCLOSE1.     *
005500* 05/03/93 PJL  ZONE LEFT BLANK ON SKIP - WAS CARRYING PRIOR    *
005600*               RECORD'S ZONE FORWARD (UNINITIALIZED W-S AREA). *
005700* 01/22/95 PJL  IMPORT SUMMARY NOW SHOWS PROCESSED/IMPORTED/    *
005800*               SKIPPED ON THREE SEPARATE LINES PER REQUEST.    *
005900* 07/11/96 MCN  ADDED RUN-DATE STAMP TO REPORT HEADING.         *
006000* 03/30/98 MCN  Y2K REMEDIATION - RUN-DATE CENTURY WAS HARD     *
006100*               CODED TO 19; NOW DERIVED FROM 4-DIGIT ACCEPT.   *
006200* 11/09/98 MCN  Y2K REMEDIATION - TIMESTAMP CENTURY CHECK ADDED *
006300*               TO 2220-EDIT-TIMESTAMP, REJECTS YY OUTSIDE 19-20*
006400* 08/02/99 MCN  Y2K SIGN-OFF - NO FURTHER FINDINGS.             *
006500* 04/17/01 SGV  ADDED DEBUG SWITCH (UPSI-0) FOR EXTRA DISPLAYS  *
006600*               WHEN TRACING IMPORT PROBLEMS ON THIRD SHIFT.    *
006700* 10/05/03 SGV  SKIPPED-ROW LOG LINE NOW SHOWS THE OFFENDING    *
006800*               OBJECT CLASS TEXT, NOT JUST THE ROW NUMBER.     *
006900* 02/14/06 BTQ  RETIRED THE OLD 80-BYTE FEED LAYOUT; RAW ROWS   *
007000*               ARE NOW FIXED AT THE 100-BYTE MASTER LAYOUT.    *
007100* 08/29/09 BTQ  ADDED FILLER PAD CHECK - TRAILING PAD WAS BEING *
007200*               READ AS PART OF DET-ZONE ON SHORT INPUT LINES.  *
007300******************************************************************
007400 EJECT
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     CLASS SK-VEST-CODE-CLASS IS '0' '1'
008000     UPSI-0 ON STATUS IS SK-DEBUG-ON
008100            OFF STATUS IS SK-DEBUG-OFF.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400*
008500* INPUT..: DETIN    - RAW DETECTION FEED         - LRECL = 100 *
008600*
008700     SELECT  DETECTION-INPUT    ASSIGN TO DETIN
008800             FILE STATUS IS     WS-FS-DETIN.
008900*
009000* OUTPUT.: DETMAST  - DETECTION MASTER            - LRECL = 100 *
009100*
009200     SELECT  DETECTION-MASTER   ASSIGN TO DETMAST
009300             FILE STATUS IS     WS-FS-DETMAST.
009400*
009500* OUTPUT.: KPIRPT   - KPI PRINT REPORT            - LRECL = 132 *
009600*
009700     SELECT  KPI-REPORT         ASSIGN TO KPIRPT
009800             FILE STATUS IS     WS-FS-KPIRPT.
009900 EJECT
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  DETECTION-INPUT
010300     RECORDING MODE IS F
010400     LABEL RECORD IS STANDARD
010500     BLOCK CONTAINS 0 RECORDS.
010600 01  DETIN-REC                PIC X(100).
010700*
010800 FD  DETECTION-MASTER
010900     RECORDING MODE IS F
011000     LABEL RECORD IS STANDARD
011100     BLOCK CONTAINS 0 RECORDS.
011200     COPY SKDETREC.
011300*
011400 FD  KPI-REPORT
011500     RECORDING MODE IS F
011600     LABEL RECORD IS STANDARD
011700     BLOCK CONTAINS 0 RECORDS.
011800 01  KPI-REPORT-LINE          PIC X(132).
011900 EJECT
012000 WORKING-STORAGE SECTION.
012100 01  FILLER                   PIC X(32)
012200     VALUE 'SKIMPORT WORKING STORAGE BEGINS'.
012300******************************************************************
012400*                         FILE STATUS AREA                      *
012500******************************************************************
012600 01  WS-FS-DETIN               PIC X(02) VALUE '00'.
012700     88  DETIN-OK                        VALUE '00'.
012800     88  DETIN-EOF                        VALUE '10'.
012900 01  WS-FS-DETMAST             PIC X(02) VALUE '00'.
013000     88  DETMAST-OK                       VALUE '00'.
013100 01  WS-FS-KPIRPT              PIC X(02) VALUE '00'.
013200     88  KPIRPT-OK                        VALUE '00'.
013300 EJECT
013400******************************************************************
013500*                         SWITCHES                               *
013600******************************************************************
013700 01  END-OF-FILE-INDICATOR     PIC X(01).
013800     88  END-OF-FILE                      VALUE 'Y'.
013900 01  WS-VALID-ROW-INDICATOR    PIC X(01).
014000     88  ROW-IS-VALID                      VALUE 'Y'.
014100     88  ROW-IS-INVALID                    VALUE 'N'.
014200 EJECT
014300******************************************************************
014400*                    COMMON RUN COUNTERS                        *
014500******************************************************************
014600     COPY SKCOUNTS.
014700 EJECT
014800******************************************************************
014900*                    EDIT / VALIDATION AREAS                    *
015000******************************************************************
015100 01  WS-ROW-NUMBER              PIC S9(09) COMP-3 VALUE +0.
015200 01  WS-SKIP-REASON             PIC X(30) VALUE SPACES.
015300 01  WS-EDIT-X-AREA.
015400     05  WS-EDIT-X-TEXT         PIC X(08).
015500     05  WS-EDIT-X-NUM REDEFINES WS-EDIT-X-TEXT
015600                                 PIC S9(05)V99.
015700     05  FILLER                  PIC X(01).
015800 01  WS-EDIT-Y-AREA.
015900     05  WS-EDIT-Y-TEXT         PIC X(08).
016000     05  WS-EDIT-Y-NUM REDEFINES WS-EDIT-Y-TEXT
016100                                 PIC S9(05)V99.
016200     05  FILLER                  PIC X(01).
016300 01  WS-VALID-CLASS-TABLE.
016400     05  WS-VALID-CLASS-ENTRY   PIC X(12) OCCURS 4 TIMES
016500                                 VALUES 'HUMAN       '
016600                                        'VEHICLE     '
016700                                        'PALLET_TRUCK'
016800                                        'AGV         '.
016900     05  FILLER                  PIC X(01).
017000 01  WS-VALID-CLASS-SUB         PIC S9(04) COMP VALUE +0.
017100 EJECT
017200******************************************************************
017300*                    RUN DATE STAMP AREA                        *
017400******************************************************************
017500 01  WS-RUN-DATE-AREA.
017600     05  WS-RUN-DATE-YYYYMMDD   PIC 9(08).
017700     05  WS-RUN-DATE-PIECES REDEFINES WS-RUN-DATE-YYYYMMDD.
017800         10  WS-RUN-CCYY        PIC 9(04).
017900         10  WS-RUN-MM          PIC 9(02).
018000         10  WS-RUN-DD          PIC 9(02).
018100     05  FILLER                  PIC X(01).
018200 01  WS-RUN-DATE-PRINT          PIC 9999/99/99.
018300 EJECT
018400******************************************************************
018500*                    REPORT LINE AREAS                          *
018600******************************************************************
018700 01  WS-HEADING-LINE-1.
018800     05  FILLER                 PIC X(40) VALUE SPACES.
018900     05  FILLER                 PIC X(30)
019000         VALUE 'DETECTION IMPORT SUMMARY'.
019100     05  FILLER                 PIC X(62) VALUE SPACES.
019200 01  WS-HEADING-LINE-2.
019300     05  FILLER                 PIC X(30) VALUE 'RUN DATE: '.
019400     05  WS-HL2-DATE            PIC 9999/99/99.
019500     05  FILLER                 PIC X(92) VALUE SPACES.
019600 01  WS-DETAIL-LINE.
019700     05  WS-DL-CAPTION          PIC X(35) VALUE SPACES.
019800     05  WS-DL-VALUE            PIC ZZZ,ZZZ,ZZ9.
019900     05  FILLER                 PIC X(90) VALUE SPACES.
020000 01  WS-SKIP-LOG-LINE.
020100     05  FILLER                 PIC X(04) VALUE SPACES.
020200     05  WS-SL-ROW              PIC ZZZ,ZZZ,ZZ9.
020300     05  FILLER                 PIC X(02) VALUE SPACES.
020400     05  WS-SL-CLASS            PIC X(12).
020500     05  FILLER                 PIC X(02) VALUE SPACES.
020600     05  WS-SL-REASON           PIC X(30).
020700     05  FILLER                 PIC X(75) VALUE SPACES.
020800 EJECT
020900 PROCEDURE DIVISION.
021000******************************************************************
021100*                         MAINLINE LOGIC                        *
021200******************************************************************
021300*
021400 0000-CONTROL-PROCESS.
021500     PERFORM 1000-INITIALIZATION
021600         THRU 1099-INITIALIZATION-EXIT.
021700     PERFORM 1100-OPEN-FILES
021800         THRU 1199-OPEN-FILES-EXIT.
021900     PERFORM 2000-MAIN-PROCESS
022000         THRU 2099-MAIN-PROCESS-EXIT
022100         UNTIL END-OF-FILE.
022200     PERFORM EOJ9000-CLOSE-FILES
022300         THRU EOJ9999-EXIT.
022400     GOBACK.
022500 EJECT
022600******************************************************************
022700*                         INITIALIZATION                        *
022800******************************************************************
022900*
023000 1000-INITIALIZATION.
023100     INITIALIZE SK-RUN-COUNTERS.
023200     SET END-OF-FILE TO FALSE.
023300     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
023400     MOVE WS-RUN-DATE-YYYYMMDD TO WS-RUN-DATE-PRINT.
023500 1099-INITIALIZATION-EXIT.
023600     EXIT.
023700*
023800 1100-OPEN-FILES.
023900     OPEN INPUT  DETECTION-INPUT.
024000     IF NOT DETIN-OK
024100         DISPLAY 'ERROR OPENING DETIN   - STATUS ' WS-FS-DETIN
024200         GO TO EOJ9900-ABEND
024300     END-IF.
024400     OPEN OUTPUT DETECTION-MASTER.
024500     IF NOT DETMAST-OK
024600         DISPLAY 'ERROR OPENING DETMAST - STATUS ' WS-FS-DETMAST
024700         GO TO EOJ9900-ABEND
024800     END-IF.
024900     OPEN OUTPUT KPI-REPORT.
025000     IF NOT KPIRPT-OK
025100         DISPLAY 'ERROR OPENING KPIRPT  - STATUS ' WS-FS-KPIRPT
025200         GO TO EOJ9900-ABEND
025300     END-IF.
025400 1199-OPEN-FILES-EXIT.
025500     EXIT.
025600 EJECT
025700******************************************************************
025800*                         MAIN PROCESS                          *
025900******************************************************************
026000*
026100 2000-MAIN-PROCESS.
026200     PERFORM 2100-READ-RAW-DETECTION
026300         THRU 2199-READ-RAW-DETECTION-EXIT.
026400     IF NOT END-OF-FILE
026500         PERFORM 2200-VALIDATE-AND-LOAD
026600             THRU 2299-VALIDATE-AND-LOAD-EXIT
026700     END-IF.
026800 2099-MAIN-PROCESS-EXIT.
026900     EXIT.
027000*
027100 2100-READ-RAW-DETECTION.
027200     READ DETECTION-INPUT INTO DET-DETECTION-RECORD.
027300     IF DETIN-EOF
027400         SET END-OF-FILE TO TRUE
027500     ELSE
027600         IF NOT DETIN-OK
027700             DISPLAY 'READ ERROR ON DETIN - STATUS ' WS-FS-DETIN
027800             GO TO EOJ9900-ABEND
027900         ELSE
028000             ADD 1 TO WS-ROW-NUMBER
028100             ADD 1 TO SK-ROWS-PROCESSED
028200         END-IF
028300     END-IF.
028400 2199-READ-RAW-DETECTION-EXIT.
028500     EXIT.
028600*
028700 2200-VALIDATE-AND-LOAD.
028800     SET ROW-IS-VALID TO TRUE.
028900     MOVE SPACES TO WS-SKIP-REASON.
029000     PERFORM 2210-EDIT-OBJECT-CLASS.
029100     IF ROW-IS-VALID
029200         PERFORM 2220-EDIT-TIMESTAMP
029300     END-IF.
029400     IF ROW-IS-VALID
029500         PERFORM 2230-EDIT-VEST-FLAG
029600     END-IF.
029700     IF ROW-IS-VALID
029800         PERFORM 2240-EDIT-XY-NUMERIC
029900     END-IF.
030000     IF ROW-IS-VALID
030100         PERFORM 2250-EDIT-HEADING-SPEED-FLAGS
030200     END-IF.
030300     IF ROW-IS-VALID
030400         PERFORM 2280-WRITE-DETECTION-MASTER
030500     ELSE
030600         PERFORM 2290-LOG-SKIPPED-RECORD
030700     END-IF.
030800 2299-VALIDATE-AND-LOAD-EXIT.
030900     EXIT.
031000 EJECT
031100******************************************************************
031200*                  2210 - EDIT OBJECT CLASS                     *
031300* OBJECT CLASS MUST BE ONE OF HUMAN/VEHICLE/PALLET_TRUCK/AGV.   *
031400******************************************************************
031500*
031600 2210-EDIT-OBJECT-CLASS.
031700     SET ROW-IS-INVALID TO TRUE.
031800     MOVE 1 TO WS-VALID-CLASS-SUB.
031900     PERFORM 2211-TEST-CLASS-TABLE-ENTRY
032000         VARYING WS-VALID-CLASS-SUB FROM 1 BY 1
032100         UNTIL WS-VALID-CLASS-SUB > 4 OR ROW-IS-VALID.
032200     IF ROW-IS-INVALID
032300         MOVE 'BAD OBJECT CLASS' TO WS-SKIP-REASON
032400         IF SK-DEBUG-ON
032500             DISPLAY 'DEBUG - BAD CLASS: ' DET-OBJECT-CLASS
032600         END-IF
032700     END-IF.
032800*
032900 2211-TEST-CLASS-TABLE-ENTRY.
033000     IF DET-OBJECT-CLASS = WS-VALID-CLASS-ENTRY
033100                                  (WS-VALID-CLASS-SUB)
033200         SET ROW-IS-VALID TO TRUE
033300     END-IF.
033400*
033500******************************************************************
033600*              2220 - EDIT TIMESTAMP (ISO-8601)                 *
033700* YYYY-MM-DDTHH:MM:SS - ALSO VALIDATES CENTURY SINCE THE Y2K    *
033800* FIX (SEE CHANGE LOG 11/09/98).                                *
033900******************************************************************
034000*
034100 2220-EDIT-TIMESTAMP.
034200     IF DET-TIMESTAMP (5:1) NOT = '-'
034300        OR DET-TIMESTAMP (8:1) NOT = '-'
034400        OR DET-TIMESTAMP (11:1) NOT = 'T'
034500        OR DET-TIMESTAMP (14:1) NOT = ':'
034600        OR DET-TIMESTAMP (17:1) NOT = ':'
034700         SET ROW-IS-INVALID TO TRUE
034800         MOVE 'BAD TIMESTAMP FORMAT' TO WS-SKIP-REASON
034900     ELSE
035000         IF DET-TIMESTAMP (1:4) IS NOT NUMERIC
035100            OR DET-TIMESTAMP (6:2) IS NOT NUMERIC
035200            OR DET-TIMESTAMP (9:2) IS NOT NUMERIC
035300            OR DET-TIMESTAMP (12:2) IS NOT NUMERIC
035400            OR DET-TIMESTAMP (15:2) IS NOT NUMERIC
035500            OR DET-TIMESTAMP (18:2) IS NOT NUMERIC
035600             SET ROW-IS-INVALID TO TRUE
035700             MOVE 'BAD TIMESTAMP DIGITS' TO WS-SKIP-REASON
035800         ELSE
035900             IF DET-TIMESTAMP (1:2) NOT = '19'
036000                AND DET-TIMESTAMP (1:2) NOT = '20'
036100                 SET ROW-IS-INVALID TO TRUE
036200                 MOVE 'BAD TIMESTAMP CENTURY' TO WS-SKIP-REASON
036300             END-IF
036400         END-IF
036500     END-IF.
036600*
036700******************************************************************
036800*                  2230 - EDIT VEST FLAG                        *
036900* VEST ACCEPTED ONLY AS 0 OR 1; ANY OTHER VALUE BECOMES SPACE   *
037000* (UNKNOWN) RATHER THAN A SKIP - SEE CHANGE LOG 06/19/89.       *
037100******************************************************************
037200*
037300 2230-EDIT-VEST-FLAG.
037400     IF DET-VEST SK-VEST-CODE-CLASS
037500         CONTINUE
037600     ELSE
037700         MOVE SPACE TO DET-VEST
037800     END-IF.
037900*
038000******************************************************************
038100*              2240 - EDIT X / Y NUMERIC POSITION                *
038200******************************************************************
038300*
038400 2240-EDIT-XY-NUMERIC.
038500     IF DET-X IS NOT NUMERIC
038600         SET ROW-IS-INVALID TO TRUE
038700         MOVE 'NON-NUMERIC X' TO WS-SKIP-REASON
038800     END-IF.
038900     IF ROW-IS-VALID
039000         IF DET-Y IS NOT NUMERIC
039100             SET ROW-IS-INVALID TO TRUE
039200             MOVE 'NON-NUMERIC Y' TO WS-SKIP-REASON
039300         END-IF
039400     END-IF.
039500*
039600******************************************************************
039700*         2250 - EDIT HEADING / SPEED PRESENCE FLAGS             *
039800* HEADING AND SPEED MAY LEGITIMATELY BE ABSENT - NOT A SKIP.    *
039900******************************************************************
040000*
040100 2250-EDIT-HEADING-SPEED-FLAGS.
040200     IF DET-HEADING-FLAG NOT = 'Y' AND DET-HEADING-FLAG NOT = 'N'
040300         MOVE 'N' TO DET-HEADING-FLAG
040400         MOVE ZERO TO DET-HEADING
040500     END-IF.
040600     IF DET-SPEED-FLAG NOT = 'Y' AND DET-SPEED-FLAG NOT = 'N'
040700         MOVE 'N' TO DET-SPEED-FLAG
040800         MOVE ZERO TO DET-SPEED
040900     END-IF.
041000     IF DET-ZONE = SPACES
041100         CONTINUE
041200     END-IF.
041300 EJECT
041400******************************************************************
041500*              2280 - WRITE DETECTION MASTER                    *
041600******************************************************************
041700*
041800 2280-WRITE-DETECTION-MASTER.
041900     WRITE DET-DETECTION-RECORD.
042000     IF NOT DETMAST-OK
042100         DISPLAY 'WRITE ERROR ON DETMAST - STATUS ' WS-FS-DETMAST
042200         GO TO EOJ9900-ABEND
042300     END-IF.
042400     ADD 1 TO SK-ROWS-IMPORTED.
042500*
042600******************************************************************
042700*              2290 - LOG SKIPPED RECORD                         *
042800******************************************************************
042900*
043000 2290-LOG-SKIPPED-RECORD.
043100     ADD 1 TO SK-ROWS-SKIPPED.
043200     MOVE WS-ROW-NUMBER  TO WS-SL-ROW.
043300     MOVE DET-OBJECT-CLASS TO WS-SL-CLASS.
043400     MOVE WS-SKIP-REASON TO WS-SL-REASON.
043500     WRITE KPI-REPORT-LINE FROM WS-SKIP-LOG-LINE.
043600 EJECT
043700******************************************************************
043800*                     END OF JOB PROCESSING                     *
043900******************************************************************
044000*
044100 EOJ9000-CLOSE-FILES.
044200     MOVE WS-RUN-DATE-PRINT TO WS-HL2-DATE.
044300     WRITE KPI-REPORT-LINE FROM WS-HEADING-LINE-1
044400         AFTER ADVANCING C01.
044500     WRITE KPI-REPORT-LINE FROM WS-HEADING-LINE-2
044600         AFTER ADVANCING 1 LINE.
044700     MOVE 'ROWS PROCESSED' TO WS-DL-CAPTION.
044800     MOVE SK-ROWS-PROCESSED TO WS-DL-VALUE.
044900     WRITE KPI-REPORT-LINE FROM WS-DETAIL-LINE
045000         AFTER ADVANCING 2 LINES.
045100     MOVE 'ROWS IMPORTED' TO WS-DL-CAPTION.
045200     MOVE SK-ROWS-IMPORTED TO WS-DL-VALUE.
045300     WRITE KPI-REPORT-LINE FROM WS-DETAIL-LINE
045400         AFTER ADVANCING 1 LINE.
045500     MOVE 'ROWS SKIPPED' TO WS-DL-CAPTION.
045600     MOVE SK-ROWS-SKIPPED TO WS-DL-VALUE.
045700     WRITE KPI-REPORT-LINE FROM WS-DETAIL-LINE
045800         AFTER ADVANCING 1 LINE.
045900     CLOSE DETECTION-INPUT.
046000     CLOSE DETECTION-MASTER.
046100     CLOSE KPI-REPORT.
046200 EOJ9999-EXIT.
046300     EXIT.
046400*
046500 EOJ9900-ABEND.
046600     DISPLAY 'SKIMPORT - ABNORMAL TERMINATION'.
046700     CALL 'CKABEND'.
046800     GOBACK.
046900