000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SKVIOLAT.
000300 AUTHOR. D W KOWALCZYK.
000400 INSTALLATION. PLANT SYSTEMS - SAFETY ENGINEERING.
000500 DATE-WRITTEN. 09/30/1989.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*A    ABSTRACT..                                                 *
001200*  SKVIOLAT READS THE NIGHTLY DETECTION MASTER (DETMAST) AND     *
001300*  FINDS TWO KINDS OF SAFETY VIOLATIONS - FLOOR WORKERS SEEN     *
001400*  WITHOUT A VEST, AND VEHICLES (AND, WHEN THE OVERRIDE SWITCH   *
001500*  IS SET, WORKERS) MOVING FASTER THAN THE SITE SPEED LIMIT.     *
001600*  EACH EVENT IS WRITTEN TO VIOOUT AND THE RUN IS SUMMARISED ON  *
001700*  KPIRPT WITH A COMPLIANCE TOP-CARD, HOURLY TIME SERIES, ZONE   *
001800*  BREAKDOWN AND REPEAT-OFFENDER TABLE FOR THE SAFETY OFFICE.    *
001900*                                                                *
002000*J    JCL..                                                      *
002100*                                                                *
002200* //SKVIOLAT EXEC PGM=SKVIOLAT                                   *
002300* //SYSOUT   DD SYSOUT=*                                         *
002400* //DETMAST  DD DISP=SHR,DSN=PLT.SK.DETECT.MASTER                *
002500* //VIOOUT   DD DSN=PLT.SK.VIOLATION.DETAIL,                     *
002600* //            DISP=(,CATLG,CATLG),                             *
002700* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),              *
002800* //            DCB=(RECFM=FB,LRECL=100,BLKSIZE=0)               *
002900* //KPIRPT   DD SYSOUT=*                                         *
003000* //*                                                            *
003100*                                                                *
003200*P    ENTRY PARAMETERS..                                         *
003300*     NONE.  THRESHOLD/FILTER/INCLUDE-HUMANS OVERRIDES COME      *
003400*     FROM SK-RUN-PARAMETERS BELOW; NO OVERRIDE CARD THIS RUN.    *
003500*                                                                *
003600*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003700*     I/O ERROR ON FILES.  OFFENDER/ZONE/HOUR TABLE OVERFLOW IS   *
003800*     LOGGED AND THE EXCESS IS SKIPPED, NOT ABENDED.              *
003900*                                                                *
004000*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004100*                                                                *
004200*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
004300*                                                                *
004400*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004500*     SK-MAX-ZONES, SK-MAX-HOUR-KEYS, SK-MAX-OFFENDERS -          *
004600*     INSTALLATION TABLE SIZE LIMITS, SEE WORKING-STORAGE.        *
004700*                                                                *
004800******************************************************************
004900* CHANGE LOG                                                    *
005000******************************************************************
005100* 09/30/89 DWK   ORIGINAL CODING - VEST PASS ONLY, NO OVERSPEED  *
005200* 09/30/89 DWK   TKT PS-0129                                      *
005300* 02/12/90 DWK   ADDED OVERSPEED PASS, SPEED LIMIT 1.50 M/S       *
005400* 02/12/90 DWK   DEFAULT, NO INCLUDE-HUMANS OVERRIDE YET          *
005500* 04/11/90 PJL   ADDED INCLUDE-HUMANS-IN-SPEED OVERRIDE SWITCH    *
005600* 04/11/90 PJL   TKT PS-0191                                      *
005700* 11/02/90 PJL   ADDED ZONE-ANALYSIS TABLE AND WORST-ZONE LINES   *
005800* 05/19/91 MCN   ADDED HOURLY TIME SERIES TABLE                   *
005900* 05/19/91 MCN   TKT PS-0244                                      *
006000* 01/08/92 MCN   ADDED REPEAT-OFFENDER TABLE AND RANKING          *
006100* 08/30/93 SGV   SHARED DAY-TABLE/ABS-MS ARITHMETIC WITH SKCLOSE1 *
006200* 08/30/93 SGV   FOR RATE-PER-HOUR - SEE PARA 8000                *
006300* 03/30/98 MCN   Y2K - WIDENED SK-TS-YYYY, REVIEWED CENTURY       *
006400* 11/09/98 MCN   Y2K - RECHECKED HOUR-BUCKET TRUNCATION, NO CHANGE*
006500* 08/02/99 MCN   Y2K - SIGNED OFF, FIELD TEST ON 1999/2000 DATA   *
006600* 06/14/01 BTQ   ADDED OFFENDER/ZONE/HOUR TABLE OVERFLOW COUNTERS *
006700* 06/14/01 BTQ   TKT PS-0356                                      *
006800* 08/29/09 BTQ   TOP-10/TOP-20 REPORT CUTOFFS MOVED TO CONSTANTS  *
006900* 08/29/09 BTQ   RATHER THAN HARD-CODED LOOP LIMITS. TKT PS-0403  *
007000******************************************************************
007100*
007200 EJECT
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS SK-VEST-CODE-CLASS IS '0' '1'
007800     UPSI-0 ON STATUS IS SK-DEBUG-ON
007900            OFF STATUS IS SK-DEBUG-OFF.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT DETECTION-MASTER ASSIGN TO DETMAST
008300         FILE STATUS IS WS-FS-DETMAST.
008400     SELECT VIOLATION-OUTPUT ASSIGN TO VIOOUT
008500         FILE STATUS IS WS-FS-VIOOUT.
008600     SELECT KPI-REPORT ASSIGN TO KPIRPT
008700         FILE STATUS IS WS-FS-KPIRPT.
008800*
008900 EJECT
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  DETECTION-MASTER
009300     RECORDING MODE IS F
009400     BLOCK CONTAINS 0 RECORDS.
009500     COPY SKDETREC.
009600*
009700 FD  VIOLATION-OUTPUT
009800     RECORDING MODE IS F
009900     BLOCK CONTAINS 0 RECORDS.
010000     COPY SKVIOREC.
010100*
010200 FD  KPI-REPORT
010300     RECORDING MODE IS F
010400     BLOCK CONTAINS 0 RECORDS.
010500 01  KPI-REPORT-LINE             PIC X(132).
010600*
010700 EJECT
010800 WORKING-STORAGE SECTION.
010900 01  FILLER PIC X(32)
011000     VALUE 'SKVIOLAT WORKING STORAGE BEGINS'.
011100*
011200******************************************************************
011300*                      FILE STATUS AREAS                        *
011400******************************************************************
011500 01  WS-FS-DETMAST               PIC X(02).
011600     88  DETMAST-OK               VALUE '00'.
011700     88  DETMAST-EOF              VALUE '10'.
011800 01  WS-FS-VIOOUT                PIC X(02).
011900     88  VIOOUT-OK                VALUE '00'.
012000 01  WS-FS-KPIRPT                PIC X(02).
012100     88  KPIRPT-OK                VALUE '00'.
012200*
012300******************************************************************
012400*                      SWITCHES                                 *
012500******************************************************************
012600 01  END-OF-FILE-INDICATOR       PIC X(01).
012700     88  END-OF-FILE              VALUE 'Y'.
012800 01  WS-ROW-VALID-INDICATOR      PIC X(01).
012900     88  ROW-IS-VALID             VALUE 'Y'.
013000     88  ROW-IS-INVALID           VALUE 'N'.
013100 01  WS-FOUND-SLOT-IND           PIC X(01).
013200     88  SLOT-FOUND               VALUE 'Y'.
013300     88  SLOT-NOT-FOUND           VALUE 'N'.
013400*
013500     COPY SKCOUNTS.
013600     COPY SKDATEWK.
013700*
013800******************************************************************
013900*                  RUN PARAMETERS (INSTALLATION DEFAULTS)       *
014000******************************************************************
014100 EJECT
014200 01  SK-RUN-PARAMETERS.
014300     05  SK-SPEED-THRESHOLD      PIC 9(03)V99 VALUE 1.50.
014400     05  SK-FILTER-FROM-TIME     PIC X(19)    VALUE SPACES.
014500     05  SK-FILTER-TO-TIME       PIC X(19)    VALUE SPACES.
014600     05  SK-FILTER-ZONE          PIC X(10)    VALUE SPACES.
014700     05  SK-INCLUDE-HUMANS-IND   PIC X(01)    VALUE 'N'.
014800         88  SK-INCLUDE-HUMANS    VALUE 'Y'.
014900     05  SK-TOP-N-COMBINED       PIC S9(04) COMP VALUE +20.
015000     05  SK-TOP-N-TYPE           PIC S9(04) COMP VALUE +10.
015100*
015200******************************************************************
015300*      DAY-OF-YEAR LOOKUP - SHARED ARITHMETIC FORM WITH SKCLOSE1 *
015400* SAME ONE-LITERAL-REDEFINED-INTO-A-TABLE TECHNIQUE THIS SHOP    *
015500* HAS ALWAYS USED FOR A SMALL CONSTANT TABLE.                    *
015600******************************************************************
015700     05  FILLER                  PIC X(01).
015800 01  WS-CUM-DAYS-AREA.
015900     05  WS-CUM-DAYS-TEXT PIC X(36) VALUE
016000         '000031059090120151181212243273304334'.
016100     05  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-TEXT.
016200         10  WS-CUM-DAYS-ENTRY   PIC 9(03) OCCURS 12 TIMES.
016300     05  FILLER                  PIC X(01).
016400*
016500 01  WS-TS-MS-AREA.
016600     05  WS-TS-MS-TEXT           PIC X(03).
016700     05  WS-TS-MS-NUM REDEFINES WS-TS-MS-TEXT PIC 9(03).
016800*
016900******************************************************************
017000*         VEHICLE-FAMILY CLASS LOOKUP - SAME LITERAL-REDEFINES   *
017100*         IDIOM AS WS-CUM-DAYS-TABLE ABOVE.                      *
017200******************************************************************
017300     05  FILLER                  PIC X(01).
017400 01  WS-VEH-FAMILY-AREA.
017500     05  WS-VEH-FAMILY-TEXT PIC X(36) VALUE
017600         'VEHICLE     PALLET_TRUCKAGV         '.
017700     05  WS-VEH-FAMILY-TABLE REDEFINES WS-VEH-FAMILY-TEXT.
017800         10  WS-VEH-FAMILY-ENTRY PIC X(12) OCCURS 3 TIMES.
017900     05  FILLER                  PIC X(01).
018000 05  WS-FAMILY-SUB                PIC S9(04) COMP-3 VALUE 0.
018100*
018200******************************************************************
018300*         ZONE ANALYSIS TABLE                                   *
018400******************************************************************
018500 EJECT
018600 01  WS-ZONE-TABLE.
018700     05  WS-ZONE-ENTRY OCCURS 30 TIMES.
018800         10  ZN-ZONE-NAME        PIC X(10).
018900         10  ZN-VEST-COUNT       PIC S9(07) COMP-3.
019000         10  ZN-OVERSPEED-COUNT  PIC S9(07) COMP-3.
019100         10  ZN-TOTAL            PIC S9(07) COMP-3.
019200     05  FILLER                  PIC X(01).
019300 05  SK-MAX-ZONES                 PIC S9(04) COMP VALUE +30.
019400 05  WS-ZONE-COUNT                PIC S9(04) COMP-3 VALUE 0.
019500 05  WS-ZONE-SUB                  PIC S9(04) COMP-3 VALUE 0.
019600 05  WS-WORST-VEST-ZONE-SUB        PIC S9(04) COMP-3 VALUE 0.
019700 05  WS-WORST-OVERSPD-ZONE-SUB     PIC S9(04) COMP-3 VALUE 0.
019800*
019900******************************************************************
020000*         HOURLY TIME SERIES TABLE                               *
020100******************************************************************
020200 EJECT
020300 01  WS-HOUR-TABLE.
020400     05  WS-HOUR-ENTRY OCCURS 400 TIMES.
020500         10  HR-BUCKET-KEY       PIC X(16).
020600         10  HR-VEST-COUNT       PIC S9(07) COMP-3.
020700         10  HR-OVERSPEED-COUNT  PIC S9(07) COMP-3.
020800     05  FILLER                  PIC X(01).
020900 05  SK-MAX-HOUR-KEYS              PIC S9(04) COMP VALUE +400.
021000 05  WS-HOUR-KEY-COUNT             PIC S9(04) COMP-3 VALUE 0.
021100 05  WS-HOUR-SUB                   PIC S9(04) COMP-3 VALUE 0.
021200*
021300******************************************************************
021400*         REPEAT-OFFENDER TABLE (VEST + OVERSPEED COMBINED)      *
021500******************************************************************
021600 01  WS-OFFENDER-TABLE.
021700     05  WS-OFFENDER-ENTRY OCCURS 300 TIMES.
021800         10  OF-TRACKING-ID      PIC X(20).
021900         10  OF-IS-HUMAN-IND     PIC X(01).
022000             88  OF-IS-HUMAN      VALUE 'Y'.
022100         10  OF-VEST-COUNT       PIC S9(07) COMP-3.
022200         10  OF-OVERSPEED-COUNT  PIC S9(07) COMP-3.
022300         10  OF-OVERSPEED-EXC-SUM PIC S9(07)V99 COMP-3.
022400         10  OF-TOTAL-EVENTS     PIC S9(07) COMP-3.
022500         10  OF-RATE-PER-HOUR    PIC S9(07)V99 COMP-3.
022600         10  OF-AVG-EXCESS       PIC S9(05)V99 COMP-3.
022700     05  FILLER                  PIC X(01).
022800 05  SK-MAX-OFFENDERS              PIC S9(04) COMP VALUE +300.
022900 05  WS-OFFENDER-COUNT             PIC S9(04) COMP-3 VALUE 0.
023000 05  WS-OFFENDER-SUB               PIC S9(04) COMP-3 VALUE 0.
023100 05  WS-DISTINCT-VEST-IDS           PIC S9(05) COMP-3 VALUE 0.
023200 05  WS-DISTINCT-OVERSPD-IDS        PIC S9(05) COMP-3 VALUE 0.
023300 05  WS-OFFENDER-OVERFLOW-CTR       PIC S9(07) COMP-3 VALUE 0.
023400*
023500******************************************************************
023600*         SORT / RATE WORK AREAS                                *
023700******************************************************************
023800 EJECT
023900 01  WS-SORT-WORK-AREA.
024000     05  WS-SORT-PASS              PIC S9(04) COMP-3.
024100     05  WS-SORT-LIMIT             PIC S9(04) COMP-3.
024200     05  WS-SORT-HOLD-ID           PIC X(20).
024300     05  WS-SORT-HOLD-FLAG         PIC X(01).
024400     05  WS-SORT-HOLD-NUM1         PIC S9(07) COMP-3.
024500     05  WS-SORT-HOLD-NUM2         PIC S9(07) COMP-3.
024600     05  WS-SORT-HOLD-EXCSUM       PIC S9(07)V99 COMP-3.
024700     05  WS-SORT-HOLD-RATE         PIC S9(07)V99 COMP-3.
024800     05  WS-SORT-HOLD-AVGEXC       PIC S9(05)V99 COMP-3.
024900     05  FILLER                  PIC X(01).
025000 01  WS-RATE-WORK-AREA.
025100     05  WS-FILTER-HOURS           PIC S9(07)V99 COMP-3 VALUE 0.
025200     05  WS-HAVE-FILTER-RANGE-IND  PIC X(01) VALUE 'N'.
025300         88  WS-HAVE-FILTER-RANGE   VALUE 'Y'.
025400     05  WS-FROM-ABS-MS             PIC S9(11) COMP-3 VALUE 0.
025500     05  WS-TO-ABS-MS                PIC S9(11) COMP-3 VALUE 0.
025600*
025700******************************************************************
025800*         TOP-CARD AND REPORT RESULT AREAS                      *
025900******************************************************************
026000     05  FILLER                  PIC X(01).
026100 01  WS-TOPCARD-WORK-AREA.
026200     05  WS-VEST-COMPLIANCE-PCT     PIC S9(03)V9 COMP-3 VALUE 0.
026300     05  WS-AVG-OVERSPEED-EXCESS    PIC S9(05)V99 COMP-3 VALUE 0.
026400*
026500******************************************************************
026600*               REPORT PAGE / LINE AREAS                        *
026700******************************************************************
026800     05  FILLER                  PIC X(01).
026900 EJECT
027000 01  WS-RPT-HEADING-1.
027100     05  FILLER                PIC X(40) VALUE
027200         'INDUSTRIAL SAFETY KPI - VIOLATION RPT  '.
027300     05  FILLER                PIC X(92) VALUE SPACES.
027400 01  WS-RPT-TOPCARD-LINE-1.
027500     05  FILLER                PIC X(18) VALUE 'VEST VIOLATIONS = '.
027600     05  RPT-TC-VEST-COUNT     PIC ZZZ,ZZ9.
027700     05  FILLER                PIC X(18) VALUE '  UNIQUE HUMANS = '.
027800     05  RPT-TC-VEST-IDS       PIC ZZZ,ZZ9.
027900     05  FILLER                PIC X(68) VALUE SPACES.
028000 01  WS-RPT-TOPCARD-LINE-2.
028100     05  FILLER                PIC X(18) VALUE 'OVERSPEED EVENTS= '.
028200     05  RPT-TC-OVRSPD-COUNT   PIC ZZZ,ZZ9.
028300     05  FILLER                PIC X(18) VALUE '  UNIQUE VEHICLES='.
028400     05  RPT-TC-OVRSPD-IDS     PIC ZZZ,ZZ9.
028500     05  FILLER                PIC X(68) VALUE SPACES.
028600 01  WS-RPT-TOPCARD-LINE-3.
028700     05  FILLER                PIC X(18) VALUE 'VEST COMPLIANCE = '.
028800     05  RPT-TC-COMPLIANCE     PIC ZZ9.9.
028900     05  FILLER                PIC X(03) VALUE '%  '.
029000     05  FILLER                PIC X(17) VALUE 'AVG EXCESS M/S = '.
029100     05  RPT-TC-AVG-EXCESS     PIC ZZ9.99.
029200     05  FILLER                PIC X(71) VALUE SPACES.
029300 01  WS-RPT-HOUR-LINE.
029400     05  FILLER                PIC X(04) VALUE SPACES.
029500     05  RPT-HR-BUCKET-KEY     PIC X(16).
029600     05  FILLER                PIC X(04) VALUE SPACES.
029700     05  RPT-HR-VEST-COUNT     PIC ZZZ,ZZ9.
029800     05  FILLER                PIC X(04) VALUE SPACES.
029900     05  RPT-HR-OVRSPD-COUNT   PIC ZZZ,ZZ9.
030000     05  FILLER                PIC X(90) VALUE SPACES.
030100 01  WS-RPT-ZONE-LINE.
030200     05  FILLER                PIC X(04) VALUE SPACES.
030300     05  RPT-ZN-ZONE-NAME      PIC X(10).
030400     05  FILLER                PIC X(04) VALUE SPACES.
030500     05  RPT-ZN-VEST-COUNT     PIC ZZZ,ZZ9.
030600     05  FILLER                PIC X(04) VALUE SPACES.
030700     05  RPT-ZN-OVRSPD-COUNT   PIC ZZZ,ZZ9.
030800     05  FILLER                PIC X(04) VALUE SPACES.
030900     05  RPT-ZN-TOTAL          PIC ZZZ,ZZ9.
031000     05  FILLER                PIC X(92) VALUE SPACES.
031100 01  WS-RPT-WORST-ZONE-LINE.
031200     05  FILLER                PIC X(20) VALUE SPACES.
031300     05  RPT-WZ-LABEL          PIC X(24).
031400     05  RPT-WZ-ZONE-NAME      PIC X(10).
031500     05  FILLER                PIC X(78) VALUE SPACES.
031600 01  WS-RPT-OFFENDER-LINE.
031700     05  FILLER                PIC X(04) VALUE SPACES.
031800     05  RPT-OF-TRACKING-ID    PIC X(20).
031900     05  FILLER                PIC X(02) VALUE SPACES.
032000     05  RPT-OF-TYPE           PIC X(09).
032100     05  FILLER                PIC X(02) VALUE SPACES.
032200     05  RPT-OF-EVENTS         PIC ZZZ,ZZ9.
032300     05  FILLER                PIC X(02) VALUE SPACES.
032400     05  RPT-OF-RATE           PIC ZZ9.99.
032500     05  FILLER                PIC X(02) VALUE SPACES.
032600     05  RPT-OF-AVG-EXCESS     PIC ZZ9.99.
032700     05  FILLER                PIC X(77) VALUE SPACES.
032800 01  WS-RPT-SECTION-LINE.
032900     05  RPT-SECTION-TITLE     PIC X(40).
033000     05  FILLER                PIC X(92) VALUE SPACES.
033100*
033200******************************************************************
033300*                   PROCEDURE DIVISION                          *
033400******************************************************************
033500 EJECT
033600 PROCEDURE DIVISION.
033700*
033800 0000-CONTROL-PROCESS.
033900     PERFORM 1000-INITIALIZATION THRU 1099-INITIALIZATION-EXIT.
034000     PERFORM 1100-OPEN-FILES THRU 1199-OPEN-FILES-EXIT.
034100     PERFORM 2000-VEST-VIOLATION-PASS THRU 2099-VEST-PASS-EXIT.
034200     PERFORM 2500-OVERSPEED-PASS THRU 2599-OVERSPEED-PASS-EXIT.
034300     PERFORM 3000-CALC-VEST-COMPLIANCE THRU 3099-EXIT.
034400     PERFORM 3100-CALC-AVG-OVERSPEED-EXCESS THRU 3199-EXIT.
034500     PERFORM 3200-BUILD-HOURLY-SERIES THRU 3299-EXIT.
034600     PERFORM 3300-BUILD-ZONE-TABLE THRU 3399-EXIT.
034700     PERFORM 3400-BUILD-OFFENDER-TABLE THRU 3499-EXIT.
034800     PERFORM 9000-PRINT-VIOLATION-REPORT THRU 9099-PRINT-EXIT.
034900     PERFORM EOJ9000-CLOSE-FILES THRU EOJ9999-EXIT.
035000     GOBACK.
035100*
035200******************************************************************
035300*                  1000 - INITIALIZATION                        *
035400******************************************************************
035500 1000-INITIALIZATION.
035600     INITIALIZE SK-RUN-COUNTERS.
035700     SET END-OF-FILE TO FALSE.
035800     MOVE 'VEHICLE     ' TO WS-VEH-FAMILY-ENTRY (1).
035900     MOVE 'PALLET_TRUCK' TO WS-VEH-FAMILY-ENTRY (2).
036000     MOVE 'AGV         ' TO WS-VEH-FAMILY-ENTRY (3).
036100     IF SK-FILTER-FROM-TIME NOT = SPACES AND
036200        SK-FILTER-TO-TIME NOT = SPACES
036300         SET WS-HAVE-FILTER-RANGE TO TRUE
036400         MOVE SK-FILTER-FROM-TIME TO SK-TS-TEXT
036500         MOVE 0 TO WS-TS-MS-NUM
036600         PERFORM 8000-COMPUTE-ABS-MS THRU 8099-EXIT
036700         MOVE SK-TS-ABS-MS TO WS-FROM-ABS-MS
036800         MOVE SK-FILTER-TO-TIME TO SK-TS-TEXT
036900         PERFORM 8000-COMPUTE-ABS-MS THRU 8099-EXIT
037000         MOVE SK-TS-ABS-MS TO WS-TO-ABS-MS
037100         COMPUTE WS-FILTER-HOURS ROUNDED =
037200             (WS-TO-ABS-MS - WS-FROM-ABS-MS) / 3600000
037300     END-IF.
037400     GO TO 1099-INITIALIZATION-EXIT.
037500 1099-INITIALIZATION-EXIT.
037600     EXIT.
037700*
037800******************************************************************
037900*                  1100 - OPEN FILES                             *
038000******************************************************************
038100 1100-OPEN-FILES.
038200     OPEN INPUT DETECTION-MASTER.
038300     IF NOT DETMAST-OK
038400         DISPLAY 'ERROR OPENING DETMAST: ' WS-FS-DETMAST
038500         GO TO EOJ9900-ABEND
038600     END-IF.
038700     OPEN OUTPUT VIOLATION-OUTPUT.
038800     IF NOT VIOOUT-OK
038900         DISPLAY 'ERROR OPENING VIOOUT: ' WS-FS-VIOOUT
039000         GO TO EOJ9900-ABEND
039100     END-IF.
039200     OPEN OUTPUT KPI-REPORT.
039300     IF NOT KPIRPT-OK
039400         DISPLAY 'ERROR OPENING KPIRPT: ' WS-FS-KPIRPT
039500         GO TO EOJ9900-ABEND
039600     END-IF.
039700     GO TO 1199-OPEN-FILES-EXIT.
039800 1199-OPEN-FILES-EXIT.
039900     EXIT.
040000*
040100******************************************************************
040200*      2000 - VEST-VIOLATION PASS (FIRST PASS OF DETMAST)        *
040300******************************************************************
040400 2000-VEST-VIOLATION-PASS.
040500     PERFORM 2010-READ-DETECTION-MASTER THRU 2019-READ-EXIT.
040600     PERFORM 2020-TEST-HUMAN-RECORD THRU 2029-TEST-EXIT
040700         UNTIL END-OF-FILE.
040800     GO TO 2099-VEST-PASS-EXIT.
040900*
041000 2010-READ-DETECTION-MASTER.
041100     READ DETECTION-MASTER.
041200     IF DETMAST-EOF
041300         SET END-OF-FILE TO TRUE
041400     ELSE
041500         IF NOT DETMAST-OK
041600             DISPLAY 'ERROR READING DETMAST: ' WS-FS-DETMAST
041700             GO TO EOJ9900-ABEND
041800         ELSE
041900             ADD 1 TO SK-ROWS-PROCESSED
042000         END-IF
042100     END-IF.
042200 2019-READ-EXIT.
042300     EXIT.
042400*
042500 2020-TEST-HUMAN-RECORD.
042600     IF DET-OBJECT-CLASS = 'HUMAN       '
042700         PERFORM 2021-TEST-COMMON-FILTERS THRU 2021-EXIT
042800         IF ROW-IS-VALID
042900             ADD 1 TO SK-HUMANS-PROCESSED
043000             PERFORM 2100-TEST-VEST-VIOLATION THRU 2199-EXIT
043100         END-IF
043200     END-IF.
043300     PERFORM 2010-READ-DETECTION-MASTER THRU 2019-READ-EXIT.
043400 2029-TEST-EXIT.
043500     EXIT.
043600*
043700 2021-TEST-COMMON-FILTERS.
043800     SET ROW-IS-VALID TO TRUE.
043900     IF SK-FILTER-FROM-TIME NOT = SPACES
044000         IF DET-TIMESTAMP < SK-FILTER-FROM-TIME
044100             SET ROW-IS-INVALID TO TRUE
044200         END-IF
044300     END-IF.
044400     IF ROW-IS-VALID AND SK-FILTER-TO-TIME NOT = SPACES
044500         IF DET-TIMESTAMP > SK-FILTER-TO-TIME
044600             SET ROW-IS-INVALID TO TRUE
044700         END-IF
044800     END-IF.
044900     IF ROW-IS-VALID AND SK-FILTER-ZONE NOT = SPACES
045000         IF DET-ZONE NOT = SK-FILTER-ZONE
045100             SET ROW-IS-INVALID TO TRUE
045200         END-IF
045300     END-IF.
045400 2021-EXIT.
045500     EXIT.
045600*
045700******************************************************************
045800* 2100 - VEST = '0' IS A VIOLATION.  VEST = SPACE (UNKNOWN) OR    *
045900* '1' (WORN) ARE NOT.                                            *
046000******************************************************************
046100 2100-TEST-VEST-VIOLATION.
046200     IF DET-VEST = '0'
046300         PERFORM 2200-WRITE-VEST-VIOLATION THRU 2299-EXIT
046400     END-IF.
046500 2199-EXIT.
046600     EXIT.
046700*
046800 2200-WRITE-VEST-VIOLATION.
046900     MOVE 'VEST      '       TO VIO-TYPE.
047000     MOVE DET-TIMESTAMP      TO VIO-TIMESTAMP.
047100     MOVE DET-TRACKING-ID    TO VIO-TRACKING-ID.
047200     MOVE DET-OBJECT-CLASS   TO VIO-OBJECT-CLASS.
047300     MOVE 0                  TO VIO-SPEED.
047400     MOVE 0                  TO VIO-EXCESS.
047500     MOVE DET-X               TO VIO-X.
047600     MOVE DET-Y               TO VIO-Y.
047700     IF DET-ZONE = SPACES
047800         MOVE 'UNKNOWN   ' TO VIO-ZONE
047900     ELSE
048000         MOVE DET-ZONE TO VIO-ZONE
048100     END-IF.
048200     WRITE VIO-VIOLATION-RECORD.
048300     IF NOT VIOOUT-OK
048400         DISPLAY 'ERROR WRITING VIOOUT: ' WS-FS-VIOOUT
048500         GO TO EOJ9900-ABEND
048600     END-IF.
048700     ADD 1 TO SK-VEST-VIOLATIONS.
048800     PERFORM 2250-ACCUM-ZONE-VEST THRU 2259-EXIT.
048900     PERFORM 2260-ACCUM-HOUR-VEST THRU 2269-EXIT.
049000     PERFORM 2270-ACCUM-OFFENDER-VEST THRU 2279-EXIT.
049100 2299-EXIT.
049200     EXIT.
049300*
049400 2250-ACCUM-ZONE-VEST.
049500     PERFORM 6100-FIND-OR-ADD-ZONE THRU 6199-EXIT.
049600     ADD 1 TO ZN-VEST-COUNT (WS-ZONE-SUB).
049700     ADD 1 TO ZN-TOTAL (WS-ZONE-SUB).
049800 2259-EXIT.
049900     EXIT.
050000*
050100 2260-ACCUM-HOUR-VEST.
050200     PERFORM 6200-FIND-OR-ADD-HOUR THRU 6299-EXIT.
050300     ADD 1 TO HR-VEST-COUNT (WS-HOUR-SUB).
050400 2269-EXIT.
050500     EXIT.
050600*
050700 2270-ACCUM-OFFENDER-VEST.
050800     MOVE 'Y' TO WS-SORT-HOLD-FLAG.
050900     PERFORM 6300-FIND-OR-ADD-OFFENDER THRU 6399-EXIT.
051000     IF WS-OFFENDER-SUB > 0
051100         ADD 1 TO OF-VEST-COUNT (WS-OFFENDER-SUB)
051200         ADD 1 TO OF-TOTAL-EVENTS (WS-OFFENDER-SUB)
051300         IF OF-VEST-COUNT (WS-OFFENDER-SUB) = 1
051400             ADD 1 TO WS-DISTINCT-VEST-IDS
051500         END-IF
051600     END-IF.
051700 2279-EXIT.
051800     EXIT.
051900*
052000 2099-VEST-PASS-EXIT.
052100     EXIT.
052200*
052300******************************************************************
052400*   2500 - OVERSPEED PASS (SECOND PASS OF DETMAST)               *
052500******************************************************************
052600 2500-OVERSPEED-PASS.
052700     CLOSE DETECTION-MASTER.
052800     OPEN INPUT DETECTION-MASTER.
052900     IF NOT DETMAST-OK
053000         DISPLAY 'ERROR REOPENING DETMAST: ' WS-FS-DETMAST
053100         GO TO EOJ9900-ABEND
053200     END-IF.
053300     SET END-OF-FILE TO FALSE.
053400     PERFORM 2010-READ-DETECTION-MASTER THRU 2019-READ-EXIT.
053500     PERFORM 2520-TEST-SPEED-ELIGIBLE THRU 2529-TEST-EXIT
053600         UNTIL END-OF-FILE.
053700     GO TO 2599-OVERSPEED-PASS-EXIT.
053800*
053900 2520-TEST-SPEED-ELIGIBLE.
054000     PERFORM 2521-TEST-CLASS-ELIGIBLE THRU 2521-EXIT.
054100     IF ROW-IS-VALID
054200         PERFORM 2021-TEST-COMMON-FILTERS THRU 2021-EXIT
054300         IF ROW-IS-VALID AND DET-SPEED-FLAG = 'Y'
054400             AND DET-SPEED > SK-SPEED-THRESHOLD
054500             PERFORM 2600-TEST-OVERSPEED THRU 2699-EXIT
054600         END-IF
054700     END-IF.
054800     PERFORM 2010-READ-DETECTION-MASTER THRU 2019-READ-EXIT.
054900 2529-TEST-EXIT.
055000     EXIT.
055100*
055200 2521-TEST-CLASS-ELIGIBLE.
055300     SET ROW-IS-INVALID TO TRUE.
055400     PERFORM 2522-TEST-ONE-FAMILY THRU 2522-EXIT
055500         VARYING WS-FAMILY-SUB FROM 1 BY 1
055600         UNTIL WS-FAMILY-SUB > 3 OR ROW-IS-VALID.
055700     IF ROW-IS-INVALID AND SK-INCLUDE-HUMANS
055800         IF DET-OBJECT-CLASS = 'HUMAN       '
055900             SET ROW-IS-VALID TO TRUE
056000         END-IF
056100     END-IF.
056200 2521-EXIT.
056300     EXIT.
056400*
056500 2522-TEST-ONE-FAMILY.
056600     IF DET-OBJECT-CLASS = WS-VEH-FAMILY-ENTRY (WS-FAMILY-SUB)
056700         SET ROW-IS-VALID TO TRUE
056800     END-IF.
056900 2522-EXIT.
057000     EXIT.
057100*
057200 2600-TEST-OVERSPEED.
057300     PERFORM 2700-WRITE-OVERSPEED-VIOLATION THRU 2799-EXIT.
057400 2699-EXIT.
057500     EXIT.
057600*
057700 2700-WRITE-OVERSPEED-VIOLATION.
057800     MOVE 'OVERSPEED ' TO VIO-TYPE.
057900     MOVE DET-TIMESTAMP      TO VIO-TIMESTAMP.
058000     MOVE DET-TRACKING-ID    TO VIO-TRACKING-ID.
058100     MOVE DET-OBJECT-CLASS   TO VIO-OBJECT-CLASS.
058200     MOVE DET-SPEED           TO VIO-SPEED.
058300     COMPUTE VIO-EXCESS = DET-SPEED - SK-SPEED-THRESHOLD.
058400     MOVE DET-X               TO VIO-X.
058500     MOVE DET-Y               TO VIO-Y.
058600     IF DET-ZONE = SPACES
058700         MOVE 'UNKNOWN   ' TO VIO-ZONE
058800     ELSE
058900         MOVE DET-ZONE TO VIO-ZONE
059000     END-IF.
059100     WRITE VIO-VIOLATION-RECORD.
059200     IF NOT VIOOUT-OK
059300         DISPLAY 'ERROR WRITING VIOOUT: ' WS-FS-VIOOUT
059400         GO TO EOJ9900-ABEND
059500     END-IF.
059600     ADD 1 TO SK-OVERSPEED-EVENTS.
059700     PERFORM 2750-ACCUM-ZONE-OVERSPEED THRU 2759-EXIT.
059800     PERFORM 2760-ACCUM-HOUR-OVERSPEED THRU 2769-EXIT.
059900     PERFORM 2770-ACCUM-OFFENDER-OVERSPEED THRU 2779-EXIT.
060000 2799-EXIT.
060100     EXIT.
060200*
060300 2750-ACCUM-ZONE-OVERSPEED.
060400     PERFORM 6100-FIND-OR-ADD-ZONE THRU 6199-EXIT.
060500     ADD 1 TO ZN-OVERSPEED-COUNT (WS-ZONE-SUB).
060600     ADD 1 TO ZN-TOTAL (WS-ZONE-SUB).
060700 2759-EXIT.
060800     EXIT.
060900*
061000 2760-ACCUM-HOUR-OVERSPEED.
061100     PERFORM 6200-FIND-OR-ADD-HOUR THRU 6299-EXIT.
061200     ADD 1 TO HR-OVERSPEED-COUNT (WS-HOUR-SUB).
061300 2769-EXIT.
061400     EXIT.
061500*
061600 2770-ACCUM-OFFENDER-OVERSPEED.
061700     IF DET-OBJECT-CLASS = 'HUMAN       '
061800         MOVE 'Y' TO WS-SORT-HOLD-FLAG
061900     ELSE
062000         MOVE 'N' TO WS-SORT-HOLD-FLAG
062100     END-IF.
062200     PERFORM 6300-FIND-OR-ADD-OFFENDER THRU 6399-EXIT.
062300     IF WS-OFFENDER-SUB > 0
062400         ADD 1 TO OF-OVERSPEED-COUNT (WS-OFFENDER-SUB)
062500         ADD 1 TO OF-TOTAL-EVENTS (WS-OFFENDER-SUB)
062600         ADD VIO-EXCESS TO OF-OVERSPEED-EXC-SUM (WS-OFFENDER-SUB)
062700         IF OF-OVERSPEED-COUNT (WS-OFFENDER-SUB) = 1
062800             ADD 1 TO WS-DISTINCT-OVERSPD-IDS
062900         END-IF
063000     END-IF.
063100 2779-EXIT.
063200     EXIT.
063300*
063400 2599-OVERSPEED-PASS-EXIT.
063500     EXIT.
063600*
063700******************************************************************
063800*    6100 - FIND OR ADD A ZONE TABLE ENTRY.                      *
063900******************************************************************
064000 6100-FIND-OR-ADD-ZONE.
064100     IF DET-ZONE = SPACES
064200         MOVE 'UNKNOWN   ' TO WS-SORT-HOLD-ID (1:10)
064300     ELSE
064400         MOVE DET-ZONE TO WS-SORT-HOLD-ID (1:10)
064500     END-IF.
064600     SET SLOT-NOT-FOUND TO TRUE.
064700     PERFORM 6110-TEST-ZONE-ENTRY THRU 6119-EXIT
064800         VARYING WS-ZONE-SUB FROM 1 BY 1
064900         UNTIL WS-ZONE-SUB > WS-ZONE-COUNT OR SLOT-FOUND.
065000     IF SLOT-NOT-FOUND
065100         IF WS-ZONE-COUNT < SK-MAX-ZONES
065200             ADD 1 TO WS-ZONE-COUNT
065300             MOVE WS-ZONE-COUNT TO WS-ZONE-SUB
065400             MOVE WS-SORT-HOLD-ID (1:10) TO ZN-ZONE-NAME (WS-ZONE-SUB)
065500             MOVE 0 TO ZN-VEST-COUNT (WS-ZONE-SUB)
065600             MOVE 0 TO ZN-OVERSPEED-COUNT (WS-ZONE-SUB)
065700             MOVE 0 TO ZN-TOTAL (WS-ZONE-SUB)
065800         ELSE
065900             MOVE WS-ZONE-COUNT TO WS-ZONE-SUB
066000         END-IF
066100     END-IF.
066200 6199-EXIT.
066300     EXIT.
066400*
066500 6110-TEST-ZONE-ENTRY.
066600     IF ZN-ZONE-NAME (WS-ZONE-SUB) = WS-SORT-HOLD-ID (1:10)
066700         SET SLOT-FOUND TO TRUE
066800     END-IF.
066900 6119-EXIT.
067000     EXIT.
067100*
067200******************************************************************
067300*    6200 - FIND OR ADD AN HOUR-BUCKET TABLE ENTRY.              *
067400* BUCKET KEY IS THE TIMESTAMP TRUNCATED TO YYYY-MM-DDTHH:00.     *
067500******************************************************************
067600 6200-FIND-OR-ADD-HOUR.
067700     MOVE DET-TIMESTAMP (1:13) TO SK-BUCKET-KEY (1:13).
067800     MOVE ':00'              TO SK-BUCKET-KEY (14:3).
067900     SET SLOT-NOT-FOUND TO TRUE.
068000     PERFORM 6210-TEST-HOUR-ENTRY THRU 6219-EXIT
068100         VARYING WS-HOUR-SUB FROM 1 BY 1
068200         UNTIL WS-HOUR-SUB > WS-HOUR-KEY-COUNT OR SLOT-FOUND.
068300     IF SLOT-NOT-FOUND
068400         IF WS-HOUR-KEY-COUNT < SK-MAX-HOUR-KEYS
068500             ADD 1 TO WS-HOUR-KEY-COUNT
068600             MOVE WS-HOUR-KEY-COUNT TO WS-HOUR-SUB
068700             MOVE SK-BUCKET-KEY TO HR-BUCKET-KEY (WS-HOUR-SUB)
068800             MOVE 0 TO HR-VEST-COUNT (WS-HOUR-SUB)
068900             MOVE 0 TO HR-OVERSPEED-COUNT (WS-HOUR-SUB)
069000         ELSE
069100             MOVE WS-HOUR-KEY-COUNT TO WS-HOUR-SUB
069200         END-IF
069300     END-IF.
069400 6299-EXIT.
069500     EXIT.
069600*
069700 6210-TEST-HOUR-ENTRY.
069800     IF HR-BUCKET-KEY (WS-HOUR-SUB) = SK-BUCKET-KEY
069900         SET SLOT-FOUND TO TRUE
070000     END-IF.
070100 6219-EXIT.
070200     EXIT.
070300*
070400******************************************************************
070500*    6300 - FIND OR ADD AN OFFENDER TABLE ENTRY.                 *
070600* EXPECTS WS-SORT-HOLD-FLAG SET 'Y'/'N' (IS-HUMAN) BY THE        *
070700* CALLER BEFORE THIS PARAGRAPH IS PERFORMED.                     *
070800******************************************************************
070900 6300-FIND-OR-ADD-OFFENDER.
071000     SET SLOT-NOT-FOUND TO TRUE.
071100     PERFORM 6310-TEST-OFFENDER-ENTRY THRU 6319-EXIT
071200         VARYING WS-OFFENDER-SUB FROM 1 BY 1
071300         UNTIL WS-OFFENDER-SUB > WS-OFFENDER-COUNT OR SLOT-FOUND.
071400     IF SLOT-NOT-FOUND
071500         IF WS-OFFENDER-COUNT < SK-MAX-OFFENDERS
071600             ADD 1 TO WS-OFFENDER-COUNT
071700             MOVE WS-OFFENDER-COUNT TO WS-OFFENDER-SUB
071800             MOVE DET-TRACKING-ID TO OF-TRACKING-ID (WS-OFFENDER-SUB)
071900             MOVE WS-SORT-HOLD-FLAG TO
072000                 OF-IS-HUMAN-IND (WS-OFFENDER-SUB)
072100             MOVE 0 TO OF-VEST-COUNT (WS-OFFENDER-SUB)
072200             MOVE 0 TO OF-OVERSPEED-COUNT (WS-OFFENDER-SUB)
072300             MOVE 0 TO OF-OVERSPEED-EXC-SUM (WS-OFFENDER-SUB)
072400             MOVE 0 TO OF-TOTAL-EVENTS (WS-OFFENDER-SUB)
072500         ELSE
072600             ADD 1 TO WS-OFFENDER-OVERFLOW-CTR
072700             MOVE 0 TO WS-OFFENDER-SUB
072800         END-IF
072900     END-IF.
073000 6399-EXIT.
073100     EXIT.
073200*
073300 6310-TEST-OFFENDER-ENTRY.
073400     IF OF-TRACKING-ID (WS-OFFENDER-SUB) = DET-TRACKING-ID
073500         SET SLOT-FOUND TO TRUE
073600     END-IF.
073700 6319-EXIT.
073800     EXIT.
073900*
074000******************************************************************
074100*   3000 - VEST-COMPLIANCE PERCENT                               *
074200******************************************************************
074300 3000-CALC-VEST-COMPLIANCE.
074400     IF SK-HUMANS-PROCESSED = 0
074500         MOVE 100.0 TO WS-VEST-COMPLIANCE-PCT
074600     ELSE
074700         COMPUTE WS-VEST-COMPLIANCE-PCT ROUNDED =
074800             (1 - (SK-VEST-VIOLATIONS / SK-HUMANS-PROCESSED)) * 100
074900     END-IF.
075000 3099-EXIT.
075100     EXIT.
075200*
075300******************************************************************
075400*   3100 - AVERAGE OVERSPEED EXCESS                              *
075500******************************************************************
075600 3100-CALC-AVG-OVERSPEED-EXCESS.
075700     IF SK-OVERSPEED-EVENTS = 0
075800         MOVE 0 TO WS-AVG-OVERSPEED-EXCESS
075900     ELSE
076000         PERFORM 3110-SUM-OFFENDER-EXCESS THRU 3119-EXIT
076100             VARYING WS-OFFENDER-SUB FROM 1 BY 1
076200             UNTIL WS-OFFENDER-SUB > WS-OFFENDER-COUNT
076300         COMPUTE WS-AVG-OVERSPEED-EXCESS ROUNDED =
076400             WS-SORT-HOLD-EXCSUM / SK-OVERSPEED-EVENTS
076500     END-IF.
076600 3199-EXIT.
076700     EXIT.
076800*
076900 3110-SUM-OFFENDER-EXCESS.
077000     IF WS-OFFENDER-SUB = 1
077100         MOVE 0 TO WS-SORT-HOLD-EXCSUM
077200     END-IF.
077300     ADD OF-OVERSPEED-EXC-SUM (WS-OFFENDER-SUB)
077400         TO WS-SORT-HOLD-EXCSUM.
077500 3119-EXIT.
077600     EXIT.
077700*
077800******************************************************************
077900*   3200 - SORT HOURLY TABLE ASCENDING BY BUCKET KEY             *
078000******************************************************************
078100 3200-BUILD-HOURLY-SERIES.
078200     IF WS-HOUR-KEY-COUNT < 2
078300         GO TO 3299-EXIT
078400     END-IF.
078500     PERFORM 3210-HOUR-OUTER-PASS THRU 3219-EXIT
078600         VARYING WS-SORT-PASS FROM 1 BY 1
078700         UNTIL WS-SORT-PASS > WS-HOUR-KEY-COUNT - 1.
078800 3299-EXIT.
078900     EXIT.
079000*
079100 3210-HOUR-OUTER-PASS.
079200     COMPUTE WS-SORT-LIMIT = WS-HOUR-KEY-COUNT - WS-SORT-PASS.
079300     PERFORM 3211-HOUR-INNER-COMPARE THRU 3219-EXIT
079400         VARYING WS-HOUR-SUB FROM 1 BY 1
079500         UNTIL WS-HOUR-SUB > WS-SORT-LIMIT.
079600 3219-EXIT.
079700     EXIT.
079800*
079900 3211-HOUR-INNER-COMPARE.
080000     IF HR-BUCKET-KEY (WS-HOUR-SUB) > HR-BUCKET-KEY (WS-HOUR-SUB + 1)
080100         PERFORM 3212-SWAP-HOURS THRU 3212-EXIT
080200     END-IF.
080300*
080400 3212-SWAP-HOURS.
080500     MOVE HR-BUCKET-KEY (WS-HOUR-SUB) TO WS-SORT-HOLD-ID (1:16).
080600     MOVE HR-VEST-COUNT (WS-HOUR-SUB) TO WS-SORT-HOLD-NUM1.
080700     MOVE HR-OVERSPEED-COUNT (WS-HOUR-SUB) TO WS-SORT-HOLD-NUM2.
080800     MOVE HR-BUCKET-KEY (WS-HOUR-SUB + 1) TO HR-BUCKET-KEY (WS-HOUR-SUB).
080900     MOVE HR-VEST-COUNT (WS-HOUR-SUB + 1) TO HR-VEST-COUNT (WS-HOUR-SUB).
081000     MOVE HR-OVERSPEED-COUNT (WS-HOUR-SUB + 1)
081100         TO HR-OVERSPEED-COUNT (WS-HOUR-SUB).
081200     MOVE WS-SORT-HOLD-ID (1:16) TO HR-BUCKET-KEY (WS-HOUR-SUB + 1).
081300     MOVE WS-SORT-HOLD-NUM1 TO HR-VEST-COUNT (WS-HOUR-SUB + 1).
081400     MOVE WS-SORT-HOLD-NUM2 TO HR-OVERSPEED-COUNT (WS-HOUR-SUB + 1).
081500 3212-EXIT.
081600     EXIT.
081700*
081800******************************************************************
081900*   3300 - SORT ZONE TABLE DESCENDING BY TOTAL; FIND WORST ZONES *
082000******************************************************************
082100 3300-BUILD-ZONE-TABLE.
082200     IF WS-ZONE-COUNT < 2
082300         GO TO 3310-FIND-WORST-ZONES
082400     END-IF.
082500     PERFORM 3301-ZONE-OUTER-PASS THRU 3309-EXIT
082600         VARYING WS-SORT-PASS FROM 1 BY 1
082700         UNTIL WS-SORT-PASS > WS-ZONE-COUNT - 1.
082800 3310-FIND-WORST-ZONES.
082900     MOVE 0 TO WS-WORST-VEST-ZONE-SUB WS-WORST-OVERSPD-ZONE-SUB.
083000     PERFORM 3311-TEST-WORST-ZONE THRU 3319-EXIT
083100         VARYING WS-ZONE-SUB FROM 1 BY 1
083200         UNTIL WS-ZONE-SUB > WS-ZONE-COUNT.
083300     GO TO 3399-EXIT.
083400*
083500 3301-ZONE-OUTER-PASS.
083600     COMPUTE WS-SORT-LIMIT = WS-ZONE-COUNT - WS-SORT-PASS.
083700     PERFORM 3302-ZONE-INNER-COMPARE THRU 3309-EXIT
083800         VARYING WS-ZONE-SUB FROM 1 BY 1
083900         UNTIL WS-ZONE-SUB > WS-SORT-LIMIT.
084000 3309-EXIT.
084100     EXIT.
084200*
084300 3302-ZONE-INNER-COMPARE.
084400     IF ZN-TOTAL (WS-ZONE-SUB) < ZN-TOTAL (WS-ZONE-SUB + 1)
084500         PERFORM 3303-SWAP-ZONES THRU 3303-EXIT
084600     END-IF.
084700*
084800 3303-SWAP-ZONES.
084900     MOVE ZN-ZONE-NAME (WS-ZONE-SUB) TO WS-SORT-HOLD-ID (1:10).
085000     MOVE ZN-VEST-COUNT (WS-ZONE-SUB) TO WS-SORT-HOLD-NUM1.
085100     MOVE ZN-OVERSPEED-COUNT (WS-ZONE-SUB) TO WS-SORT-HOLD-NUM2.
085200     MOVE ZN-TOTAL (WS-ZONE-SUB) TO WS-SORT-HOLD-EXCSUM.
085300     MOVE ZN-ZONE-NAME (WS-ZONE-SUB + 1) TO ZN-ZONE-NAME (WS-ZONE-SUB).
085400     MOVE ZN-VEST-COUNT (WS-ZONE-SUB + 1) TO ZN-VEST-COUNT (WS-ZONE-SUB).
085500     MOVE ZN-OVERSPEED-COUNT (WS-ZONE-SUB + 1)
085600         TO ZN-OVERSPEED-COUNT (WS-ZONE-SUB).
085700     MOVE ZN-TOTAL (WS-ZONE-SUB + 1) TO ZN-TOTAL (WS-ZONE-SUB).
085800     MOVE WS-SORT-HOLD-ID (1:10) TO ZN-ZONE-NAME (WS-ZONE-SUB + 1).
085900     MOVE WS-SORT-HOLD-NUM1 TO ZN-VEST-COUNT (WS-ZONE-SUB + 1).
086000     MOVE WS-SORT-HOLD-NUM2 TO ZN-OVERSPEED-COUNT (WS-ZONE-SUB + 1).
086100     MOVE WS-SORT-HOLD-EXCSUM TO ZN-TOTAL (WS-ZONE-SUB + 1).
086200 3303-EXIT.
086300     EXIT.
086400*
086500 3311-TEST-WORST-ZONE.
086600     IF WS-WORST-VEST-ZONE-SUB = 0
086700         MOVE WS-ZONE-SUB TO WS-WORST-VEST-ZONE-SUB
086800     ELSE
086900         IF ZN-VEST-COUNT (WS-ZONE-SUB) >
087000                 ZN-VEST-COUNT (WS-WORST-VEST-ZONE-SUB)
087100             MOVE WS-ZONE-SUB TO WS-WORST-VEST-ZONE-SUB
087200         END-IF
087300     END-IF.
087400     IF WS-WORST-OVERSPD-ZONE-SUB = 0
087500         MOVE WS-ZONE-SUB TO WS-WORST-OVERSPD-ZONE-SUB
087600     ELSE
087700         IF ZN-OVERSPEED-COUNT (WS-ZONE-SUB) >
087800                 ZN-OVERSPEED-COUNT (WS-WORST-OVERSPD-ZONE-SUB)
087900             MOVE WS-ZONE-SUB TO WS-WORST-OVERSPD-ZONE-SUB
088000         END-IF
088100     END-IF.
088200 3319-EXIT.
088300     EXIT.
088400*
088500 3399-EXIT.
088600     EXIT.
088700*
088800******************************************************************
088900*   3400 - OFFENDER RATE/EXCESS AND DESCENDING RANK              *
089000******************************************************************
089100 3400-BUILD-OFFENDER-TABLE.
089200     PERFORM 3410-CALC-ONE-OFFENDER-RATE THRU 3419-EXIT
089300         VARYING WS-OFFENDER-SUB FROM 1 BY 1
089400         UNTIL WS-OFFENDER-SUB > WS-OFFENDER-COUNT.
089500     PERFORM 3410-RANK-OFFENDERS THRU 3499-EXIT.
089600     GO TO 3499-EXIT.
089700*
089800 3410-CALC-ONE-OFFENDER-RATE.
089900     IF WS-HAVE-FILTER-RANGE AND WS-FILTER-HOURS > 0
090000         COMPUTE OF-RATE-PER-HOUR (WS-OFFENDER-SUB) ROUNDED =
090100             OF-TOTAL-EVENTS (WS-OFFENDER-SUB) / WS-FILTER-HOURS
090200     ELSE
090300         MOVE OF-TOTAL-EVENTS (WS-OFFENDER-SUB)
090400             TO OF-RATE-PER-HOUR (WS-OFFENDER-SUB)
090500     END-IF.
090600     IF OF-OVERSPEED-COUNT (WS-OFFENDER-SUB) = 0
090700         MOVE 0 TO OF-AVG-EXCESS (WS-OFFENDER-SUB)
090800     ELSE
090900         COMPUTE OF-AVG-EXCESS (WS-OFFENDER-SUB) ROUNDED =
091000             OF-OVERSPEED-EXC-SUM (WS-OFFENDER-SUB) /
091100             OF-OVERSPEED-COUNT (WS-OFFENDER-SUB)
091200     END-IF.
091300 3419-EXIT.
091400     EXIT.
091500*
091600 3410-RANK-OFFENDERS.
091700     IF WS-OFFENDER-COUNT < 2
091800         GO TO 3499-EXIT
091900     END-IF.
092000     PERFORM 3420-OFFENDER-OUTER-PASS THRU 3429-EXIT
092100         VARYING WS-SORT-PASS FROM 1 BY 1
092200         UNTIL WS-SORT-PASS > WS-OFFENDER-COUNT - 1.
092300 3499-EXIT.
092400     EXIT.
092500*
092600 3420-OFFENDER-OUTER-PASS.
092700     COMPUTE WS-SORT-LIMIT = WS-OFFENDER-COUNT - WS-SORT-PASS.
092800     PERFORM 3421-OFFENDER-INNER-COMPARE THRU 3429-EXIT
092900         VARYING WS-OFFENDER-SUB FROM 1 BY 1
093000         UNTIL WS-OFFENDER-SUB > WS-SORT-LIMIT.
093100 3429-EXIT.
093200     EXIT.
093300*
093400 3421-OFFENDER-INNER-COMPARE.
093500     IF OF-TOTAL-EVENTS (WS-OFFENDER-SUB) <
093600             OF-TOTAL-EVENTS (WS-OFFENDER-SUB + 1)
093700         PERFORM 3422-SWAP-OFFENDERS THRU 3422-EXIT
093800     END-IF.
093900*
094000 3422-SWAP-OFFENDERS.
094100     MOVE OF-TRACKING-ID (WS-OFFENDER-SUB) TO WS-SORT-HOLD-ID.
094200     MOVE OF-IS-HUMAN-IND (WS-OFFENDER-SUB) TO WS-SORT-HOLD-FLAG.
094300     MOVE OF-VEST-COUNT (WS-OFFENDER-SUB) TO WS-SORT-HOLD-NUM1.
094400     MOVE OF-OVERSPEED-COUNT (WS-OFFENDER-SUB) TO WS-SORT-HOLD-NUM2.
094500     MOVE OF-OVERSPEED-EXC-SUM (WS-OFFENDER-SUB) TO WS-SORT-HOLD-EXCSUM.
094600     MOVE OF-RATE-PER-HOUR (WS-OFFENDER-SUB) TO WS-SORT-HOLD-RATE.
094700     MOVE OF-AVG-EXCESS (WS-OFFENDER-SUB) TO WS-SORT-HOLD-AVGEXC.
094800     MOVE OF-TOTAL-EVENTS (WS-OFFENDER-SUB) TO WS-SORT-LIMIT.
094900     MOVE OF-TRACKING-ID (WS-OFFENDER-SUB + 1)
095000         TO OF-TRACKING-ID (WS-OFFENDER-SUB).
095100     MOVE OF-IS-HUMAN-IND (WS-OFFENDER-SUB + 1)
095200         TO OF-IS-HUMAN-IND (WS-OFFENDER-SUB).
095300     MOVE OF-VEST-COUNT (WS-OFFENDER-SUB + 1)
095400         TO OF-VEST-COUNT (WS-OFFENDER-SUB).
095500     MOVE OF-OVERSPEED-COUNT (WS-OFFENDER-SUB + 1)
095600         TO OF-OVERSPEED-COUNT (WS-OFFENDER-SUB).
095700     MOVE OF-OVERSPEED-EXC-SUM (WS-OFFENDER-SUB + 1)
095800         TO OF-OVERSPEED-EXC-SUM (WS-OFFENDER-SUB).
095900     MOVE OF-RATE-PER-HOUR (WS-OFFENDER-SUB + 1)
096000         TO OF-RATE-PER-HOUR (WS-OFFENDER-SUB).
096100     MOVE OF-AVG-EXCESS (WS-OFFENDER-SUB + 1)
096200         TO OF-AVG-EXCESS (WS-OFFENDER-SUB).
096300     MOVE OF-TOTAL-EVENTS (WS-OFFENDER-SUB + 1)
096400         TO OF-TOTAL-EVENTS (WS-OFFENDER-SUB).
096500     MOVE WS-SORT-HOLD-ID TO OF-TRACKING-ID (WS-OFFENDER-SUB + 1).
096600     MOVE WS-SORT-HOLD-FLAG TO OF-IS-HUMAN-IND (WS-OFFENDER-SUB + 1).
096700     MOVE WS-SORT-HOLD-NUM1 TO OF-VEST-COUNT (WS-OFFENDER-SUB + 1).
096800     MOVE WS-SORT-HOLD-NUM2 TO OF-OVERSPEED-COUNT (WS-OFFENDER-SUB + 1).
096900     MOVE WS-SORT-HOLD-EXCSUM
097000         TO OF-OVERSPEED-EXC-SUM (WS-OFFENDER-SUB + 1).
097100     MOVE WS-SORT-HOLD-RATE TO OF-RATE-PER-HOUR (WS-OFFENDER-SUB + 1).
097200     MOVE WS-SORT-HOLD-AVGEXC TO OF-AVG-EXCESS (WS-OFFENDER-SUB + 1).
097300     MOVE WS-SORT-LIMIT TO OF-TOTAL-EVENTS (WS-OFFENDER-SUB + 1).
097400 3422-EXIT.
097500     EXIT.
097600*
097700******************************************************************
097800*   8000 - BUILD ABSOLUTE-MILLISECOND TIMESTAMP FOR COMPARISON   *
097900* SAME APPROXIMATE YEAR*366+DAY-OF-YEAR SCHEME AS SKCLOSE1 PARA  *
098000* 8000 - ONLY USED HERE TO DIFFERENCE THE FROM/TO FILTER TIMES.  *
098100******************************************************************
098200 8000-COMPUTE-ABS-MS.
098300     COMPUTE SK-TS-ABS-DAYS =
098400         (SK-TS-YYYY * 366) + WS-CUM-DAYS-ENTRY (SK-TS-MM)
098500             + SK-TS-DD.
098600     COMPUTE SK-TS-ABS-MS =
098700         ((SK-TS-ABS-DAYS * 24 + SK-TS-HH) * 60 + SK-TS-MI)
098800             * 60000 + (SK-TS-SS * 1000) + WS-TS-MS-NUM.
098900 8099-EXIT.
099000     EXIT.
099100*
099200******************************************************************
099300*              9000 - PRINT VIOLATION REPORT                    *
099400******************************************************************
099500 9000-PRINT-VIOLATION-REPORT.
099600     WRITE KPI-REPORT-LINE FROM WS-RPT-HEADING-1
099700         AFTER ADVANCING PAGE.
099800     MOVE SK-VEST-VIOLATIONS TO RPT-TC-VEST-COUNT.
099900     MOVE WS-DISTINCT-VEST-IDS TO RPT-TC-VEST-IDS.
100000     WRITE KPI-REPORT-LINE FROM WS-RPT-TOPCARD-LINE-1
100100         AFTER ADVANCING 2 LINES.
100200     MOVE SK-OVERSPEED-EVENTS TO RPT-TC-OVRSPD-COUNT.
100300     MOVE WS-DISTINCT-OVERSPD-IDS TO RPT-TC-OVRSPD-IDS.
100400     WRITE KPI-REPORT-LINE FROM WS-RPT-TOPCARD-LINE-2
100500         AFTER ADVANCING 1 LINE.
100600     MOVE WS-VEST-COMPLIANCE-PCT TO RPT-TC-COMPLIANCE.
100700     MOVE WS-AVG-OVERSPEED-EXCESS TO RPT-TC-AVG-EXCESS.
100800     WRITE KPI-REPORT-LINE FROM WS-RPT-TOPCARD-LINE-3
100900         AFTER ADVANCING 1 LINE.
101000     PERFORM 9010-PRINT-HOURLY-SERIES THRU 9019-EXIT.
101100     PERFORM 9020-PRINT-ZONE-TABLE THRU 9029-EXIT.
101200     PERFORM 9030-PRINT-WORST-ZONES THRU 9039-EXIT.
101300     PERFORM 9040-PRINT-OFFENDERS THRU 9049-EXIT.
101400     GO TO 9099-PRINT-EXIT.
101500*
101600 9010-PRINT-HOURLY-SERIES.
101700     MOVE 'HOURLY TIME SERIES' TO RPT-SECTION-TITLE.
101800     WRITE KPI-REPORT-LINE FROM WS-RPT-SECTION-LINE
101900         AFTER ADVANCING 2 LINES.
102000     PERFORM 9011-PRINT-ONE-HOUR THRU 9011-EXIT
102100         VARYING WS-HOUR-SUB FROM 1 BY 1
102200         UNTIL WS-HOUR-SUB > WS-HOUR-KEY-COUNT.
102300 9019-EXIT.
102400     EXIT.
102500*
102600 9011-PRINT-ONE-HOUR.
102700     MOVE HR-BUCKET-KEY (WS-HOUR-SUB) TO RPT-HR-BUCKET-KEY.
102800     MOVE HR-VEST-COUNT (WS-HOUR-SUB) TO RPT-HR-VEST-COUNT.
102900     MOVE HR-OVERSPEED-COUNT (WS-HOUR-SUB) TO RPT-HR-OVRSPD-COUNT.
103000     WRITE KPI-REPORT-LINE FROM WS-RPT-HOUR-LINE
103100         AFTER ADVANCING 1 LINE.
103200 9011-EXIT.
103300     EXIT.
103400*
103500 9020-PRINT-ZONE-TABLE.
103600     MOVE 'ZONE ANALYSIS' TO RPT-SECTION-TITLE.
103700     WRITE KPI-REPORT-LINE FROM WS-RPT-SECTION-LINE
103800         AFTER ADVANCING 2 LINES.
103900     PERFORM 9021-PRINT-ONE-ZONE THRU 9021-EXIT
104000         VARYING WS-ZONE-SUB FROM 1 BY 1
104100         UNTIL WS-ZONE-SUB > WS-ZONE-COUNT.
104200 9029-EXIT.
104300     EXIT.
104400*
104500 9021-PRINT-ONE-ZONE.
104600     MOVE ZN-ZONE-NAME (WS-ZONE-SUB) TO RPT-ZN-ZONE-NAME.
104700     MOVE ZN-VEST-COUNT (WS-ZONE-SUB) TO RPT-ZN-VEST-COUNT.
104800     MOVE ZN-OVERSPEED-COUNT (WS-ZONE-SUB) TO RPT-ZN-OVRSPD-COUNT.
104900     MOVE ZN-TOTAL (WS-ZONE-SUB) TO RPT-ZN-TOTAL.
105000     WRITE KPI-REPORT-LINE FROM WS-RPT-ZONE-LINE
105100         AFTER ADVANCING 1 LINE.
105200 9021-EXIT.
105300     EXIT.
105400*
105500 9030-PRINT-WORST-ZONES.
105600     IF WS-WORST-VEST-ZONE-SUB = 0
105700         GO TO 9039-EXIT
105800     END-IF.
105900     MOVE 'WORST ZONE FOR VEST:    ' TO RPT-WZ-LABEL.
106000     MOVE ZN-ZONE-NAME (WS-WORST-VEST-ZONE-SUB) TO RPT-WZ-ZONE-NAME.
106100     WRITE KPI-REPORT-LINE FROM WS-RPT-WORST-ZONE-LINE
106200         AFTER ADVANCING 2 LINES.
106300     MOVE 'WORST ZONE FOR OVERSPEED:' TO RPT-WZ-LABEL.
106400     MOVE ZN-ZONE-NAME (WS-WORST-OVERSPD-ZONE-SUB) TO RPT-WZ-ZONE-NAME.
106500     WRITE KPI-REPORT-LINE FROM WS-RPT-WORST-ZONE-LINE
106600         AFTER ADVANCING 1 LINE.
106700 9039-EXIT.
106800     EXIT.
106900*
107000******************************************************************
107100*  9040 - REPEAT OFFENDERS: TOP 20 COMBINED, TOP 10 VEST,         *
107200*  TOP 10 OVERSPEED.  EACH SUB-LIST SCANS THE SAME DESCENDING-   *
107300*  BY-TOTAL-EVENTS TABLE BUT SKIPS NON-QUALIFYING ROWS.          *
107400******************************************************************
107500 9040-PRINT-OFFENDERS.
107600     MOVE 'TOP OFFENDERS - COMBINED' TO RPT-SECTION-TITLE.
107700     WRITE KPI-REPORT-LINE FROM WS-RPT-SECTION-LINE
107800         AFTER ADVANCING 2 LINES.
107900     MOVE 0 TO WS-SORT-LIMIT.
108000     PERFORM 9041-PRINT-IF-COMBINED THRU 9041-EXIT
108100         VARYING WS-OFFENDER-SUB FROM 1 BY 1
108200         UNTIL WS-OFFENDER-SUB > WS-OFFENDER-COUNT
108300             OR WS-SORT-LIMIT >= SK-TOP-N-COMBINED.
108400     MOVE 'TOP OFFENDERS - VEST' TO RPT-SECTION-TITLE.
108500     WRITE KPI-REPORT-LINE FROM WS-RPT-SECTION-LINE
108600         AFTER ADVANCING 2 LINES.
108700     MOVE 0 TO WS-SORT-LIMIT.
108800     PERFORM 9042-PRINT-IF-VEST THRU 9042-EXIT
108900         VARYING WS-OFFENDER-SUB FROM 1 BY 1
109000         UNTIL WS-OFFENDER-SUB > WS-OFFENDER-COUNT
109100             OR WS-SORT-LIMIT >= SK-TOP-N-TYPE.
109200     MOVE 'TOP OFFENDERS - OVERSPEED' TO RPT-SECTION-TITLE.
109300     WRITE KPI-REPORT-LINE FROM WS-RPT-SECTION-LINE
109400         AFTER ADVANCING 2 LINES.
109500     MOVE 0 TO WS-SORT-LIMIT.
109600     PERFORM 9043-PRINT-IF-OVERSPEED THRU 9043-EXIT
109700         VARYING WS-OFFENDER-SUB FROM 1 BY 1
109800         UNTIL WS-OFFENDER-SUB > WS-OFFENDER-COUNT
109900             OR WS-SORT-LIMIT >= SK-TOP-N-TYPE.
110000 9049-EXIT.
110100     EXIT.
110200*
110300 9041-PRINT-IF-COMBINED.
110400     IF OF-TOTAL-EVENTS (WS-OFFENDER-SUB) >= 2
110500         MOVE OF-TRACKING-ID (WS-OFFENDER-SUB) TO RPT-OF-TRACKING-ID
110600         MOVE 'COMBINED ' TO RPT-OF-TYPE
110700         MOVE OF-TOTAL-EVENTS (WS-OFFENDER-SUB) TO RPT-OF-EVENTS
110800         MOVE OF-RATE-PER-HOUR (WS-OFFENDER-SUB) TO RPT-OF-RATE
110900         MOVE OF-AVG-EXCESS (WS-OFFENDER-SUB) TO RPT-OF-AVG-EXCESS
111000         WRITE KPI-REPORT-LINE FROM WS-RPT-OFFENDER-LINE
111100             AFTER ADVANCING 1 LINE
111200         ADD 1 TO WS-SORT-LIMIT
111300     END-IF.
111400 9041-EXIT.
111500     EXIT.
111600*
111700 9042-PRINT-IF-VEST.
111800     IF OF-VEST-COUNT (WS-OFFENDER-SUB) >= 2
111900         MOVE OF-TRACKING-ID (WS-OFFENDER-SUB) TO RPT-OF-TRACKING-ID
112000         MOVE 'VEST     ' TO RPT-OF-TYPE
112100         MOVE OF-VEST-COUNT (WS-OFFENDER-SUB) TO RPT-OF-EVENTS
112200         MOVE OF-RATE-PER-HOUR (WS-OFFENDER-SUB) TO RPT-OF-RATE
112300         MOVE 0 TO RPT-OF-AVG-EXCESS
112400         WRITE KPI-REPORT-LINE FROM WS-RPT-OFFENDER-LINE
112500             AFTER ADVANCING 1 LINE
112600         ADD 1 TO WS-SORT-LIMIT
112700     END-IF.
112800 9042-EXIT.
112900     EXIT.
113000*
113100 9043-PRINT-IF-OVERSPEED.
113200     IF OF-OVERSPEED-COUNT (WS-OFFENDER-SUB) >= 2
113300         MOVE OF-TRACKING-ID (WS-OFFENDER-SUB) TO RPT-OF-TRACKING-ID
113400         MOVE 'OVERSPEED' TO RPT-OF-TYPE
113500         MOVE OF-OVERSPEED-COUNT (WS-OFFENDER-SUB) TO RPT-OF-EVENTS
113600         MOVE OF-RATE-PER-HOUR (WS-OFFENDER-SUB) TO RPT-OF-RATE
113700         MOVE OF-AVG-EXCESS (WS-OFFENDER-SUB) TO RPT-OF-AVG-EXCESS
113800         WRITE KPI-REPORT-LINE FROM WS-RPT-OFFENDER-LINE
113900             AFTER ADVANCING 1 LINE
114000         ADD 1 TO WS-SORT-LIMIT
114100     END-IF.
114200 9043-EXIT.
114300     EXIT.
114400*
114500 9099-PRINT-EXIT.
114600     EXIT.
114700*
114800******************************************************************
114900*                  EOJ9000 - CLOSE FILES                        *
115000******************************************************************
115100 EOJ9000-CLOSE-FILES.
115200     CLOSE DETECTION-MASTER.
115300     CLOSE VIOLATION-OUTPUT.
115400     CLOSE KPI-REPORT.
115500     DISPLAY 'SKVIOLAT - HUMANS PROCESSED:     '
115600         SK-HUMANS-PROCESSED.
115700     DISPLAY 'SKVIOLAT - VEST VIOLATIONS:      '
115800         SK-VEST-VIOLATIONS.
115900     DISPLAY 'SKVIOLAT - OVERSPEED EVENTS:     '
116000         SK-OVERSPEED-EVENTS.
116100     IF WS-OFFENDER-OVERFLOW-CTR > 0
116200         DISPLAY 'SKVIOLAT - OFFENDER TABLE OVERFLOW: '
116300             WS-OFFENDER-OVERFLOW-CTR
116400     END-IF.
116500     GO TO EOJ9999-EXIT.
116600 EOJ9999-EXIT.
116700     EXIT.
116800*
116900******************************************************************
117000*                     EOJ9900 - ABEND                           *
117100******************************************************************
117200 EOJ9900-ABEND.
117300     DISPLAY 'PROGRAM ABENDING - SKVIOLAT'.
117400     CALL 'CKABEND'.
117500     GOBACK.
117600