000100******************************************************************
000200*                 S K C O U N T S  -   C O P Y B O O K          *
000300******************************************************************
000400* SYSTEM........: SK - INDUSTRIAL SAFETY KPI BATCH SUBSYSTEM    *
000500* BOOK..........: SKCOUNTS                                      *
000600* USED BY.......: SKIMPORT, SKCLOSE1, SKVIOLAT, SKAGGR01        *
000700* PURPOSE.......: COMMON RUN-COUNTER BLOCK.  EVERY SK PROGRAM    *
000800*                 COPIES THIS INTO WORKING-STORAGE AND USES THE  *
000900*                 COUNTERS ITS OWN BATCH FLOW NEEDS; THE REST    *
001000*                 STAY AT ZERO AND ARE IGNORED.                  *
001100******************************************************************
001200*
001300 01  SK-RUN-COUNTERS.
001400     05  SK-ROWS-PROCESSED       PIC S9(09) COMP-3 VALUE +0.
001500     05  SK-ROWS-IMPORTED        PIC S9(09) COMP-3 VALUE +0.
001600     05  SK-ROWS-SKIPPED         PIC S9(09) COMP-3 VALUE +0.
001700     05  SK-HUMANS-PROCESSED     PIC S9(09) COMP-3 VALUE +0.
001800     05  SK-VEHICLES-PROCESSED   PIC S9(09) COMP-3 VALUE +0.
001900     05  SK-CLOSE-CALLS-FOUND    PIC S9(09) COMP-3 VALUE +0.
002000     05  SK-VEST-VIOLATIONS      PIC S9(09) COMP-3 VALUE +0.
002100     05  SK-OVERSPEED-EVENTS     PIC S9(09) COMP-3 VALUE +0.
002200     05  SK-RESULT-ROWS-WRITTEN  PIC S9(09) COMP-3 VALUE +0.
002300     05  SK-REQUESTS-PROCESSED   PIC S9(09) COMP-3 VALUE +0.
002400     05  FILLER                  PIC X(10).
002500*
002600******************************************************************
002700* END OF BOOK SKCOUNTS                                          *
002800******************************************************************
002900