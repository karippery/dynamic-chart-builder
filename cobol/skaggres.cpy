000100******************************************************************
000200*                 S K A G G R E S  -   C O P Y B O O K          *
000300******************************************************************
000400* SYSTEM........: SK - INDUSTRIAL SAFETY KPI BATCH SUBSYSTEM    *
000500* BOOK..........: SKAGGRES                                      *
000600* USED BY.......: SKAGGR01                                      *
000700* PURPOSE.......: ONE GROUP RESULT ROW WRITTEN TO THE            *
000800*                 AGG-RESULT-OUT FILE (AGGOUT).  ONE RECORD PER  *
000900*                 GROUP KEY COMBINATION, LRECL = 60 BYTES.       *
001000******************************************************************
001100* FIELD                PIC                 MEANING              *
001200* AGG-TIME-BUCKET      X(16)      TRUNCATED TIMESTAMP, OR SPACE  *
001300* AGG-OBJECT-CLASS     X(12)      GROUP KEY, OR SPACE            *
001400* AGG-ZONE             X(10)      GROUP KEY, OR SPACE            *
001500* AGG-VEST             X(01)      1/0/SPACE GROUP KEY            *
001600* AGG-VALUE            S9(09)V99  METRIC VALUE FOR THE GROUP     *
001700* FILLER               X(10)      PAD TO 60-BYTE RECORD          *
001800******************************************************************
001900*
002000 01  AGG-RESULT-RECORD.
002100     05  AGG-TIME-BUCKET         PIC X(16).
002200     05  AGG-OBJECT-CLASS        PIC X(12).
002300     05  AGG-ZONE                PIC X(10).
002400     05  AGG-VEST                PIC X(01).
002500     05  AGG-VALUE               PIC S9(09)V99.
002600     05  FILLER                  PIC X(10).
002700*
002800******************************************************************
002900* END OF BOOK SKAGGRES                                          *
003000******************************************************************
003100