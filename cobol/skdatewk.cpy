000100******************************************************************
000200*                 S K D A T E W K  -   C O P Y B O O K          *
000300******************************************************************
000400* SYSTEM........: SK - INDUSTRIAL SAFETY KPI BATCH SUBSYSTEM    *
000500* BOOK..........: SKDATEWK                                      *
000600* USED BY.......: SKCLOSE1, SKVIOLAT, SKAGGR01                  *
000700* PURPOSE.......: SCRATCH AREA FOR BREAKING AN ISO-8601          *
000800*                 DET-TIMESTAMP (X(19)) INTO ITS NUMERIC PIECES  *
000900*                 AND FOR BUILDING TRUNCATED TIME-BUCKET KEYS    *
001000*                 (MINUTE/HOUR/DAY) AND ELAPSED-MINUTE/HOUR      *
001100*                 ARITHMETIC.  REDEFINES GIVE AN ALPHANUMERIC    *
001200*                 VIEW OF THE SAME 19 BYTES FOR SUBSCRIPTED      *
001300*                 PIECE-BY-PIECE MOVES.  SK-TS-ABS-MS IS THE     *
001400*                 WHOLE-MILLISECOND COUNT USED BY SKCLOSE1 FOR   *
001500*                 THE CLOSE-CALL TIME-WINDOW TEST; IT IS BUILT   *
001600*                 ON SK-TS-ABS-DAYS SO ONLY DIFFERENCES WITHIN A *
001700*                 SHORT RUN ARE MEANINGFUL, NOT THE CALENDAR     *
001800*                 VALUE ITSELF - SEE SKCLOSE1 PARA 8000.         *
001900******************************************************************
002000*
002100 01  SK-TS-WORK-AREA.
002200     05  SK-TS-TEXT              PIC X(19).
002300     05  SK-TS-PIECES REDEFINES SK-TS-TEXT.
002400         10  SK-TS-YYYY          PIC 9(04).
002500         10  FILLER              PIC X(01).
002600         10  SK-TS-MM            PIC 9(02).
002700         10  FILLER              PIC X(01).
002800         10  SK-TS-DD            PIC 9(02).
002900         10  FILLER              PIC X(01).
003000         10  SK-TS-HH            PIC 9(02).
003100         10  FILLER              PIC X(01).
003200         10  SK-TS-MI            PIC 9(02).
003300         10  FILLER              PIC X(01).
003400         10  SK-TS-SS            PIC 9(02).
003500     05  SK-TS-NUM-YYYYMMDD      PIC 9(08) COMP-3.
003600     05  SK-TS-NUM-HHMMSS        PIC 9(06) COMP-3.
003700     05  SK-TS-ABS-MINUTES       PIC S9(09) COMP-3 VALUE +0.
003800     05  SK-TS-ABS-HOURS         PIC S9(09) COMP-3 VALUE +0.
003900     05  SK-TS-ABS-DAYS          PIC S9(09) COMP-3 VALUE +0.
004000     05  SK-TS-ABS-MS            PIC S9(11) COMP-3 VALUE +0.
004100*
004200 01  SK-BUCKET-WORK-AREA.
004300     05  SK-BUCKET-KEY           PIC X(16).
004400     05  SK-BUCKET-KEY-PIECES REDEFINES SK-BUCKET-KEY.
004500         10  SK-BKT-DATE-PART    PIC X(10).
004600         10  SK-BKT-T            PIC X(01).
004700         10  SK-BKT-TIME-PART    PIC X(05).
004800     05  SK-BUCKET-MINUTES       PIC S9(05) COMP-3 VALUE +0.
004900     05  SK-BUCKET-UNIT          PIC X(02).
005000     05  FILLER                  PIC X(01).
005100*
005200 01  SK-ELAPSED-WORK-AREA.
005300     05  SK-ELAPSED-MINUTES      PIC S9(09) COMP-3 VALUE +0.
005400     05  SK-ELAPSED-HOURS        PIC S9(07)V99 COMP-3 VALUE +0.
005500     05  FILLER                  PIC X(01).
005600*
005700******************************************************************
005800* END OF BOOK SKDATEWK                                          *
005900******************************************************************
006000