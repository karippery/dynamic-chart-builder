000100******************************************************************
000200*                 S K V I O R E C  -   C O P Y B O O K          *
000300******************************************************************
000400* SYSTEM........: SK - INDUSTRIAL SAFETY KPI BATCH SUBSYSTEM    *
000500* BOOK..........: SKVIOREC                                      *
000600* USED BY.......: SKVIOLAT                                      *
000700* PURPOSE.......: ONE VEST OR OVERSPEED VIOLATION EVENT AS       *
000800*                 WRITTEN TO THE VIOLATION-OUT FILE (VIOOUT).    *
000900*                 LRECL = 100 BYTES.                             *
001000******************************************************************
001100* FIELD                PIC                 MEANING              *
001200* VIO-TYPE             X(10)      VEST OR OVERSPEED              *
001300* VIO-TIMESTAMP        X(19)      DETECTION TIMESTAMP            *
001400* VIO-TRACKING-ID      X(20)      OFFENDING OBJECT               *
001500* VIO-OBJECT-CLASS     X(12)      OBJECT CLASS                   *
001600* VIO-SPEED            9(03)V99   SPEED, OVERSPEED ONLY          *
001700* VIO-EXCESS           S9(03)V99  SPEED MINUS THRESHOLD          *
001800* VIO-X/VIO-Y          S9(05)V99  POSITION                       *
001900* VIO-ZONE             X(10)      ZONE, UNKNOWN IF BLANK         *
002000* FILLER               X(05)      PAD TO 100-BYTE RECORD         *
002100******************************************************************
002200*
002300 01  VIO-VIOLATION-RECORD.
002400     05  VIO-TYPE                PIC X(10).
002500     05  VIO-TIMESTAMP           PIC X(19).
002600     05  VIO-TRACKING-ID         PIC X(20).
002700     05  VIO-OBJECT-CLASS        PIC X(12).
002800     05  VIO-SPEED               PIC 9(03)V99.
002900     05  VIO-EXCESS              PIC S9(03)V99.
003000     05  VIO-X                   PIC S9(05)V99.
003100     05  VIO-Y                   PIC S9(05)V99.
003200     05  VIO-ZONE                PIC X(10).
003300     05  FILLER                  PIC X(05).
003400*
003500******************************************************************
003600* END OF BOOK SKVIOREC                                          *
003700******************************************************************
003800