000100******************************************************************
000200*                 S K A G G R E Q  -   C O P Y B O O K          *
000300******************************************************************
000400* SYSTEM........: SK - INDUSTRIAL SAFETY KPI BATCH SUBSYSTEM    *
000500* BOOK..........: SKAGGREQ                                      *
000600* USED BY.......: SKAGGR01                                      *
000700* PURPOSE.......: ONE AGGREGATION CONTROL/PARAMETER RECORD READ  *
000800*                 FROM THE AGG-REQUEST FILE (AGGREQ).  A RUN     *
000900*                 MAY PROCESS ONE OR MORE REQUEST RECORDS.       *
001000*                 LRECL = 140 BYTES.                             *
001100******************************************************************
001200* FIELD                PIC                 MEANING              *
001300* REQ-METRIC           X(16)      COUNT/UNIQUE_IDS/AVG_SPEED/... *
001400*                                 RATE/VEST_COMPLIANCE           *
001500* REQ-GROUP-BY         X(40)      UP TO 2 GROUP KEYS, COMMA LIST *
001600* REQ-TIME-BUCKET      X(03)      1M 5M 15M 1H 6H 1D             *
001700* REQ-OBJECT-CLASS     X(12)      FILTER, SPACES = ALL           *
001800* REQ-VEST             X(01)      FILTER 1/0/SPACE               *
001900* REQ-MIN-SPEED        9(03)V99   SPEED RANGE FILTER, LOW        *
002000* REQ-MIN-SPEED-FLAG   X(01)      Y = REQ-MIN-SPEED PRESENT      *
002100* REQ-MAX-SPEED        9(03)V99   SPEED RANGE FILTER, HIGH       *
002200* REQ-MAX-SPEED-FLAG   X(01)      Y = REQ-MAX-SPEED PRESENT      *
002300* REQ-FROM-TIME        X(19)      TIME RANGE FILTER, LOW         *
002400* REQ-FROM-TIME-FLAG   X(01)      Y = REQ-FROM-TIME PRESENT      *
002500* REQ-TO-TIME          X(19)      TIME RANGE FILTER, HIGH        *
002600* REQ-TO-TIME-FLAG     X(01)      Y = REQ-TO-TIME PRESENT        *
002700* REQ-ZONE             X(10)      FILTER, SPACES = ALL           *
002800* FILLER               X(06)      PAD TO 140-BYTE RECORD         *
002900******************************************************************
003000*
003100 01  REQ-AGG-REQUEST-RECORD.
003200     05  REQ-METRIC              PIC X(16).
003300     05  REQ-GROUP-BY            PIC X(40).
003400     05  REQ-TIME-BUCKET         PIC X(03).
003500     05  REQ-OBJECT-CLASS        PIC X(12).
003600     05  REQ-VEST                PIC X(01).
003700     05  REQ-MIN-SPEED           PIC 9(03)V99.
003800     05  REQ-MIN-SPEED-FLAG      PIC X(01).
003900     05  REQ-MAX-SPEED           PIC 9(03)V99.
004000     05  REQ-MAX-SPEED-FLAG      PIC X(01).
004100     05  REQ-FROM-TIME           PIC X(19).
004200     05  REQ-FROM-TIME-FLAG      PIC X(01).
004300     05  REQ-TO-TIME             PIC X(19).
004400     05  REQ-TO-TIME-FLAG        PIC X(01).
004500     05  REQ-ZONE                PIC X(10).
004600     05  FILLER                  PIC X(06).
004700*
004800******************************************************************
004900* END OF BOOK SKAGGREQ                                          *
005000******************************************************************
005100