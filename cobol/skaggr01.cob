000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SKAGGR01.
000300 AUTHOR. S G VANCE.
000400 INSTALLATION. PLANT SYSTEMS - SAFETY ENGINEERING.
000500 DATE-WRITTEN. 03/14/1992.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  SKAGGR01 IS THE SAFETY OFFICE'S ON-DEMAND ROLL-UP PROGRAM.      *
001200*  EACH RECORD ON AGGREQ IS ONE REQUEST - A METRIC (COUNT, UNIQUE  *
001300*  TRACKING IDS, AVERAGE SPEED, RATE PER HOUR, OR VEST COMPLIANCE) *
001400*  TO BE COMPUTED OVER DETMAST AFTER FILTERING, GROUPED BY UP TO   *
001500*  TWO OF TIME BUCKET / OBJECT CLASS / ZONE / VEST FLAG.  RESULTS  *
001600*  GO TO AGGOUT, ONE RECORD PER GROUP, AND ARE SUMMARISED ON       *
001700*  KPIRPT ALONG WITH A PLANT-WIDE ACTIVE-COUNTS DASHBOARD CARD.    *
001800*                                                                  *
001900*J    JCL..                                                        *
002000*                                                                  *
002100* //SKAGGR01 EXEC PGM=SKAGGR01                                     *
002200* //SYSOUT   DD SYSOUT=*                                           *
002300* //DETMAST  DD DISP=SHR,DSN=PLT.SK.DETECT.MASTER                  *
002400* //AGGREQ   DD DISP=SHR,DSN=PLT.SK.AGG.REQUEST                    *
002500* //AGGOUT   DD DSN=PLT.SK.AGG.RESULT,                             *
002600* //            DISP=(,CATLG,CATLG),                               *
002700* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),                *
002800* //            DCB=(RECFM=FB,LRECL=60,BLKSIZE=0)                  *
002900* //KPIRPT   DD SYSOUT=*                                           *
003000* //*                                                              *
003100*                                                                  *
003200*P    ENTRY PARAMETERS..                                           *
003300*     NONE.  ONE OR MORE REQUEST RECORDS ARE READ FROM AGGREQ.     *
003400*                                                                  *
003500*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003600*     I/O ERROR ON FILES.  A REQUEST THAT FAILS TIME-RANGE EDIT    *
003700*     PRINTS AN ERROR LINE AND IS SKIPPED - THE RUN CONTINUES.     *
003800*     GROUP TABLE OR GROUP-ID TABLE OVERFLOW IS LOGGED, NOT        *
003900*     ABENDED.                                                     *
004000*                                                                  *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004200*                                                                  *
004300*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                      *
004400*                                                                  *
004500*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004600*     SK-MAX-GROUPS, SK-MAX-GROUP-IDS - INSTALLATION TABLE SIZE    *
004700*     LIMITS FOR ONE REQUEST'S GROUP-BY RESULT SET, SEE WORKING-   *
004800*     STORAGE.                                                     *
004900*                                                                  *
005000********************************************************************
005100* CHANGE LOG                                                      *
005200********************************************************************
005300* 03/14/92 SGV   ORIGINAL CODING - COUNT AND UNIQUE_IDS ONLY       *
005400* 03/14/92 SGV   TKT PS-0261                                       *
005500* 07/02/92 SGV   ADDED AVG_SPEED AND RATE METRICS                  *
005600* 07/02/92 SGV   RATE USES RAW COUNT PER V1 RULE AT THIS POINT     *
005700* 01/19/93 MCN   ADDED VEST_COMPLIANCE METRIC (UNGROUPED ONLY)     *
005800* 01/19/93 MCN   TKT PS-0298                                       *
005900* 08/30/93 SGV   SHARED DAY-TABLE/ABS-MS ARITHMETIC WITH SKCLOSE1  *
006000* 08/30/93 SGV   AND SKVIOLAT FOR TIME-RANGE EDIT - SEE PARA 8000  *
006100* 11/15/94 PJL   ADDED ACTIVE-COUNTS DASHBOARD CARD (PARA 5000)    *
006200* 11/15/94 PJL   TKT PS-0317                                       *
006300* 03/30/98 MCN   Y2K - WIDENED SK-TS-YYYY, REVIEWED CENTURY        *
006400* 11/09/98 MCN   Y2K - RECHECKED BUCKET TRUNCATION, NO CHANGE      *
006500* 08/02/99 MCN   Y2K - SIGNED OFF, FIELD TEST ON 1999/2000 DATA    *
006600* 05/21/02 BTQ   RATE NOW USES V2 BUCKET-DURATION TABLE RULE       *
006700* 05/21/02 BTQ   TKT PS-0361 - V1 RAW-COUNT RATE WAS UNDERSTATING  *
006800* 05/21/02 BTQ   SHORT-BUCKET RATES, SEE PARA 3530                 *
006900* 09/18/04 BTQ   GROUP TABLE OVERFLOW NOW COUNTED, NOT ABENDED     *
007000* 06/14/08 BTQ   ADDED TOP-10 GROUP OVERFLOW DISPLAY AT EOJ        *
007100* 08/29/09 BTQ   TKT PS-0403                                       *
007200* 02/11/11 RLK   GROUP-BY WAS HONORING ANY PAIR OF KEYWORDS - NOW  *
007300* 02/11/11 RLK   REJECTS ANY PAIR NOT ONE OF THE EIGHT SPECCED     *
007400* 02/11/11 RLK   COMBINATIONS AND FALLS BACK TO NO GROUPING        *
007500* 02/11/11 RLK   TKT PS-0422                                       *
007600* 02/11/11 RLK   DAY-BUCKET KEY WAS WRONGLY CARRYING T00:00 -      *
007700* 02/11/11 RLK   NOW DATE ONLY PER AGG-RESULT-OUT LAYOUT           *
007800********************************************************************
007900*
008000 EJECT
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM
008500     CLASS SK-BUCKET-LETTER-CLASS IS 'M' 'H' 'D'
008600     UPSI-0 ON STATUS IS SK-DEBUG-ON
008700            OFF STATUS IS SK-DEBUG-OFF.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT DETECTION-MASTER ASSIGN TO DETMAST
009100         FILE STATUS IS WS-FS-DETMAST.
009200     SELECT AGG-REQUEST-FILE ASSIGN TO AGGREQ
009300         FILE STATUS IS WS-FS-AGGREQ.
009400     SELECT AGG-RESULT-OUTPUT ASSIGN TO AGGOUT
009500         FILE STATUS IS WS-FS-AGGOUT.
009600     SELECT KPI-REPORT ASSIGN TO KPIRPT
009700         FILE STATUS IS WS-FS-KPIRPT.
009800*
009900 EJECT
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  DETECTION-MASTER
010300     RECORDING MODE IS F
010400     BLOCK CONTAINS 0 RECORDS.
010500     COPY SKDETREC.
010600*
010700 FD  AGG-REQUEST-FILE
010800     RECORDING MODE IS F
010900     BLOCK CONTAINS 0 RECORDS.
011000     COPY SKAGGREQ.
011100*
011200 FD  AGG-RESULT-OUTPUT
011300     RECORDING MODE IS F
011400     BLOCK CONTAINS 0 RECORDS.
011500     COPY SKAGGRES.
011600*
011700 FD  KPI-REPORT
011800     RECORDING MODE IS F
011900     BLOCK CONTAINS 0 RECORDS.
012000 01  KPI-REPORT-LINE             PIC X(132).
012100*
012200 EJECT
012300 WORKING-STORAGE SECTION.
012400 01  FILLER PIC X(32)
012500     VALUE 'SKAGGR01 WORKING STORAGE BEGINS'.
012600*
012700********************************************************************
012800*                      FILE STATUS AREAS                          *
012900********************************************************************
013000 01  WS-FS-DETMAST               PIC X(02).
013100     88  DETMAST-OK               VALUE '00'.
013200     88  DETMAST-EOF              VALUE '10'.
013300 01  WS-FS-AGGREQ                PIC X(02).
013400     88  AGGREQ-OK                VALUE '00'.
013500     88  AGGREQ-EOF               VALUE '10'.
013600 01  WS-FS-AGGOUT                PIC X(02).
013700     88  AGGOUT-OK                VALUE '00'.
013800 01  WS-FS-KPIRPT                PIC X(02).
013900     88  KPIRPT-OK                VALUE '00'.
014000*
014100********************************************************************
014200*                      SWITCHES                                   *
014300********************************************************************
014400 01  END-OF-FILE-INDICATOR       PIC X(01).
014500     88  END-OF-FILE              VALUE 'Y'.
014600 01  WS-ROW-VALID-INDICATOR      PIC X(01).
014700     88  ROW-IS-VALID             VALUE 'Y'.
014800     88  ROW-IS-INVALID           VALUE 'N'.
014900 01  WS-FOUND-SLOT-IND           PIC X(01).
015000     88  SLOT-FOUND               VALUE 'Y'.
015100     88  SLOT-NOT-FOUND           VALUE 'N'.
015200 01  WS-REQUEST-ERROR-IND        PIC X(01).
015300     88  WS-REQUEST-ERROR         VALUE 'Y'.
015400     88  WS-REQUEST-OK            VALUE 'N'.
015500*
015600     COPY SKCOUNTS.
015700     COPY SKDATEWK.
015800*
015900********************************************************************
016000*      DAY-OF-YEAR LOOKUP - SAME LITERAL-REDEFINES TECHNIQUE AS    *
016100*      SKCLOSE1 AND SKVIOLAT.  USED ONLY FOR TIME-RANGE DAYS-SPAN  *
016200*      EDIT AND FOR THE NO-BUCKET RATE DENOMINATOR.                *
016300********************************************************************
016400 01  WS-CUM-DAYS-AREA.
016500     05  WS-CUM-DAYS-TEXT PIC X(36) VALUE
016600         '000031059090120151181212243273304334'.
016700     05  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-TEXT.
016800         10  WS-CUM-DAYS-ENTRY   PIC 9(03) OCCURS 12 TIMES.
016900     05  FILLER                  PIC X(01).
017000*
017100 EJECT
017200 01  WS-TS-MS-AREA.
017300     05  WS-TS-MS-TEXT           PIC X(03).
017400     05  WS-TS-MS-NUM REDEFINES WS-TS-MS-TEXT PIC 9(03).
017500*
017600********************************************************************
017700*      VEHICLE-FAMILY CLASS LOOKUP - SAME IDIOM AS SKVIOLAT.       *
017800********************************************************************
017900     05  FILLER                  PIC X(01).
018000 01  WS-VEH-FAMILY-AREA.
018100     05  WS-VEH-FAMILY-TEXT PIC X(36) VALUE
018200         'VEHICLE     PALLET_TRUCKAGV         '.
018300     05  WS-VEH-FAMILY-TABLE REDEFINES WS-VEH-FAMILY-TEXT.
018400         10  WS-VEH-FAMILY-ENTRY PIC X(12) OCCURS 3 TIMES.
018500     05  FILLER                  PIC X(01).
018600 05  WS-FAMILY-SUB                PIC S9(04) COMP-3 VALUE 0.
018700*
018800********************************************************************
018900*                  REQUEST WORK AREA (CURRENT REQUEST)            *
019000********************************************************************
019100 EJECT
019200 01  WS-REQUEST-WORK-AREA.
019300     05  WS-REQUEST-ERROR-MSG      PIC X(40).
019400     05  WS-GROUP-BY-TOKEN-1       PIC X(20).
019500     05  WS-GROUP-BY-TOKEN-2       PIC X(20).
019600     05  WS-HAS-TB-IND             PIC X(01).
019700         88  WS-HAS-TB              VALUE 'Y'.
019800     05  WS-HAS-OC-IND             PIC X(01).
019900         88  WS-HAS-OC              VALUE 'Y'.
020000     05  WS-HAS-ZN-IND             PIC X(01).
020100         88  WS-HAS-ZN              VALUE 'Y'.
020200     05  WS-HAS-VS-IND             PIC X(01).
020300         88  WS-HAS-VS              VALUE 'Y'.
020400     05  WS-BUCKET-GRAN-IND        PIC X(01) VALUE 'H'.
020500     05  WS-BUCKET-DURATION-HRS    PIC 9(02)V999 COMP-3 VALUE 0.
020600     05  WS-HAVE-FILTER-RANGE-IND  PIC X(01) VALUE 'N'.
020700         88  WS-HAVE-FILTER-RANGE   VALUE 'Y'.
020800     05  WS-FROM-ABS-MS             PIC S9(11) COMP-3 VALUE 0.
020900     05  WS-TO-ABS-MS                PIC S9(11) COMP-3 VALUE 0.
021000     05  WS-FILTER-HOURS            PIC S9(07)V99 COMP-3 VALUE 0.
021100     05  WS-FILTER-DAYS-SPAN        PIC S9(07) COMP-3 VALUE 0.
021200     05  WS-RESULT-ROW-COUNT        PIC S9(05) COMP-3 VALUE 0.
021300*
021400********************************************************************
021500*                  GROUP ACCUMULATOR TABLE                        *
021600* ONE ENTRY PER DISTINCT COMBINATION OF THE ACTIVE GROUP-BY        *
021700* FIELDS FOR THE CURRENT REQUEST; UNUSED FIELDS HOLD SPACES SO     *
021800* THEY ALWAYS COMPARE EQUAL AND COLLAPSE TO A SINGLE GROUP.        *
021900********************************************************************
022000     05  FILLER                  PIC X(01).
022100 EJECT
022200 01  WS-GROUP-TABLE.
022300     05  WS-GROUP-ENTRY OCCURS 50 TIMES.
022400         10  GRP-KEY.
022500             15  GRP-TIME-BUCKET     PIC X(16).
022600             15  GRP-OBJECT-CLASS    PIC X(12).
022700             15  GRP-ZONE            PIC X(10).
022800             15  GRP-VEST            PIC X(01).
022900         10  GRP-COUNT               PIC S9(09) COMP-3.
023000         10  GRP-SPEED-SUM           PIC S9(07)V99 COMP-3.
023100         10  GRP-SPEED-CNT           PIC S9(07) COMP-3.
023200         10  GRP-VEST-KNOWN-CNT      PIC S9(07) COMP-3.
023300         10  GRP-VEST-TRUE-CNT       PIC S9(07) COMP-3.
023400         10  GRP-UNIQUE-ID-COUNT     PIC S9(05) COMP-3.
023500         10  GRP-UNIQUE-IDS          PIC X(20) OCCURS 40 TIMES.
023600         10  GRP-VALUE               PIC S9(09)V99 COMP-3.
023700     05  FILLER                  PIC X(01).
023800 05  SK-MAX-GROUPS                 PIC S9(04) COMP VALUE +50.
023900 05  SK-MAX-GROUP-IDS               PIC S9(04) COMP VALUE +40.
024000 05  WS-GROUP-COUNT                 PIC S9(04) COMP-3 VALUE 0.
024100 05  WS-GROUP-SUB                   PIC S9(04) COMP-3 VALUE 0.
024200 05  WS-GROUP-ID-SUB                PIC S9(04) COMP-3 VALUE 0.
024300 05  WS-GROUP-OVERFLOW-CTR          PIC S9(07) COMP-3 VALUE 0.
024400 05  WS-GROUP-ID-OVERFLOW-CTR       PIC S9(07) COMP-3 VALUE 0.
024500*
024600********************************************************************
024700*                  SORT WORK AREA FOR GROUP TABLE                 *
024800********************************************************************
024900 EJECT
025000 01  WS-SORT-WORK-AREA.
025100     05  WS-SORT-PASS                PIC S9(04) COMP-3.
025200     05  WS-SORT-LIMIT               PIC S9(04) COMP-3.
025300     05  WS-SORT-HOLD-ENTRY          PIC X(870).
025400*
025500********************************************************************
025600*                  ACTIVE-COUNTS DASHBOARD TABLES                 *
025700********************************************************************
025800     05  FILLER                  PIC X(01).
025900 EJECT
026000 01  WS-ACTIVE-HUMAN-TABLE.
026100     05  WS-ACTIVE-HUMAN-ID  PIC X(20) OCCURS 200 TIMES.
026200     05  FILLER                  PIC X(01).
026300 05  SK-MAX-ACTIVE-HUMANS           PIC S9(04) COMP VALUE +200.
026400 05  WS-ACTIVE-HUMAN-COUNT           PIC S9(05) COMP-3 VALUE 0.
026500 01  WS-ACTIVE-VEHICLE-TABLE.
026600     05  WS-ACTIVE-VEHICLE-ID PIC X(20) OCCURS 400 TIMES.
026700     05  FILLER                  PIC X(01).
026800 05  SK-MAX-ACTIVE-VEHICLES          PIC S9(04) COMP VALUE +400.
026900 05  WS-ACTIVE-VEHICLE-COUNT          PIC S9(05) COMP-3 VALUE 0.
027000 05  WS-ACTIVE-TOTAL-DETECTIONS       PIC S9(09) COMP-3 VALUE 0.
027100 05  WS-ACTIVE-SUB                    PIC S9(05) COMP-3 VALUE 0.
027200*
027300********************************************************************
027400*               REPORT PAGE / LINE AREAS                          *
027500********************************************************************
027600 EJECT
027700 01  WS-RPT-HEADING-1.
027800     05  FILLER                PIC X(40) VALUE
027900         'INDUSTRIAL SAFETY KPI - AGGREGATE RPT  '.
028000     05  FILLER                PIC X(92) VALUE SPACES.
028100 01  WS-RPT-ACTIVE-LINE.
028200     05  FILLER                PIC X(22) VALUE
028300         'ACTIVE HUMAN IDS     ='.
028400     05  RPT-ACT-HUMANS        PIC ZZZ,ZZ9.
028500     05  FILLER                PIC X(22) VALUE
028600         '  ACTIVE VEHICLE IDS ='.
028700     05  RPT-ACT-VEHICLES      PIC ZZZ,ZZ9.
028800     05  FILLER                PIC X(20) VALUE
028900         '  TOTAL DETECTIONS ='.
029000     05  RPT-ACT-TOTAL         PIC ZZZ,ZZZ,ZZ9.
029100     05  FILLER                PIC X(43) VALUE SPACES.
029200 01  WS-RPT-REQUEST-HEADING.
029300     05  FILLER                PIC X(09) VALUE 'METRIC = '.
029400     05  RPT-RQ-METRIC         PIC X(16).
029500     05  FILLER                PIC X(12) VALUE '  GROUP BY ='.
029600     05  RPT-RQ-GROUPBY        PIC X(20).
029700     05  FILLER                PIC X(09) VALUE '  BUCKET='.
029800     05  RPT-RQ-BUCKET         PIC X(03).
029900     05  FILLER                PIC X(63) VALUE SPACES.
030000 01  WS-RPT-GROUP-LINE.
030100     05  FILLER                PIC X(04) VALUE SPACES.
030200     05  RPT-GR-TIME-BUCKET    PIC X(16).
030300     05  FILLER                PIC X(02) VALUE SPACES.
030400     05  RPT-GR-OBJECT-CLASS   PIC X(12).
030500     05  FILLER                PIC X(02) VALUE SPACES.
030600     05  RPT-GR-ZONE           PIC X(10).
030700     05  FILLER                PIC X(02) VALUE SPACES.
030800     05  RPT-GR-VEST           PIC X(01).
030900     05  FILLER                PIC X(04) VALUE SPACES.
031000     05  RPT-GR-VALUE          PIC Z(9)9.99.
031100     05  FILLER                PIC X(66) VALUE SPACES.
031200 01  WS-RPT-META-LINE.
031300     05  FILLER                PIC X(20) VALUE
031400         'RESULT ROWS WRITTEN='.
031500     05  RPT-META-ROWS         PIC ZZZZ9.
031600     05  FILLER                PIC X(107) VALUE SPACES.
031700 01  WS-RPT-ERROR-LINE.
031800     05  FILLER                PIC X(16) VALUE 'REQUEST ERROR - '.
031900     05  RPT-ERR-MSG           PIC X(40).
032000     05  FILLER                PIC X(76) VALUE SPACES.
032100*
032200********************************************************************
032300*                   PROCEDURE DIVISION                            *
032400********************************************************************
032500 EJECT
032600 PROCEDURE DIVISION.
032700*
032800 0000-CONTROL-PROCESS.
032900     PERFORM 1000-INITIALIZATION THRU 1099-INITIALIZATION-EXIT.
033000     PERFORM 1100-OPEN-FILES THRU 1199-OPEN-FILES-EXIT.
033100     PERFORM 5000-CALC-ACTIVE-COUNTS THRU 5099-EXIT.
033200     PERFORM 9005-PRINT-ACTIVE-COUNTS THRU 9009-EXIT.
033300     PERFORM 1500-READ-NEXT-REQUEST THRU 1599-EXIT.
033400     PERFORM 2000-EDIT-REQUEST THRU 2099-PROCESS-REQUEST-EXIT
033500         UNTIL AGGREQ-EOF.
033600     PERFORM EOJ9000-CLOSE-FILES THRU EOJ9999-EXIT.
033700     GOBACK.
033800*
033900********************************************************************
034000*                  1000 - INITIALIZATION                          *
034100********************************************************************
034200 1000-INITIALIZATION.
034300     INITIALIZE SK-RUN-COUNTERS.
034400 1099-INITIALIZATION-EXIT.
034500     EXIT.
034600*
034700********************************************************************
034800*                  1100 - OPEN FILES                               *
034900********************************************************************
035000 1100-OPEN-FILES.
035100     OPEN INPUT DETECTION-MASTER.
035200     IF NOT DETMAST-OK
035300         DISPLAY 'ERROR OPENING DETMAST: ' WS-FS-DETMAST
035400         GO TO EOJ9900-ABEND
035500     END-IF.
035600     OPEN INPUT AGG-REQUEST-FILE.
035700     IF NOT AGGREQ-OK
035800         DISPLAY 'ERROR OPENING AGGREQ: ' WS-FS-AGGREQ
035900         GO TO EOJ9900-ABEND
036000     END-IF.
036100     OPEN OUTPUT AGG-RESULT-OUTPUT.
036200     IF NOT AGGOUT-OK
036300         DISPLAY 'ERROR OPENING AGGOUT: ' WS-FS-AGGOUT
036400         GO TO EOJ9900-ABEND
036500     END-IF.
036600     OPEN OUTPUT KPI-REPORT.
036700     IF NOT KPIRPT-OK
036800         DISPLAY 'ERROR OPENING KPIRPT: ' WS-FS-KPIRPT
036900         GO TO EOJ9900-ABEND
037000     END-IF.
037100 1199-OPEN-FILES-EXIT.
037200     EXIT.
037300*
037400********************************************************************
037500*    1500 - READ NEXT AGGREGATION REQUEST (READ-AHEAD LOOP)        *
037600********************************************************************
037700 1500-READ-NEXT-REQUEST.
037800     READ AGG-REQUEST-FILE.
037900     IF AGGREQ-EOF
038000         SET END-OF-FILE TO TRUE
038100     ELSE
038200         IF NOT AGGREQ-OK
038300             DISPLAY 'ERROR READING AGGREQ: ' WS-FS-AGGREQ
038400             GO TO EOJ9900-ABEND
038500         ELSE
038600             ADD 1 TO SK-REQUESTS-PROCESSED
038700         END-IF
038800     END-IF.
038900 1599-EXIT.
039000     EXIT.
039100*
039200********************************************************************
039300*   2000 - EDIT ONE REQUEST, DISPATCH TO PROCESSING OR ERROR,      *
039400*   THEN READ THE NEXT ONE.                                       *
039500********************************************************************
039600 2000-EDIT-REQUEST.
039700     SET WS-REQUEST-OK TO TRUE.
039800     MOVE SPACES TO WS-REQUEST-ERROR-MSG.
039900     PERFORM 2010-EDIT-TIME-RANGE THRU 2019-EXIT.
040000     IF WS-REQUEST-ERROR
040100         PERFORM 9080-PRINT-REQUEST-ERROR THRU 9089-EXIT
040200     ELSE
040300         PERFORM 2050-PROCESS-VALID-REQUEST THRU 2059-EXIT
040400     END-IF.
040500     PERFORM 1500-READ-NEXT-REQUEST THRU 1599-EXIT.
040600 2099-PROCESS-REQUEST-EXIT.
040700     EXIT.
040800*
040900********************************************************************
041000*   2010 - VALIDATE THE FROM/TO TIME RANGE ON THE REQUEST.         *
041100********************************************************************
041200 2010-EDIT-TIME-RANGE.
041300     SET WS-HAVE-FILTER-RANGE TO FALSE.
041400     MOVE 0 TO WS-FILTER-HOURS WS-FILTER-DAYS-SPAN.
041500     IF REQ-FROM-TIME-FLAG = 'Y' AND REQ-TO-TIME-FLAG = 'Y'
041600         IF REQ-FROM-TIME > REQ-TO-TIME
041700             SET WS-REQUEST-ERROR TO TRUE
041800             MOVE 'FROM_TIME CANNOT BE AFTER TO_TIME'
041900                 TO WS-REQUEST-ERROR-MSG
042000         ELSE
042100             SET WS-HAVE-FILTER-RANGE TO TRUE
042200             MOVE REQ-FROM-TIME TO SK-TS-TEXT
042300             MOVE 0 TO WS-TS-MS-NUM
042400             PERFORM 8000-COMPUTE-ABS-MS THRU 8099-EXIT
042500             MOVE SK-TS-ABS-MS TO WS-FROM-ABS-MS
042600             MOVE REQ-TO-TIME TO SK-TS-TEXT
042700             PERFORM 8000-COMPUTE-ABS-MS THRU 8099-EXIT
042800             MOVE SK-TS-ABS-MS TO WS-TO-ABS-MS
042900             COMPUTE WS-FILTER-HOURS ROUNDED =
043000                 (WS-TO-ABS-MS - WS-FROM-ABS-MS) / 3600000
043100             COMPUTE WS-FILTER-DAYS-SPAN =
043200                 (WS-TO-ABS-MS - WS-FROM-ABS-MS) / 86400000
043300             IF WS-FILTER-DAYS-SPAN > 365
043400                 SET WS-REQUEST-ERROR TO TRUE
043500                 MOVE 'TIME RANGE CANNOT EXCEED 1 YEAR'
043600                     TO WS-REQUEST-ERROR-MSG
043700             END-IF
043800         END-IF
043900     END-IF.
044000 2019-EXIT.
044100     EXIT.
044200*
044300********************************************************************
044400*   2050 - RUN THE FILTER/GROUP/METRIC/OUTPUT PIPELINE FOR A       *
044500*   REQUEST THAT PASSED TIME-RANGE EDIT.                          *
044600********************************************************************
044700 2050-PROCESS-VALID-REQUEST.
044800     PERFORM 2200-RESET-GROUP-TABLE THRU 2209-EXIT.
044900     PERFORM 3000-RESOLVE-GROUP-COMBINATION THRU 3099-EXIT.
045000     PERFORM 2500-FILTER-MASTER-PASS THRU 2599-EXIT.
045100     PERFORM 3500-CALC-METRICS THRU 3599-EXIT.
045200     PERFORM 3600-SORT-GROUPS THRU 3699-EXIT.
045300     PERFORM 4000-WRITE-AGG-RESULTS THRU 4099-EXIT.
045400     PERFORM 9000-PRINT-AGGREGATION-REPORT THRU 9079-EXIT.
045500 2059-EXIT.
045600     EXIT.
045700*
045800 2200-RESET-GROUP-TABLE.
045900     MOVE 0 TO WS-GROUP-COUNT WS-RESULT-ROW-COUNT.
046000 2209-EXIT.
046100     EXIT.
046200*
046300********************************************************************
046400*   3000 - PARSE REQ-GROUP-BY AND RESOLVE WHICH OF THE EIGHT       *
046500*   SUPPORTED COMBINATIONS APPLIES, IN SPEC PRECEDENCE ORDER.      *
046600********************************************************************
046700 3000-RESOLVE-GROUP-COMBINATION.
046800     MOVE 'N' TO WS-HAS-TB-IND WS-HAS-OC-IND
046900                 WS-HAS-ZN-IND WS-HAS-VS-IND.
047000     MOVE SPACES TO WS-GROUP-BY-TOKEN-1 WS-GROUP-BY-TOKEN-2.
047100     UNSTRING REQ-GROUP-BY DELIMITED BY ','
047200         INTO WS-GROUP-BY-TOKEN-1 WS-GROUP-BY-TOKEN-2.
047300     PERFORM 3010-TEST-ONE-TOKEN THRU 3019-EXIT.
047400     MOVE WS-GROUP-BY-TOKEN-2 TO WS-GROUP-BY-TOKEN-1.
047500     PERFORM 3010-TEST-ONE-TOKEN THRU 3019-EXIT.
047600     PERFORM 3015-EDIT-GROUP-COMBINATION THRU 3018-EXIT.
047700*    VEST_COMPLIANCE IS SPECCED AS UNGROUPED ONLY - FORCE NONE.
047800     IF REQ-METRIC = 'vest_compliance'
047900         MOVE 'N' TO WS-HAS-TB-IND WS-HAS-OC-IND
048000                     WS-HAS-ZN-IND WS-HAS-VS-IND
048100     END-IF.
048200     IF REQ-TIME-BUCKET = SPACES
048300         MOVE '1h' TO REQ-TIME-BUCKET
048400     END-IF.
048500     PERFORM 3100-TRUNCATE-TIME-BUCKET THRU 3199-EXIT.
048600 3099-EXIT.
048700     EXIT.
048800*
048900********************************************************************
049000*   3015 - THE FOUR WS-HAS-xx FLAGS ARE SET INDEPENDENTLY BY       *
049100*   3010 FOR WHICHEVER KEYWORDS WERE NAMED, BUT SPEC ONLY ALLOWS   *
049200*   EIGHT COMBINATIONS OF THEM.  IF WHAT CAME OUT OF THE TWO       *
049300*   TOKENS ISN'T ONE OF THE EIGHT, DROP BACK TO NO GROUPING - SAME *
049400*   TREATMENT AS AN UNRECOGNIZED KEYWORD GETS.                     *
049500********************************************************************
049600 3015-EDIT-GROUP-COMBINATION.
049700     IF (WS-HAS-TB AND WS-HAS-OC AND NOT WS-HAS-ZN AND NOT WS-HAS-VS)
049800      OR (WS-HAS-OC AND WS-HAS-VS AND NOT WS-HAS-TB AND NOT WS-HAS-ZN)
049900      OR (WS-HAS-OC AND NOT WS-HAS-TB AND NOT WS-HAS-ZN AND NOT WS-HAS-VS)
050000      OR (WS-HAS-ZN AND WS-HAS-OC AND NOT WS-HAS-TB AND NOT WS-HAS-VS)
050100      OR (WS-HAS-ZN AND NOT WS-HAS-TB AND NOT WS-HAS-OC AND NOT WS-HAS-VS)
050200      OR (WS-HAS-VS AND NOT WS-HAS-TB AND NOT WS-HAS-OC AND NOT WS-HAS-ZN)
050300      OR (WS-HAS-TB AND NOT WS-HAS-OC AND NOT WS-HAS-ZN AND NOT WS-HAS-VS)
050400      OR (NOT WS-HAS-TB AND NOT WS-HAS-OC AND NOT WS-HAS-ZN AND NOT WS-HAS-VS)
050500         CONTINUE
050600     ELSE
050700         MOVE 'N' TO WS-HAS-TB-IND WS-HAS-OC-IND
050800                     WS-HAS-ZN-IND WS-HAS-VS-IND
050900     END-IF.
051000 3018-EXIT.
051100     EXIT.
051200*
051300 3010-TEST-ONE-TOKEN.
051400     IF WS-GROUP-BY-TOKEN-1 = 'time_bucket'
051500         SET WS-HAS-TB TO TRUE
051600     END-IF.
051700     IF WS-GROUP-BY-TOKEN-1 = 'object_class'
051800         SET WS-HAS-OC TO TRUE
051900     END-IF.
052000     IF WS-GROUP-BY-TOKEN-1 = 'zone'
052100         SET WS-HAS-ZN TO TRUE
052200     END-IF.
052300     IF WS-GROUP-BY-TOKEN-1 = 'vest'
052400         SET WS-HAS-VS TO TRUE
052500     END-IF.
052600 3019-EXIT.
052700     EXIT.
052800*
052900********************************************************************
053000*   3100 - RESOLVE THE BUCKET GRANULARITY LETTER (M/H/D) AND THE  *
053100*   HOURS-PER-BUCKET USED BY THE V2 RATE RULE.  UNKNOWN BUCKET     *
053200*   CODES FALL BACK TO HOURLY, PER SPEC.                          *
053300********************************************************************
053400 3100-TRUNCATE-TIME-BUCKET.
053500     EVALUATE REQ-TIME-BUCKET
053600         WHEN '1m '
053700             MOVE 'M' TO WS-BUCKET-GRAN-IND
053800             MOVE 0.017 TO WS-BUCKET-DURATION-HRS
053900         WHEN '5m '
054000             MOVE 'M' TO WS-BUCKET-GRAN-IND
054100             MOVE 0.083 TO WS-BUCKET-DURATION-HRS
054200         WHEN '15m'
054300             MOVE 'M' TO WS-BUCKET-GRAN-IND
054400             MOVE 0.250 TO WS-BUCKET-DURATION-HRS
054500         WHEN '1h '
054600             MOVE 'H' TO WS-BUCKET-GRAN-IND
054700             MOVE 1.000 TO WS-BUCKET-DURATION-HRS
054800         WHEN '6h '
054900             MOVE 'H' TO WS-BUCKET-GRAN-IND
055000             MOVE 6.000 TO WS-BUCKET-DURATION-HRS
055100         WHEN '1d '
055200             MOVE 'D' TO WS-BUCKET-GRAN-IND
055300             MOVE 24.000 TO WS-BUCKET-DURATION-HRS
055400         WHEN OTHER
055500             MOVE 'H' TO WS-BUCKET-GRAN-IND
055600             MOVE 1.000 TO WS-BUCKET-DURATION-HRS
055700     END-EVALUATE.
055800 3199-EXIT.
055900     EXIT.
056000*
056100********************************************************************
056200*   2500 - ONE FULL PASS OF DETMAST APPLYING THE REQUEST'S         *
056300*   COMMON-FILTERS, THEN ACCUMULATING THE SELECTED RECORD INTO     *
056400*   ITS GROUP-TABLE ENTRY.                                         *
056500********************************************************************
056600 2500-FILTER-MASTER-PASS.
056700     CLOSE DETECTION-MASTER.
056800     OPEN INPUT DETECTION-MASTER.
056900     IF NOT DETMAST-OK
057000         DISPLAY 'ERROR REOPENING DETMAST: ' WS-FS-DETMAST
057100         GO TO EOJ9900-ABEND
057200     END-IF.
057300     SET END-OF-FILE TO FALSE.
057400     PERFORM 2510-READ-DETECTION THRU 2519-EXIT.
057500     PERFORM 2520-TEST-ONE-DETECTION THRU 2529-EXIT
057600         UNTIL END-OF-FILE.
057700 2599-EXIT.
057800     EXIT.
057900*
058000 2510-READ-DETECTION.
058100     READ DETECTION-MASTER.
058200     IF DETMAST-EOF
058300         SET END-OF-FILE TO TRUE
058400     ELSE
058500         IF NOT DETMAST-OK
058600             DISPLAY 'ERROR READING DETMAST: ' WS-FS-DETMAST
058700             GO TO EOJ9900-ABEND
058800         ELSE
058900             ADD 1 TO SK-ROWS-PROCESSED
059000         END-IF
059100     END-IF.
059200 2519-EXIT.
059300     EXIT.
059400*
059500 2520-TEST-ONE-DETECTION.
059600     PERFORM 2530-TEST-CLASS-FILTER THRU 2530-EXIT.
059700     IF ROW-IS-VALID
059800         PERFORM 2540-TEST-VEST-FILTER THRU 2540-EXIT
059900     END-IF.
060000     IF ROW-IS-VALID
060100         PERFORM 2550-TEST-SPEED-FILTER THRU 2550-EXIT
060200     END-IF.
060300     IF ROW-IS-VALID
060400         PERFORM 2560-TEST-TIME-ZONE-FILTER THRU 2560-EXIT
060500     END-IF.
060600     IF ROW-IS-VALID
060700         PERFORM 3400-ACCUMULATE-ONE-RECORD THRU 3499-ACCUM-EXIT
060800     END-IF.
060900     PERFORM 2510-READ-DETECTION THRU 2519-EXIT.
061000 2529-EXIT.
061100     EXIT.
061200*
061300 2530-TEST-CLASS-FILTER.
061400     SET ROW-IS-VALID TO TRUE.
061500     IF REQ-OBJECT-CLASS NOT = SPACES
061600         IF DET-OBJECT-CLASS NOT = REQ-OBJECT-CLASS
061700             SET ROW-IS-INVALID TO TRUE
061800         END-IF
061900     END-IF.
062000 2530-EXIT.
062100     EXIT.
062200*
062300 2540-TEST-VEST-FILTER.
062400     IF REQ-VEST NOT = SPACES
062500         IF DET-VEST NOT = REQ-VEST
062600             SET ROW-IS-INVALID TO TRUE
062700         END-IF
062800     END-IF.
062900 2540-EXIT.
063000     EXIT.
063100*
063200 2550-TEST-SPEED-FILTER.
063300     IF REQ-MIN-SPEED-FLAG = 'Y'
063400         IF DET-SPEED-FLAG NOT = 'Y' OR DET-SPEED < REQ-MIN-SPEED
063500             SET ROW-IS-INVALID TO TRUE
063600         END-IF
063700     END-IF.
063800     IF ROW-IS-VALID AND REQ-MAX-SPEED-FLAG = 'Y'
063900         IF DET-SPEED-FLAG NOT = 'Y' OR DET-SPEED > REQ-MAX-SPEED
064000             SET ROW-IS-INVALID TO TRUE
064100         END-IF
064200     END-IF.
064300 2550-EXIT.
064400     EXIT.
064500*
064600 2560-TEST-TIME-ZONE-FILTER.
064700     IF REQ-FROM-TIME-FLAG = 'Y'
064800         IF DET-TIMESTAMP < REQ-FROM-TIME
064900             SET ROW-IS-INVALID TO TRUE
065000         END-IF
065100     END-IF.
065200     IF ROW-IS-VALID AND REQ-TO-TIME-FLAG = 'Y'
065300         IF DET-TIMESTAMP > REQ-TO-TIME
065400             SET ROW-IS-INVALID TO TRUE
065500         END-IF
065600     END-IF.
065700     IF ROW-IS-VALID AND REQ-ZONE NOT = SPACES
065800         IF DET-ZONE NOT = REQ-ZONE
065900             SET ROW-IS-INVALID TO TRUE
066000         END-IF
066100     END-IF.
066200 2560-EXIT.
066300     EXIT.
066400*
066500********************************************************************
066600*   3400 - BUILD THE GROUP KEY FOR THE CURRENT DETECTION RECORD    *
066700*   (BLANK OUT ANY DIMENSION NOT PART OF THE ACTIVE COMBINATION),  *
066800*   FIND OR ADD ITS GROUP ENTRY, AND ACCUMULATE INTO IT.          *
066900********************************************************************
067000 3400-ACCUMULATE-ONE-RECORD.
067100     PERFORM 3410-BUILD-GROUP-KEY THRU 3419-EXIT.
067200     PERFORM 6100-FIND-OR-ADD-GROUP THRU 6199-EXIT.
067300     IF WS-GROUP-SUB > 0
067400         ADD 1 TO GRP-COUNT (WS-GROUP-SUB)
067500         IF DET-SPEED-FLAG = 'Y'
067600             ADD DET-SPEED TO GRP-SPEED-SUM (WS-GROUP-SUB)
067700             ADD 1 TO GRP-SPEED-CNT (WS-GROUP-SUB)
067800         END-IF
067900         IF DET-OBJECT-CLASS = 'HUMAN       ' AND DET-VEST NOT = SPACE
068000             ADD 1 TO GRP-VEST-KNOWN-CNT (WS-GROUP-SUB)
068100             IF DET-VEST = '1'
068200                 ADD 1 TO GRP-VEST-TRUE-CNT (WS-GROUP-SUB)
068300             END-IF
068400         END-IF
068500         PERFORM 6200-FIND-OR-ADD-GROUP-ID THRU 6299-EXIT
068600     END-IF.
068700 3499-ACCUM-EXIT.
068800     EXIT.
068900*
069000 3410-BUILD-GROUP-KEY.
069100     MOVE SPACES TO WS-SORT-HOLD-ENTRY (1:39).
069200     IF WS-HAS-TB
069300         MOVE DET-TIMESTAMP (1:13) TO WS-SORT-HOLD-ENTRY (1:13)
069400         EVALUATE WS-BUCKET-GRAN-IND
069500             WHEN 'M'
069600                 MOVE DET-TIMESTAMP (1:16)
069700                     TO WS-SORT-HOLD-ENTRY (1:16)
069800             WHEN 'H'
069900                 MOVE DET-TIMESTAMP (1:13)
070000                     TO WS-SORT-HOLD-ENTRY (1:13)
070100                 MOVE ':00' TO WS-SORT-HOLD-ENTRY (14:3)
070200             WHEN 'D'
070300                 MOVE DET-TIMESTAMP (1:10)
070400                     TO WS-SORT-HOLD-ENTRY (1:10)
070500*                   DATE ONLY FOR A DAY BUCKET - POSITIONS 11:6
070600*                   STAY SPACES, NOT THE ...T00:00 HOUR FORM.
070700         END-EVALUATE
070800     END-IF.
070900     IF WS-HAS-OC
071000         MOVE DET-OBJECT-CLASS TO WS-SORT-HOLD-ENTRY (17:12)
071100     END-IF.
071200     IF WS-HAS-ZN
071300         MOVE DET-ZONE TO WS-SORT-HOLD-ENTRY (29:10)
071400     END-IF.
071500     IF WS-HAS-VS
071600         MOVE DET-VEST TO WS-SORT-HOLD-ENTRY (39:1)
071700     END-IF.
071800 3419-EXIT.
071900     EXIT.
072000*
072100********************************************************************
072200*   6100 - FIND OR ADD A GROUP TABLE ENTRY BY ITS 39-BYTE KEY.    *
072300********************************************************************
072400 6100-FIND-OR-ADD-GROUP.
072500     SET SLOT-NOT-FOUND TO TRUE.
072600     PERFORM 6110-TEST-GROUP-ENTRY THRU 6119-EXIT
072700         VARYING WS-GROUP-SUB FROM 1 BY 1
072800         UNTIL WS-GROUP-SUB > WS-GROUP-COUNT OR SLOT-FOUND.
072900     IF SLOT-NOT-FOUND
073000         IF WS-GROUP-COUNT < SK-MAX-GROUPS
073100             ADD 1 TO WS-GROUP-COUNT
073200             MOVE WS-GROUP-COUNT TO WS-GROUP-SUB
073300             MOVE WS-SORT-HOLD-ENTRY (1:39) TO GRP-KEY (WS-GROUP-SUB)
073400             MOVE 0 TO GRP-COUNT (WS-GROUP-SUB)
073500             MOVE 0 TO GRP-SPEED-SUM (WS-GROUP-SUB)
073600             MOVE 0 TO GRP-SPEED-CNT (WS-GROUP-SUB)
073700             MOVE 0 TO GRP-VEST-KNOWN-CNT (WS-GROUP-SUB)
073800             MOVE 0 TO GRP-VEST-TRUE-CNT (WS-GROUP-SUB)
073900             MOVE 0 TO GRP-UNIQUE-ID-COUNT (WS-GROUP-SUB)
074000         ELSE
074100             ADD 1 TO WS-GROUP-OVERFLOW-CTR
074200             MOVE 0 TO WS-GROUP-SUB
074300         END-IF
074400     END-IF.
074500 6199-EXIT.
074600     EXIT.
074700*
074800 6110-TEST-GROUP-ENTRY.
074900     IF GRP-KEY (WS-GROUP-SUB) = WS-SORT-HOLD-ENTRY (1:39)
075000         SET SLOT-FOUND TO TRUE
075100     END-IF.
075200 6119-EXIT.
075300     EXIT.
075400*
075500********************************************************************
075600*   6200 - FIND OR ADD A DISTINCT TRACKING ID WITHIN ONE GROUP.   *
075700********************************************************************
075800 6200-FIND-OR-ADD-GROUP-ID.
075900     SET SLOT-NOT-FOUND TO TRUE.
076000     PERFORM 6210-TEST-GROUP-ID THRU 6219-EXIT
076100         VARYING WS-GROUP-ID-SUB FROM 1 BY 1
076200         UNTIL WS-GROUP-ID-SUB > GRP-UNIQUE-ID-COUNT (WS-GROUP-SUB)
076300             OR SLOT-FOUND.
076400     IF SLOT-NOT-FOUND
076500         IF GRP-UNIQUE-ID-COUNT (WS-GROUP-SUB) < SK-MAX-GROUP-IDS
076600             ADD 1 TO GRP-UNIQUE-ID-COUNT (WS-GROUP-SUB)
076700             MOVE DET-TRACKING-ID TO
076800                 GRP-UNIQUE-IDS (WS-GROUP-SUB,
076900                     GRP-UNIQUE-ID-COUNT (WS-GROUP-SUB))
077000         ELSE
077100             ADD 1 TO WS-GROUP-ID-OVERFLOW-CTR
077200         END-IF
077300     END-IF.
077400 6299-EXIT.
077500     EXIT.
077600*
077700 6210-TEST-GROUP-ID.
077800     IF GRP-UNIQUE-IDS (WS-GROUP-SUB, WS-GROUP-ID-SUB)
077900             = DET-TRACKING-ID
078000         SET SLOT-FOUND TO TRUE
078100     END-IF.
078200 6219-EXIT.
078300     EXIT.
078400*
078500********************************************************************
078600*   3500 - COMPUTE GRP-VALUE FOR EVERY GROUP, DISPATCHING ON THE  *
078700*   REQUEST'S METRIC.  UNKNOWN METRIC FALLS BACK TO COUNT.        *
078800********************************************************************
078900 3500-CALC-METRICS.
079000     PERFORM 3510-CALC-ONE-GROUP-METRIC THRU 3519-EXIT
079100         VARYING WS-GROUP-SUB FROM 1 BY 1
079200         UNTIL WS-GROUP-SUB > WS-GROUP-COUNT.
079300 3599-EXIT.
079400     EXIT.
079500*
079600 3510-CALC-ONE-GROUP-METRIC.
079700     EVALUATE REQ-METRIC
079800         WHEN 'count       '
079900             MOVE GRP-COUNT (WS-GROUP-SUB) TO GRP-VALUE (WS-GROUP-SUB)
080000         WHEN 'unique_ids  '
080100             MOVE GRP-UNIQUE-ID-COUNT (WS-GROUP-SUB)
080200                 TO GRP-VALUE (WS-GROUP-SUB)
080300         WHEN 'avg_speed   '
080400             PERFORM 3520-CALC-AVG-SPEED THRU 3520-EXIT
080500         WHEN 'rate        '
080600             PERFORM 3530-CALC-RATE THRU 3530-EXIT
080700         WHEN 'vest_compliance'
080800             PERFORM 3540-CALC-VEST-COMPLIANCE-METRIC THRU 3540-EXIT
080900         WHEN OTHER
081000             MOVE GRP-COUNT (WS-GROUP-SUB) TO GRP-VALUE (WS-GROUP-SUB)
081100     END-EVALUATE.
081200 3519-EXIT.
081300     EXIT.
081400*
081500 3520-CALC-AVG-SPEED.
081600     IF GRP-SPEED-CNT (WS-GROUP-SUB) = 0
081700         MOVE 0 TO GRP-VALUE (WS-GROUP-SUB)
081800     ELSE
081900         COMPUTE GRP-VALUE (WS-GROUP-SUB) ROUNDED =
082000             GRP-SPEED-SUM (WS-GROUP-SUB) /
082100             GRP-SPEED-CNT (WS-GROUP-SUB)
082200     END-IF.
082300 3520-EXIT.
082400     EXIT.
082500*
082600 3530-CALC-RATE.
082700     IF WS-HAS-TB
082800         COMPUTE GRP-VALUE (WS-GROUP-SUB) ROUNDED =
082900             GRP-COUNT (WS-GROUP-SUB) / WS-BUCKET-DURATION-HRS
083000     ELSE
083100         IF WS-HAVE-FILTER-RANGE AND WS-FILTER-HOURS > 0
083200             COMPUTE GRP-VALUE (WS-GROUP-SUB) ROUNDED =
083300                 GRP-COUNT (WS-GROUP-SUB) / WS-FILTER-HOURS
083400         ELSE
083500             MOVE GRP-COUNT (WS-GROUP-SUB) TO GRP-VALUE (WS-GROUP-SUB)
083600         END-IF
083700     END-IF.
083800 3530-EXIT.
083900     EXIT.
084000*
084100 3540-CALC-VEST-COMPLIANCE-METRIC.
084200     IF GRP-VEST-KNOWN-CNT (WS-GROUP-SUB) = 0
084300         MOVE 0 TO GRP-VALUE (WS-GROUP-SUB)
084400     ELSE
084500         COMPUTE GRP-VALUE (WS-GROUP-SUB) ROUNDED =
084600             (GRP-VEST-TRUE-CNT (WS-GROUP-SUB) /
084700              GRP-VEST-KNOWN-CNT (WS-GROUP-SUB)) * 100
084800     END-IF.
084900 3540-EXIT.
085000     EXIT.
085100*
085200********************************************************************
085300*   3600 - SORT THE GROUP TABLE ASCENDING BY GRP-KEY (TIME        *
085400*   BUCKET, THEN OBJECT CLASS, THEN ZONE, THEN VEST).             *
085500********************************************************************
085600 3600-SORT-GROUPS.
085700     IF WS-GROUP-COUNT < 2
085800         GO TO 3699-EXIT
085900     END-IF.
086000     PERFORM 3610-GROUP-OUTER-PASS THRU 3619-EXIT
086100         VARYING WS-SORT-PASS FROM 1 BY 1
086200         UNTIL WS-SORT-PASS > WS-GROUP-COUNT - 1.
086300 3699-EXIT.
086400     EXIT.
086500*
086600 3610-GROUP-OUTER-PASS.
086700     COMPUTE WS-SORT-LIMIT = WS-GROUP-COUNT - WS-SORT-PASS.
086800     PERFORM 3611-GROUP-INNER-COMPARE THRU 3619-EXIT
086900         VARYING WS-GROUP-SUB FROM 1 BY 1
087000         UNTIL WS-GROUP-SUB > WS-SORT-LIMIT.
087100 3619-EXIT.
087200     EXIT.
087300*
087400 3611-GROUP-INNER-COMPARE.
087500     IF GRP-KEY (WS-GROUP-SUB) > GRP-KEY (WS-GROUP-SUB + 1)
087600         PERFORM 3612-SWAP-GROUPS THRU 3612-EXIT
087700     END-IF.
087800*
087900 3612-SWAP-GROUPS.
088000     MOVE WS-GROUP-ENTRY (WS-GROUP-SUB) TO WS-SORT-HOLD-ENTRY.
088100     MOVE WS-GROUP-ENTRY (WS-GROUP-SUB + 1)
088200         TO WS-GROUP-ENTRY (WS-GROUP-SUB).
088300     MOVE WS-SORT-HOLD-ENTRY TO WS-GROUP-ENTRY (WS-GROUP-SUB + 1).
088400 3612-EXIT.
088500     EXIT.
088600*
088700********************************************************************
088800*   4000 - WRITE ONE AGG-RESULT-RECORD PER SORTED GROUP ENTRY.    *
088900********************************************************************
089000 4000-WRITE-AGG-RESULTS.
089100     PERFORM 4010-WRITE-ONE-RESULT THRU 4019-EXIT
089200         VARYING WS-GROUP-SUB FROM 1 BY 1
089300         UNTIL WS-GROUP-SUB > WS-GROUP-COUNT.
089400 4099-EXIT.
089500     EXIT.
089600*
089700 4010-WRITE-ONE-RESULT.
089800     MOVE GRP-TIME-BUCKET (WS-GROUP-SUB) TO AGG-TIME-BUCKET.
089900     MOVE GRP-OBJECT-CLASS (WS-GROUP-SUB) TO AGG-OBJECT-CLASS.
090000     MOVE GRP-ZONE (WS-GROUP-SUB) TO AGG-ZONE.
090100     MOVE GRP-VEST (WS-GROUP-SUB) TO AGG-VEST.
090200     MOVE GRP-VALUE (WS-GROUP-SUB) TO AGG-VALUE.
090300     WRITE AGG-RESULT-RECORD.
090400     IF NOT AGGOUT-OK
090500         DISPLAY 'ERROR WRITING AGGOUT: ' WS-FS-AGGOUT
090600         GO TO EOJ9900-ABEND
090700     END-IF.
090800     ADD 1 TO SK-RESULT-ROWS-WRITTEN.
090900     ADD 1 TO WS-RESULT-ROW-COUNT.
091000 4019-EXIT.
091100     EXIT.
091200*
091300********************************************************************
091400*   5000 - ACTIVE-COUNTS DASHBOARD: ONE PASS OVER THE WHOLE        *
091500*   MASTER, UNFILTERED, FOR DISTINCT HUMAN/VEHICLE-FAMILY IDS AND  *
091600*   TOTAL VOLUME.  RUNS ONCE PER PROGRAM EXECUTION, NOT PER        *
091700*   REQUEST.                                                       *
091800********************************************************************
091900 5000-CALC-ACTIVE-COUNTS.
092000     SET END-OF-FILE TO FALSE.
092100     PERFORM 5010-READ-FOR-ACTIVE THRU 5019-EXIT.
092200     PERFORM 5020-TEST-ACTIVE-RECORD THRU 5029-EXIT
092300         UNTIL END-OF-FILE.
092400 5099-EXIT.
092500     EXIT.
092600*
092700 5010-READ-FOR-ACTIVE.
092800     READ DETECTION-MASTER.
092900     IF DETMAST-EOF
093000         SET END-OF-FILE TO TRUE
093100     ELSE
093200         IF NOT DETMAST-OK
093300             DISPLAY 'ERROR READING DETMAST: ' WS-FS-DETMAST
093400             GO TO EOJ9900-ABEND
093500         ELSE
093600             ADD 1 TO WS-ACTIVE-TOTAL-DETECTIONS
093700         END-IF
093800     END-IF.
093900 5019-EXIT.
094000     EXIT.
094100*
094200 5020-TEST-ACTIVE-RECORD.
094300     IF DET-OBJECT-CLASS = 'HUMAN       '
094400         PERFORM 5100-FIND-OR-ADD-ACTIVE-HUMAN THRU 5199-EXIT
094500     ELSE
094600         PERFORM 5110-TEST-ONE-FAMILY THRU 5119-EXIT
094700             VARYING WS-FAMILY-SUB FROM 1 BY 1
094800             UNTIL WS-FAMILY-SUB > 3 OR SLOT-FOUND
094900     END-IF.
095000     PERFORM 5010-READ-FOR-ACTIVE THRU 5019-EXIT.
095100 5029-EXIT.
095200     EXIT.
095300*
095400 5100-FIND-OR-ADD-ACTIVE-HUMAN.
095500     SET SLOT-NOT-FOUND TO TRUE.
095600     PERFORM 5101-TEST-ACTIVE-HUMAN THRU 5109-EXIT
095700         VARYING WS-ACTIVE-SUB FROM 1 BY 1
095800         UNTIL WS-ACTIVE-SUB > WS-ACTIVE-HUMAN-COUNT OR SLOT-FOUND.
095900     IF SLOT-NOT-FOUND AND WS-ACTIVE-HUMAN-COUNT < SK-MAX-ACTIVE-HUMANS
096000         ADD 1 TO WS-ACTIVE-HUMAN-COUNT
096100         MOVE DET-TRACKING-ID
096200             TO WS-ACTIVE-HUMAN-ID (WS-ACTIVE-HUMAN-COUNT)
096300     END-IF.
096400 5199-EXIT.
096500     EXIT.
096600*
096700 5101-TEST-ACTIVE-HUMAN.
096800     IF WS-ACTIVE-HUMAN-ID (WS-ACTIVE-SUB) = DET-TRACKING-ID
096900         SET SLOT-FOUND TO TRUE
097000     END-IF.
097100 5109-EXIT.
097200     EXIT.
097300*
097400 5110-TEST-ONE-FAMILY.
097500     SET SLOT-NOT-FOUND TO TRUE.
097600     IF DET-OBJECT-CLASS = WS-VEH-FAMILY-ENTRY (WS-FAMILY-SUB)
097700         SET SLOT-FOUND TO TRUE
097800         PERFORM 5120-FIND-OR-ADD-ACTIVE-VEHICLE THRU 5129-EXIT
097900     END-IF.
098000 5119-EXIT.
098100     EXIT.
098200*
098300 5120-FIND-OR-ADD-ACTIVE-VEHICLE.
098400     SET SLOT-NOT-FOUND TO TRUE.
098500     PERFORM 5121-TEST-ACTIVE-VEHICLE THRU 5128-EXIT
098600         VARYING WS-ACTIVE-SUB FROM 1 BY 1
098700         UNTIL WS-ACTIVE-SUB > WS-ACTIVE-VEHICLE-COUNT OR SLOT-FOUND.
098800     IF SLOT-NOT-FOUND
098900             AND WS-ACTIVE-VEHICLE-COUNT < SK-MAX-ACTIVE-VEHICLES
099000         ADD 1 TO WS-ACTIVE-VEHICLE-COUNT
099100         MOVE DET-TRACKING-ID
099200             TO WS-ACTIVE-VEHICLE-ID (WS-ACTIVE-VEHICLE-COUNT)
099300     END-IF.
099400 5129-EXIT.
099500     EXIT.
099600*
099700 5121-TEST-ACTIVE-VEHICLE.
099800     IF WS-ACTIVE-VEHICLE-ID (WS-ACTIVE-SUB) = DET-TRACKING-ID
099900         SET SLOT-FOUND TO TRUE
100000     END-IF.
100100 5128-EXIT.
100200     EXIT.
100300*
100400********************************************************************
100500*   8000 - BUILD ABSOLUTE-MILLISECOND TIMESTAMP - SAME SCHEME AS  *
100600*   SKCLOSE1 PARA 8000.  USED HERE ONLY TO DIFFERENCE THE         *
100700*   REQUEST'S FROM/TO TIMES FOR THE TIME-RANGE EDIT.               *
100800********************************************************************
100900 8000-COMPUTE-ABS-MS.
101000     COMPUTE SK-TS-ABS-DAYS =
101100         (SK-TS-YYYY * 366) + WS-CUM-DAYS-ENTRY (SK-TS-MM)
101200             + SK-TS-DD.
101300     COMPUTE SK-TS-ABS-MS =
101400         ((SK-TS-ABS-DAYS * 24 + SK-TS-HH) * 60 + SK-TS-MI)
101500             * 60000 + (SK-TS-SS * 1000) + WS-TS-MS-NUM.
101600 8099-EXIT.
101700     EXIT.
101800*
101900********************************************************************
102000*              9005 - PRINT ACTIVE-COUNTS DASHBOARD CARD          *
102100********************************************************************
102200 9005-PRINT-ACTIVE-COUNTS.
102300     WRITE KPI-REPORT-LINE FROM WS-RPT-HEADING-1
102400         AFTER ADVANCING PAGE.
102500     MOVE WS-ACTIVE-HUMAN-COUNT TO RPT-ACT-HUMANS.
102600     MOVE WS-ACTIVE-VEHICLE-COUNT TO RPT-ACT-VEHICLES.
102700     MOVE WS-ACTIVE-TOTAL-DETECTIONS TO RPT-ACT-TOTAL.
102800     WRITE KPI-REPORT-LINE FROM WS-RPT-ACTIVE-LINE
102900         AFTER ADVANCING 2 LINES.
103000 9009-EXIT.
103100     EXIT.
103200*
103300********************************************************************
103400*              9000 - PRINT ONE REQUEST'S AGGREGATION BLOCK       *
103500********************************************************************
103600 9000-PRINT-AGGREGATION-REPORT.
103700     MOVE REQ-METRIC TO RPT-RQ-METRIC.
103800     MOVE REQ-GROUP-BY (1:20) TO RPT-RQ-GROUPBY.
103900     MOVE REQ-TIME-BUCKET TO RPT-RQ-BUCKET.
104000     WRITE KPI-REPORT-LINE FROM WS-RPT-REQUEST-HEADING
104100         AFTER ADVANCING 2 LINES.
104200     PERFORM 9010-PRINT-ONE-GROUP THRU 9019-EXIT
104300         VARYING WS-GROUP-SUB FROM 1 BY 1
104400         UNTIL WS-GROUP-SUB > WS-GROUP-COUNT.
104500     MOVE WS-RESULT-ROW-COUNT TO RPT-META-ROWS.
104600     WRITE KPI-REPORT-LINE FROM WS-RPT-META-LINE
104700         AFTER ADVANCING 1 LINE.
104800 9079-EXIT.
104900     EXIT.
105000*
105100 9010-PRINT-ONE-GROUP.
105200     MOVE GRP-TIME-BUCKET (WS-GROUP-SUB) TO RPT-GR-TIME-BUCKET.
105300     MOVE GRP-OBJECT-CLASS (WS-GROUP-SUB) TO RPT-GR-OBJECT-CLASS.
105400     MOVE GRP-ZONE (WS-GROUP-SUB) TO RPT-GR-ZONE.
105500     MOVE GRP-VEST (WS-GROUP-SUB) TO RPT-GR-VEST.
105600     MOVE GRP-VALUE (WS-GROUP-SUB) TO RPT-GR-VALUE.
105700     WRITE KPI-REPORT-LINE FROM WS-RPT-GROUP-LINE
105800         AFTER ADVANCING 1 LINE.
105900 9019-EXIT.
106000     EXIT.
106100*
106200********************************************************************
106300*              9080 - PRINT A REQUEST-VALIDATION ERROR LINE        *
106400********************************************************************
106500 9080-PRINT-REQUEST-ERROR.
106600     MOVE WS-REQUEST-ERROR-MSG TO RPT-ERR-MSG.
106700     WRITE KPI-REPORT-LINE FROM WS-RPT-ERROR-LINE
106800         AFTER ADVANCING 2 LINES.
106900 9089-EXIT.
107000     EXIT.
107100*
107200********************************************************************
107300*                  EOJ9000 - CLOSE FILES                          *
107400********************************************************************
107500 EOJ9000-CLOSE-FILES.
107600     CLOSE DETECTION-MASTER.
107700     CLOSE AGG-REQUEST-FILE.
107800     CLOSE AGG-RESULT-OUTPUT.
107900     CLOSE KPI-REPORT.
108000     DISPLAY 'SKAGGR01 - REQUESTS PROCESSED:   '
108100         SK-REQUESTS-PROCESSED.
108200     DISPLAY 'SKAGGR01 - RESULT ROWS WRITTEN:  '
108300         SK-RESULT-ROWS-WRITTEN.
108400     IF WS-GROUP-OVERFLOW-CTR > 0
108500         DISPLAY 'SKAGGR01 - GROUP TABLE OVERFLOW: '
108600             WS-GROUP-OVERFLOW-CTR
108700     END-IF.
108800     IF WS-GROUP-ID-OVERFLOW-CTR > 0
108900         DISPLAY 'SKAGGR01 - GROUP-ID TABLE OVERFLOW: '
109000             WS-GROUP-ID-OVERFLOW-CTR
109100     END-IF.
109200     GO TO EOJ9999-EXIT.
109300 EOJ9999-EXIT.
109400     EXIT.
109500*
109600********************************************************************
109700*                     EOJ9900 - ABEND                             *
109800********************************************************************
109900 EOJ9900-ABEND.
110000     DISPLAY 'PROGRAM ABENDING - SKAGGR01'.
110100     CALL 'CKABEND'.
110200     GOBACK.
110300